000100*       09/01/26 vbc - Created from wscall.cob, same shape, renamed for
000110*                      cs use - CS-CD-Args position meanings are local
000120*                      to whichever of cs100/200/300/400/500 calls it.
000130       01  CS-Calling-Data.
000140           03  CS-Called         pic x(8).
000150           03  CS-Caller         pic x(8).
000160           03  CS-Term-Code      pic 99.
000170           03  CS-Process-Func   pic 9.
000180           03  CS-Sub-Function   pic 9.
000190           03  CS-CD-Args        pic x(13).
