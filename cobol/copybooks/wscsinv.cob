000100*      *******************************************
000110*                                                *
000120*        Record Definition For Invite File       *
000130*           Uses Inv-Id as key                   *
000140*           Alt key Inv-Code (see selcsinv)      *
000150*      *******************************************
000160*        File size 110 bytes.
000170*      
000180*       05/01/26 vbc - Created.
000190*       14/01/26 vbc - Inv-Valid-Until-Ts added, 7 day window from cs500.
000200*                      cs400 does NOT check this at redemption time, left
000210*                      that way on purpose, per CS-500/CS-400 design.
000215*       02/02/26 vbc - Dropped CS-Invite-Email-Alt, it lined up Inv-Email
000216*                      and Inv-Used-Flag under second names - no paragraph
000217*                      in cs500 or anywhere else ever scanned through it.
000220*
000230       01  CS-Invite-Record.
000240           03  CS-Inv-Id             pic 9(6)   comp.
000250           03  CS-Inv-Code           pic x(24).
000260           03  CS-Inv-Org-Id         pic 9(6)   comp.
000270           03  CS-Inv-Role           pic x(8).
000280           03  CS-Inv-Email          pic x(40).
000290           03  CS-Inv-Valid-Until-Ts pic 9(14).
000300           03  CS-Inv-Used-Flag      pic x.
000310               88  CS-Inv-Is-Used         value "Y".
000320               88  CS-Inv-Is-Unused       value "N".
000330           03  CS-Inv-Created-Ts     pic 9(14).
000340           03  CS-Inv-Updated-Ts     pic 9(14).
000350           03  filler                pic x(17).
