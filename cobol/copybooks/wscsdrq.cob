000100*      *******************************************
000110*                                                *
000120*        Record Definition For Dep Request File  *
000130*           Arrival order, no key                *
000140*      *******************************************
000150*        File size 60 bytes.
000160*      
000170*       07/01/26 vbc - Created.
000180*      
000190       01  CS-Dep-Request-Record.
000200           03  CS-Drq-User-Id        pic 9(6)   comp.
000210           03  CS-Drq-Clus-Id        pic 9(6)   comp.
000220           03  CS-Drq-Name           pic x(20).
000230           03  CS-Drq-Ram            pic 9(6).
000240           03  CS-Drq-Cpu            pic 9(6).
000250           03  CS-Drq-Gpu            pic 9(6).
000260           03  CS-Drq-Priority       pic 9.
000270           03  filler                pic x(11).
