000100****************************************************************
000110*                                                               *
000120*                  Cluster Scheduler     Batch Run              *
000130*         Drives the pending-deployment work queue against     *
000140*                 the Cluster and Deployment masters            *
000150*                                                               *
000160*        IF THE QUEUE WILL NOT DRAIN IT IS A BUG IN CS100        *
000170*                                                               *
000180****************************************************************
000190*
000200       IDENTIFICATION           DIVISION.
000210*=================================
000220       PROGRAM-ID.              CS100.
000230*
000240       AUTHOR.                  CIS COBOL CONVERSION BY V B COEN FBCS,
000250*                         FIDM, FIDPM, 1/11/82.
000260*                         FOR APPLEWOOD COMPUTERS.
000270       INSTALLATION.            APPLEWOOD COMPUTERS.
000280       DATE-WRITTEN.            14/10/2025.
000290       DATE-COMPILED.
000300       SECURITY.                COPYRIGHT (C) 1976-2026 AND LATER,
000310*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000320*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000330*                         THE FILE COPYING FOR DETAILS.
000340*
000350*    REMARKS.             CLUSTER DEPLOYMENT SCHEDULING BATCH.
000360*                         LOADS CLUSTER + DEPLOYMENT MASTERS,
000370*                         DRAINS THE WORK QUEUE ONE DEPLOYMENT
000380*                         AT A TIME - DIRECT PLACEMENT, GREEDY
000390*                         PREEMPTION OR RE-QUEUE - THEN WRITES
000400*                         THE UPDATED MASTER AND CALLS CS910/
000410*                         CS920 FOR THE REPORT AND RUN LOG.
000420*
000430*    VERSION.             SEE PROG-NAME & CS-PRM-BLOCK IN WS.
000440*
000450*    CALLED MODULES.      CS004.  (RUN STAMP)
000460*                         CS910.  (RESOURCE-REPORT)
000470*                         CS920.  (RUN-LOG)
000480*
000490*    ERROR MESSAGES USED.
000500*                        CS005.  INVALID QUEUE ENTRY, DEP-ID
000510*                                NOT ON FILE - SKIPPED.
000520*                        CS006.  TARGET CLUSTER NOT FOUND OR NOT
000530*                                ACTIVE - DEPLOYMENT LEFT PENDING.
000540*
000550* CHANGE-LOG -----------------------------------------------------
000560* 14/10/2025 VBC - 1.0.00 TAKEN FROM PY000 (PAYROLL START OF DAY),
000570*                         REPURPOSED AS CS100/SCHEDULER-DRIVER FOR
000580*                         THE CLUSTER SCHEDULER SUITE - TICKET
000590*                         CS-100.  DROPPED ALL SCREEN I/O AND THE
000600*                         MENU CHAIN, THIS IS A PURE BATCH RUN
000610*                         NOW - KEPT THE WS-DATA/ERROR-MESSAGES
000620*                         HEADER HABIT AND THE CALL TO THE DATE
000630*                         SUBPROGRAM (NOW CS004, WAS MAPS04).
000640* 18/10/2025 VBC -        AA010 LOADS BOTH MASTERS INTO TABLES
000650*                         BEFORE THE QUEUE LOOP STARTS - NEITHER
000660*                         MASTER IS RE-READ DURING THE RUN, ALL
000670*                         LOOKUPS ARE AGAINST WS-CLUS-TBL /
000680*                         WS-DEP-TBL.
000690* 24/10/2025 VBC -        ADDED BB050 GREEDY PREEMPTION SELECTION,
000700*                         FIRST CUT SORTED ASCENDING BY MISTAKE -
000710*                         MUST BE DESCENDING UTILISATION SCORE,
000720*                         TIES BROKEN ASCENDING PRIORITY.  FIXED.
000730* 02/11/2025 VBC -        BB050 WAS ADDING PRE-EXISTING FREE
000740*                         CAPACITY INTO THE ACQUIRED TOTAL BEFORE
000750*                         COMPARING TO DEMAND - WRONG, THE CHECK
000760*                         IS ACQUIRED-ONLY.  REMOVED - THIS IS BY
000770*                         DESIGN, SEE THE COMMENT AT BB050-EXIT.
000790* 09/11/2025 VBC -        AA024 BOUNDED THE PER-DEPLOYMENT RETRY
000800*                         COUNT AGAINST CS-PRM-RETRY-CAP - AN
000810*                         UNPLACEABLE DEPLOYMENT WAS CYCLING THE
000820*                         QUEUE FOREVER IN SOAK TESTING.
000830* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000840*                         PREVIOUS NOTICES.
000850* 19/11/2025 VBC - 1.0.01 AA030 NOW CALLS CS910 THEN CS920 IN THAT
000860*                         ORDER SO THE RUN-LOG SHOWS THE REPORT
000870*                         WAS CUT - WAS THE OTHER WAY ROUND.
000880* 20/09/2025 VBC - 3.3.00 VERSION UPDATE AND BUILDS RESET (CARRIED
000890*                         FORWARD FROM PY000 HISTORY).
000895* 02/12/2025 VBC - 1.0.02 BB070 ADDED - AA022/BB024/BB040 NOW WRITE
000896*                         A RUN-LOG LINE TO CSLOG FOR EVERY QUEUE
000897*                         ENTRY DISPOSED OF (SCHEDULED, PREEMPT-
000898*                         SCHEDULED, REQUEUED OR UNPLACEABLE) - WAS
000899*                         LEAVING THE RUN-LOG WITH ONLY THE CS920
000900*                         CONTROL-TOTALS BLOCK, NO EVENT DETAIL.
000901*
000902* 02/02/2026 VBC -        AA015 ADDED - WS-CLUS-TBL-BYTES/WS-DEP-
000903*                         TBL-BYTES WERE DECLARED BUT NEVER READ,
000904*                         NOW DISPLAYED UNDER CS-PRM-DEBUGGING.
000910* END OF CHANGE-LOG ------------------------------------------------
000920*
000930****************************************************************
000940*
000950* Copyright Notice.
000960*
000970* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000980* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000990* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
001000*
001010****************************************************************
001020*
001030       ENVIRONMENT              DIVISION.
001040*=================================
001050       CONFIGURATION            SECTION.
001060*-------------------------------
001070       SOURCE-COMPUTER.         IBM-2086-A04-140.
001080       OBJECT-COMPUTER.         IBM-2086-A04-140.
001090       SPECIAL-NAMES.
001100           C01 IS TOP-OF-FORM.
001110*
001120       INPUT-OUTPUT             SECTION.
001130*-------------------------------
001140       FILE-CONTROL.
001150           COPY  "selcsclus.cob".
001160           COPY  "selcsdep.cob".
001170           COPY  "selcsqueu.cob".
001180           COPY  "selcsparam.cob".
001185           COPY  "selcslog.cob".
001190*
001200       DATA                     DIVISION.
001210*=================================
001220       FILE                     SECTION.
001230*-------------------------------
001240           COPY  "fdcsclus.cob".
001250           COPY  "fdcsdep.cob".
001260           COPY  "fdcsqueu.cob".
001270           COPY  "fdcsparam.cob".
001275           COPY  "fdcslog.cob".
001280*
001290       WORKING-STORAGE          SECTION.
001300*-------------------------------
001310       77  PROG-NAME             PIC X(17)  VALUE "CS100 (1.0.01)".
001320*
001330       01  WS-Data.
001340           03  Clus-Status       PIC XX.
001350           03  Dep-Status        PIC XX.
001360           03  Queu-Status       PIC XX.
001370           03  Prm-Status        PIC XX.
001375           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001376           03  Log-Status        PIC XX.
001377           03  WS-Log-Action     PIC X(18) VALUE SPACES.
001378           03  WS-Log-Reason     PIC X(24) VALUE SPACES.
001380           03  WS-Eof-Sws.
001390               05  WS-Clus-Eof       PIC X   VALUE "N".
001400                   88  Clus-At-Eof       VALUE "Y".
001410               05  WS-Dep-Eof        PIC X   VALUE "N".
001420                   88  Dep-At-Eof        VALUE "Y".
001430               05  WS-Queu-Eof       PIC X   VALUE "N".
001440                   88  Queu-At-Eof       VALUE "Y".
001450           03  WS-Sub1               BINARY-SHORT UNSIGNED.
001460           03  WS-Sub2               BINARY-SHORT UNSIGNED.
001470           03  WS-Sub3               BINARY-SHORT UNSIGNED.
001480           03  WS-Clus-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001490           03  WS-Dep-Cnt            BINARY-SHORT UNSIGNED VALUE ZERO.
001500           03  WS-Queue-End          BINARY-SHORT UNSIGNED VALUE ZERO.
001510           03  WS-Queue-Head         BINARY-SHORT UNSIGNED VALUE ZERO.
001520           03  WS-Cand-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001530           03  WS-Acq-Ram            PIC 9(6).
001540           03  WS-Acq-Cpu            PIC 9(6).
001550           03  WS-Acq-Gpu            PIC 9(6).
001560           03  WS-Fits-Sw            PIC X.
001570               88  WS-Fits               VALUE "Y".
001580               88  WS-Does-Not-Fit       VALUE "N".
001590           03  WS-Placed-Sw          PIC X.
001600               88  WS-Was-Placed         VALUE "Y".
001610*
001620* Cluster table, WS-Clus-Tbl, and its parallel used/available
001630* accumulator table, loaded once by aa010 and never re-read from
001640* file for the rest of the run - see remarks above.
001650*
001660       01  WS-Clus-Tbl.
001670           03  WS-Clus-Ent       OCCURS 200 INDEXED BY WS-Clus-Ix.
001680               05  WS-Clus-Id        PIC 9(6).
001690               05  WS-Clus-Name      PIC X(20).
001700               05  WS-Clus-Ram-Tot   PIC 9(6).
001710               05  WS-Clus-Cpu-Tot   PIC 9(6).
001720               05  WS-Clus-Gpu-Tot   PIC 9(6).
001730               05  WS-Clus-Ram-Used  PIC 9(6).
001740               05  WS-Clus-Cpu-Used  PIC 9(6).
001750               05  WS-Clus-Gpu-Used  PIC 9(6).
001760               05  WS-Clus-Status    PIC X(8).
001770*
001780* Deployment table, WS-Dep-Tbl - one entry per record on the
001790* master, status kept current in place as the queue drains, the
001800* whole table is re-written to CS-Deployment-File at aa030.
001810*
001820       01  WS-Dep-Tbl.
001830           03  WS-Dep-Ent        OCCURS 2000 INDEXED BY WS-Dep-Ix.
001840               05  WS-Dep-Id         PIC 9(6).
001850               05  WS-Dep-Clus-Id    PIC 9(6).
001860               05  WS-Dep-Status     PIC X(8).
001870               05  WS-Dep-Priority   PIC 9.
001880               05  WS-Dep-Ram        PIC 9(6).
001890               05  WS-Dep-Cpu        PIC 9(6).
001900               05  WS-Dep-Gpu        PIC 9(6).
001910               05  WS-Dep-Updated-Ts PIC 9(14).
001920               05  WS-Dep-Retry-Cnt  BINARY-CHAR UNSIGNED.
001930*
001940* Preemption candidate work table, built fresh by bb050 for each
001950* deployment on the queue that does not fit directly - holds the
001960* subscript into WS-Dep-Tbl, not a copy of the entry, so the sort
001970* at bb053 need only move one COMP field per exchange.
001980*
001990       01  WS-Cand-Tbl.
002000           03  WS-Cand-Ent       OCCURS 2000 INDEXED BY WS-Cand-Ix.
002010               05  WS-Cand-Dep-Ix    BINARY-SHORT UNSIGNED.
002020               05  WS-Cand-Score     PIC 9(7).
002030               05  WS-Cand-Priority  PIC 9.
002040*
002050       01  Error-Messages.
002060           03  CS005             PIC X(40) VALUE
002070               "CS005 QUEUE ENTRY DEP-ID NOT ON FILE".
002080           03  CS006             PIC X(40) VALUE
002090               "CS006 TARGET CLUSTER NOT FOUND/INACTIVE".
002100*
002110       01  Error-Code            PIC 999.
002120*
002130* Queue work table, WS-Queue-Tbl - one entry per queue record in
002140* play this run, including every entry appended by AA024/BB061
002150* after the file itself hit EOF - this is why the table is sized
002160* well past the file's own starting count.
002170*
002180       01  WS-Queue-Tbl.
002190           03  WS-Queue-Ent      OCCURS 4000.
002200               05  WS-Queue-Tbl-Ix   BINARY-SHORT UNSIGNED.
002210*
002220* Swap area for BB054A, same shape as one WS-Cand-Ent - holds
002230* the entry being shuttled during the candidate sort.
002240*
002250       01  WS-Cand-Hold.
002260           03  WS-Cand-Hold-Dep-Ix   BINARY-SHORT UNSIGNED.
002270           03  WS-Cand-Hold-Score    PIC 9(7).
002280           03  WS-Cand-Hold-Priority PIC 9.
002281*
002282* One RUN-LOG line, built and WRITTEN by BB070 as each queue
002283* entry is disposed of - CS-Log-File is OPENed OUTPUT at AA005
002284* and CLOSEd at AA030 before CS910/CS920 run, CS920 re-OPENs
002285* it EXTEND to append the trailing control-totals block onto
002286* the same file.
002287*
002288       01  WS-Log-Line.
002289           03  WS-Log-Dep-Id         PIC 9(6).
002290           03  FILLER                PIC X.
002291           03  WS-Log-Line-Action    PIC X(18).
002292           03  FILLER                PIC X.
002293           03  WS-Log-Line-Reason    PIC X(24).
002294           03  FILLER                PIC X(80).
002295*
002300* Run stamp work area for the CS004 CALL, filled once at AA005
002310* and again by BB065/BB065A whenever a deployment changes state
002320* - same layout CS004 hands back via CS-STAMP-OUT, named locally
002330* here so this program's own WS does not have to COPY the
002340* subprogram's LINKAGE SECTION to use it.
002350*
002360       01  WS-Stamp-Area.
002370           03  WS-Stamp-Ccyy         PIC 9(4).
002380           03  WS-Stamp-Mm           PIC 99.
002390           03  WS-Stamp-Dd           PIC 99.
002400           03  WS-Stamp-Hh           PIC 99.
002410           03  WS-Stamp-Mi           PIC 99.
002420           03  WS-Stamp-Ss           PIC 99.
002430*
002440       01  WS-Stamp-Area-Alt REDEFINES WS-Stamp-Area.
002450           03  WS-Stamp-Full         PIC 9(14).
002460*
002470* Flat byte-string views of the two master tables - AA015 DISPLAYs
002480* these in one shot instead of walking the OCCURS one entry at a
002490* time, when CS-Prm-Debugging is "Y".
002520*
002530       01  WS-Clus-Tbl-Bytes REDEFINES WS-Clus-Tbl.
002540           03  FILLER                PIC X(9800).
002550*
002560       01  WS-Dep-Tbl-Bytes REDEFINES WS-Dep-Tbl.
002570           03  FILLER                PIC X(98000).
002580*
002590       LINKAGE                  SECTION.
002600*-------------------------------
002610       COPY  "cscall.cob".
002620       COPY  "csnames.cob".
002630*
002640       PROCEDURE                DIVISION USING CS-Calling-Data
002650                                               CS-File-Defs.
002660*=======================================================
002670*
002680       AA000-MAIN                  SECTION.
002690***********************************
002700*
002710           PERFORM   AA005-Open-Files      THRU AA005-EXIT.
002720           PERFORM   AA010-Load-Master-Tables THRU AA010-EXIT.
002725           PERFORM   AA015-Debug-Dump-Tables  THRU AA015-EXIT.
002730           PERFORM   AA020-Process-Queue   THRU AA029-Process-Queue-Exit.
002740           PERFORM   AA030-Close-Down      THRU AA030-EXIT.
002750           GO TO     AA000-EXIT.
002760*
002770       AA005-Open-Files.
002780           OPEN      INPUT    CS-Cluster-File.
002790           OPEN      I-O      CS-Deployment-File.
002800           OPEN      I-O      CS-Queue-File.
002810           OPEN      I-O      CS-Param-File.
002815           OPEN      OUTPUT   CS-Log-File.
002820           READ      CS-Param-File.
002830           MOVE      ZERO  TO CS-Prm-Ctl-Read
002840                               CS-Prm-Ctl-Sched-Direct
002850                               CS-Prm-Ctl-Sched-Preempt
002860                               CS-Prm-Ctl-Preemptions
002870                               CS-Prm-Ctl-Unplaceable
002880                               CS-Prm-Ctl-Accepted
002890                               CS-Prm-Ctl-Rejected.
002900           IF        CS-Prm-Retry-Cap = ZERO
002910                     MOVE   3   TO CS-Prm-Retry-Cap.
002920           CALL      "CS004" USING WS-Stamp-Area.
002930*
002940       AA005-EXIT.
002950           EXIT.
002960*
002970       AA010-Load-Master-Tables.
002980           MOVE      ZERO  TO WS-Clus-Cnt  WS-Dep-Cnt.
002990           SET       WS-Clus-Ix  WS-Dep-Ix  TO 1.
003000*
003010           PERFORM   AA011-Load-One-Cluster THRU AA011-EXIT
003020                     UNTIL Clus-At-Eof.
003030           PERFORM   AA012-Load-One-Deployment THRU AA012-EXIT
003040                     UNTIL Dep-At-Eof.
003050           GO TO     AA010-EXIT.
003060*
003070       AA011-Load-One-Cluster.
003080           READ      CS-Cluster-File
003090                     AT END  MOVE "Y" TO WS-Clus-Eof
003100                             GO TO AA011-EXIT.
003110           ADD       1     TO WS-Clus-Cnt.
003120           SET       WS-Clus-Ix TO WS-Clus-Cnt.
003130           MOVE      CS-Clus-Id       TO WS-Clus-Id   (WS-Clus-Ix).
003140           MOVE      CS-Clus-Name     TO WS-Clus-Name (WS-Clus-Ix).
003150           MOVE      CS-Clus-Ram      TO WS-Clus-Ram-Tot  (WS-Clus-Ix).
003160           MOVE      CS-Clus-Cpu      TO WS-Clus-Cpu-Tot  (WS-Clus-Ix).
003170           MOVE      CS-Clus-Gpu      TO WS-Clus-Gpu-Tot  (WS-Clus-Ix).
003180           MOVE      CS-Clus-Status   TO WS-Clus-Status   (WS-Clus-Ix).
003190           MOVE      ZERO TO WS-Clus-Ram-Used (WS-Clus-Ix)
003200                              WS-Clus-Cpu-Used (WS-Clus-Ix)
003210                              WS-Clus-Gpu-Used (WS-Clus-Ix).
003220           GO TO     AA011-EXIT.
003230*
003240       AA011-EXIT.
003250           EXIT.
003260*
003270       AA012-Load-One-Deployment.
003280           READ      CS-Deployment-File
003290                     AT END  MOVE "Y" TO WS-Dep-Eof
003300                             GO TO AA012-EXIT.
003310           ADD       1     TO WS-Dep-Cnt.
003320           ADD       1     TO CS-Prm-Ctl-Read.
003330           SET       WS-Dep-Ix TO WS-Dep-Cnt.
003340           MOVE      CS-Dep-Id        TO WS-Dep-Id       (WS-Dep-Ix).
003350           MOVE      CS-Dep-Clus-Id   TO WS-Dep-Clus-Id  (WS-Dep-Ix).
003360           MOVE      CS-Dep-Status    TO WS-Dep-Status   (WS-Dep-Ix).
003370           MOVE      CS-Dep-Priority  TO WS-Dep-Priority (WS-Dep-Ix).
003380           MOVE      CS-Dep-Ram       TO WS-Dep-Ram      (WS-Dep-Ix).
003390           MOVE      CS-Dep-Cpu       TO WS-Dep-Cpu      (WS-Dep-Ix).
003400           MOVE      CS-Dep-Gpu       TO WS-Dep-Gpu      (WS-Dep-Ix).
003410           MOVE      CS-Dep-Updated-Ts TO WS-Dep-Updated-Ts (WS-Dep-Ix).
003420           MOVE      ZERO             TO WS-Dep-Retry-Cnt  (WS-Dep-Ix).
003430*
003440* Fold a RUNNING deployment's demand straight into the owning
003450* cluster's used accumulator while the table is still being
003460* built - saves a second pass over WS-Dep-Tbl before the queue
003470* loop starts.
003480*
003490           IF        WS-Dep-Status (WS-Dep-Ix) = "RUNNING "
003500                     PERFORM   BB015-Find-Cluster THRU BB015-EXIT
003510                     IF        WS-Sub1 > ZERO
003520                               ADD WS-Dep-Ram (WS-Dep-Ix)
003530                                 TO WS-Clus-Ram-Used (WS-Sub1)
003540                               ADD WS-Dep-Cpu (WS-Dep-Ix)
003550                                 TO WS-Clus-Cpu-Used (WS-Sub1)
003560                               ADD WS-Dep-Gpu (WS-Dep-Ix)
003570                                 TO WS-Clus-Gpu-Used (WS-Sub1)
003580                     END-IF.
003590           GO TO     AA012-EXIT.
003600*
003610       AA012-EXIT.
003620           EXIT.
003630*
003640       AA010-EXIT.
003650           EXIT.
003660*
003662* Flat byte dump of both in-memory tables straight to SYSOUT when
003663* the run parameters ask for it - not wanted on a normal run, the
003664* cluster table alone prints at over 9000 bytes a line.
003665*
003666       AA015-Debug-Dump-Tables.
003667           IF        CS-Prm-Debugging = "Y"
003668                     DISPLAY WS-Clus-Tbl-Bytes
003669                     DISPLAY WS-Dep-Tbl-Bytes.
003670           GO TO     AA015-EXIT.
003671*
003672       AA015-EXIT.
003673           EXIT.
003674*
003675* -----------------------------------------------------------
003680* AA020 thru AA029 - the queue loop.  The queue file itself is
003690* only the starting FIFO order - once in memory, requeues go
003700* onto WS-Queue-Tbl below and are drained within this run, by
003710* the retry cap at AA024 if nothing else, so CS-Queue-File is
003720* never re-written - there is nothing left on it when we leave.
003730* -----------------------------------------------------------
003740*
003750       AA020-Process-Queue.
003760           MOVE      ZERO  TO WS-Queue-End  WS-Queue-Head.
003770           PERFORM   AA021-Load-One-Queue-Ent THRU AA021-EXIT
003780                     UNTIL Queu-At-Eof.
003790           PERFORM   AA022-Process-One-Queue-Ent THRU AA022-EXIT
003800                     UNTIL WS-Queue-Head > WS-Queue-End.
003810           GO TO     AA029-Process-Queue-Exit.
003820*
003830       AA021-Load-One-Queue-Ent.
003840           READ      CS-Queue-File
003850                     AT END  MOVE "Y" TO WS-Queu-Eof
003860                             GO TO AA021-EXIT.
003870           ADD       1     TO WS-Queue-End.
003880           SET       WS-Sub3 TO WS-Queue-End.
003890           PERFORM   BB016-Find-Dep THRU BB016-EXIT.
003900           MOVE      WS-Sub1   TO WS-Queue-Tbl-Ix (WS-Sub3).
003910           GO TO     AA021-EXIT.
003920*
003930       AA021-EXIT.
003940           EXIT.
003950*
003960       AA022-Process-One-Queue-Ent.
003970           ADD       1       TO WS-Queue-Head.
003980           SET       WS-Sub3 TO WS-Queue-Head.
003990           MOVE      WS-Queue-Tbl-Ix (WS-Sub3)  TO WS-Sub1.
004000           IF        WS-Sub1 = ZERO
004010                     DISPLAY CS005
004020                     GO TO AA022-EXIT.
004030           SET       WS-Dep-Ix TO WS-Sub1.
004040*
004050           IF        WS-Dep-Status (WS-Dep-Ix) = "RUNNING "
004052                     MOVE "SCHEDULED         " TO WS-Log-Action
004054                     MOVE SPACES               TO WS-Log-Reason
004056                     PERFORM BB070-Write-Run-Log-Line THRU BB070-EXIT
004060                     GO TO AA022-EXIT.
004070*
004080           PERFORM   BB015-Find-Cluster THRU BB015-EXIT.
004090           IF        WS-Sub2 = ZERO
004100                     DISPLAY CS006
004105                     MOVE "CLUSTER_NOT_FOUND       "
004107                               TO WS-Log-Reason
004110                     PERFORM AA024-Requeue-Or-Drop THRU AA024-EXIT
004120                     GO TO AA022-EXIT.
004130           IF        WS-Clus-Status (WS-Sub2) NOT = "ACTIVE  "
004140                     DISPLAY CS006
004145                     MOVE "CLUSTER_NOT_FOUND       "
004147                               TO WS-Log-Reason
004150                     PERFORM AA024-Requeue-Or-Drop THRU AA024-EXIT
004160                     GO TO AA022-EXIT.
004170*
004180           PERFORM   BB010-Compute-Used      THRU BB010-EXIT.
004190           PERFORM   BB020-Fit-Check         THRU BB020-EXIT.
004200           PERFORM   BB040-Schedule-Decision THRU BB040-EXIT.
004210*
004220           IF        WS-Was-Placed
004230                     CONTINUE
004240           ELSE
004245                     MOVE "NO_CAPACITY             "
004247                               TO WS-Log-Reason
004250                     PERFORM AA024-Requeue-Or-Drop THRU AA024-EXIT.
004260           GO TO     AA022-EXIT.
004270*
004280       AA022-EXIT.
004290           EXIT.
004300*
004310* AA024 bounds the per-deployment retry count against the run
004320* control parameter CS-Prm-Retry-Cap - without this an
004330* unplaceable deployment cycles the queue forever, the source
004340* re-queues indefinitely but a batch must terminate, so cap it.
004350*
004360       AA024-Requeue-Or-Drop.
004370           ADD       1  TO WS-Dep-Retry-Cnt (WS-Dep-Ix).
004380           IF        WS-Dep-Retry-Cnt (WS-Dep-Ix) > CS-Prm-Retry-Cap
004390                     ADD   1   TO CS-Prm-Ctl-Unplaceable
004395                     MOVE  "UNPLACEABLE       " TO WS-Log-Action
004397                     PERFORM BB070-Write-Run-Log-Line THRU BB070-EXIT
004400                     GO TO AA024-EXIT.
004410           ADD       1     TO WS-Queue-End.
004420           SET       WS-Sub3 TO WS-Queue-End.
004430           MOVE      WS-Sub1   TO WS-Queue-Tbl-Ix (WS-Sub3).
004435           MOVE      "REQUEUED          " TO WS-Log-Action.
004437           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
004440*
004450       AA024-EXIT.
004460           EXIT.
004470*
004480       AA029-Process-Queue-Exit.
004490           EXIT.
004500*
004510* AA030 re-opens the Deployment master for a straight read/rewrite
004520* pass - REWRITE on a sequential file only replaces the record
004530* just read, so the table (built in file order at AA012, never
004540* re-sequenced) is walked in step with a fresh READ per entry,
004550* not written back from a standing-open file position.
004560*
004570       AA030-Close-Down.
004580           CLOSE     CS-Deployment-File.
004590           OPEN      I-O  CS-Deployment-File.
004600           SET       WS-Dep-Ix TO 1.
004610           PERFORM   AA031-Rewrite-One-Deployment THRU AA031-EXIT
004620                     WS-Dep-Cnt TIMES.
004630           MOVE      WS-Stamp-Full (1:8) TO CS-Prm-Run-Date.
004640           MOVE      WS-Stamp-Full (9:6) TO CS-Prm-Run-Time.
004650           REWRITE   CS-Param-Record.
004660           CLOSE     CS-Cluster-File  CS-Deployment-File
004670                     CS-Queue-File    CS-Param-File
004675                     CS-Log-File.
004680           CALL      "CS910" USING CS-Calling-Data CS-File-Defs.
004690           CALL      "CS920" USING CS-Calling-Data CS-File-Defs.
004700           GO TO     AA030-EXIT.
004710*
004720       AA031-Rewrite-One-Deployment.
004730           READ      CS-Deployment-File
004740                     AT END  GO TO AA031-EXIT.
004750           MOVE      WS-Dep-Id        (WS-Dep-Ix) TO CS-Dep-Id.
004760           MOVE      WS-Dep-Clus-Id   (WS-Dep-Ix) TO CS-Dep-Clus-Id.
004770           MOVE      WS-Dep-Status    (WS-Dep-Ix) TO CS-Dep-Status.
004780           MOVE      WS-Dep-Priority  (WS-Dep-Ix) TO CS-Dep-Priority.
004790           MOVE      WS-Dep-Ram       (WS-Dep-Ix) TO CS-Dep-Ram.
004800           MOVE      WS-Dep-Cpu       (WS-Dep-Ix) TO CS-Dep-Cpu.
004810           MOVE      WS-Dep-Gpu       (WS-Dep-Ix) TO CS-Dep-Gpu.
004820           MOVE      WS-Dep-Updated-Ts (WS-Dep-Ix) TO CS-Dep-Updated-Ts.
004830           REWRITE   CS-Deployment-Record.
004840           SET       WS-Dep-Ix UP BY 1.
004850*
004860       AA031-EXIT.
004870           EXIT.
004880*
004890       AA030-EXIT.
004900           EXIT.
004910*
004920* -----------------------------------------------------------
004930* BB010 thru BB060 - SCHEDULER-CORE, inlined.  These paragraphs
004940* never touch a file, they work on the in-memory tables only -
004950* see the comment at BB050-EXIT for the one deliberately odd
004960* bit of arithmetic that must NOT be tidied up.
004970* -----------------------------------------------------------
004980*
004990       BB010-Compute-Used.
005000           MOVE      WS-Clus-Ram-Used (WS-Sub2) TO WS-Acq-Ram.
005010           MOVE      WS-Clus-Cpu-Used (WS-Sub2) TO WS-Acq-Cpu.
005020           MOVE      WS-Clus-Gpu-Used (WS-Sub2) TO WS-Acq-Gpu.
005030*
005040       BB010-EXIT.
005050           EXIT.
005060*
005070       BB020-Fit-Check.
005080           MOVE      "Y"  TO WS-Fits-Sw.
005090           IF        WS-Dep-Ram (WS-Dep-Ix) >
005100                     WS-Clus-Ram-Tot (WS-Sub2) - WS-Acq-Ram
005110                     MOVE "N" TO WS-Fits-Sw.
005120           IF        WS-Dep-Cpu (WS-Dep-Ix) >
005130                     WS-Clus-Cpu-Tot (WS-Sub2) - WS-Acq-Cpu
005140                     MOVE "N" TO WS-Fits-Sw.
005150           IF        WS-Dep-Gpu (WS-Dep-Ix) >
005160                     WS-Clus-Gpu-Tot (WS-Sub2) - WS-Acq-Gpu
005170                     MOVE "N" TO WS-Fits-Sw.
005180*
005190       BB020-EXIT.
005200           EXIT.
005210*
005220* BB030-Score is called from BB052 for each candidate, not from
005230* the main line - utilisation score is RAM+CPU+GPU, plain sum.
005240*
005250       BB030-Score.
005260           COMPUTE   WS-Cand-Score (WS-Cand-Ix) =
005270                     WS-Dep-Ram (WS-Sub1) + WS-Dep-Cpu (WS-Sub1)
005280                     + WS-Dep-Gpu (WS-Sub1).
005290*
005300       BB030-EXIT.
005310           EXIT.
005320*
005330       BB040-Schedule-Decision.
005340           MOVE      "N"  TO WS-Placed-Sw.
005342* WS-Cand-Cnt only gets set inside BB050, which the direct-fit
005344* branch below skips - zero it here too, or a prior queue entry's
005346* leftover candidate table rides into BB060 on an unrelated
005348* deployment and trips the preemption guard for nothing.
005350           MOVE      ZERO TO WS-Cand-Cnt.
005352           IF        WS-Fits
005360                     PERFORM BB060-Apply-Decision THRU BB060-EXIT
005370                     ADD     1 TO CS-Prm-Ctl-Sched-Direct
005380                     MOVE    "Y" TO WS-Placed-Sw
005382                     MOVE    "SCHEDULED         " TO WS-Log-Action
005384                     MOVE    SPACES TO WS-Log-Reason
005386                     PERFORM BB070-Write-Run-Log-Line THRU BB070-EXIT
005390                     GO TO   BB040-EXIT.
005400*
005410           PERFORM   BB050-Select-Preemptions THRU BB059-Select-Preemptions-Exit.
005420           IF        WS-Fits
005430                     PERFORM BB060-Apply-Decision THRU BB060-EXIT
005440                     ADD     1 TO CS-Prm-Ctl-Sched-Preempt
005450                     MOVE    "Y" TO WS-Placed-Sw
005452                     MOVE    "PREEMPT-SCHEDULED " TO WS-Log-Action
005454                     MOVE    SPACES TO WS-Log-Reason
005456                     PERFORM BB070-Write-Run-Log-Line THRU BB070-EXIT.
005460*
005470       BB040-EXIT.
005480           EXIT.
005490*
005500* BB050 thru BB059 - greedy preemption selection.  Candidates are
005510* running deployments on the target cluster with priority
005520* strictly lower than the incoming deployment; sorted descending
005530* by utilisation score, ties broken ascending by priority; the
005540* list is walked accumulating RAM/CPU/GPU into WS-Acq-* (which
005550* already holds the cluster's existing used total coming in, see
005560* BB052) until the acquired total covers demand on all three
005570* dimensions, checked BEFORE each next candidate is taken.
005580*
005590       BB050-Select-Preemptions.
005600           MOVE      ZERO  TO WS-Cand-Cnt.
005610           SET       WS-Dep-Ix TO 1.
005620           PERFORM   BB051-Collect-One-Candidate THRU BB051-EXIT
005630                     WS-Dep-Cnt TIMES.
005640           IF        WS-Cand-Cnt = ZERO
005650                     MOVE "N" TO WS-Fits-Sw
005660                     GO TO BB059-Select-Preemptions-Exit.
005670*
005680           PERFORM   BB053-Sort-Candidates THRU BB053-EXIT.
005690*
005700           MOVE      ZERO  TO WS-Acq-Ram  WS-Acq-Cpu  WS-Acq-Gpu.
005710           SET       WS-Cand-Ix  TO 1.
005720           MOVE      "N"   TO WS-Fits-Sw.
005730           PERFORM   BB055-Take-One-Candidate THRU BB055-EXIT
005740                     UNTIL WS-Fits OR WS-Cand-Ix > WS-Cand-Cnt.
005750           GO TO     BB059-Select-Preemptions-Exit.
005760*
005770* Candidates are the running deployments on the SAME cluster as
005780* the incoming deployment, priority strictly lower - WS-Sub2
005790* still holds the target cluster's WS-Clus-Tbl subscript coming
005800* in from BB020.
005810*
005820       BB051-Collect-One-Candidate.
005830           IF        WS-Dep-Status   (WS-Dep-Ix) = "RUNNING "
005840           AND       WS-Dep-Clus-Id  (WS-Dep-Ix) =
005850                     WS-Clus-Id (WS-Sub2)
005860           AND       WS-Dep-Priority (WS-Dep-Ix) <
005870                     WS-Dep-Priority (WS-Sub1)
005880                     ADD     1 TO WS-Cand-Cnt
005890                     SET     WS-Cand-Ix TO WS-Cand-Cnt
005900                     MOVE    WS-Dep-Ix TO WS-Cand-Dep-Ix (WS-Cand-Ix)
005910                     MOVE    WS-Dep-Ix TO WS-Sub1
005920                     PERFORM BB030-Score THRU BB030-EXIT
005930                     MOVE    WS-Dep-Priority (WS-Dep-Ix)
005940                               TO WS-Cand-Priority (WS-Cand-Ix).
005950           SET       WS-Dep-Ix UP BY 1.
005960*
005970       BB051-EXIT.
005980           EXIT.
005990*
006000* BB053 - straight bubble sort, descending score / ascending
006010* priority on ties - the candidate table is never more than a
006020* few dozen entries long in practice so a shuttle sort is not
006030* worth the SORT verb and its own work file.
006040*
006050       BB053-Sort-Candidates.
006060           SET       WS-Cand-Ix TO 1.
006070           PERFORM   BB054-Sort-One-Pass THRU BB054-EXIT
006080                     WS-Cand-Cnt TIMES.
006090*
006100       BB053-EXIT.
006110           EXIT.
006120*
006130       BB054-Sort-One-Pass.
006140           SET       WS-Cand-Ix TO 1.
006150           PERFORM   BB054A-Compare-Swap THRU BB054A-EXIT
006160                     VARYING WS-Cand-Ix FROM 1 BY 1
006170                     UNTIL WS-Cand-Ix NOT < WS-Cand-Cnt.
006180*
006190       BB054-EXIT.
006200           EXIT.
006210*
006220       BB054A-Compare-Swap.
006230           SET       WS-Sub1 TO WS-Cand-Ix.
006240           SET       WS-Sub1 UP BY 1.
006250           IF        WS-Cand-Score (WS-Cand-Ix) <
006260                     WS-Cand-Score (WS-Sub1)
006270           OR        (WS-Cand-Score (WS-Cand-Ix) =
006280                      WS-Cand-Score (WS-Sub1)
006290                     AND WS-Cand-Priority (WS-Cand-Ix) >
006300                         WS-Cand-Priority (WS-Sub1))
006310                     MOVE WS-Cand-Dep-Ix  (WS-Cand-Ix) TO WS-Cand-Hold-Dep-Ix
006320                     MOVE WS-Cand-Score   (WS-Cand-Ix) TO WS-Cand-Hold-Score
006330                     MOVE WS-Cand-Priority (WS-Cand-Ix) TO WS-Cand-Hold-Priority
006340                     MOVE WS-Cand-Dep-Ix  (WS-Sub1) TO WS-Cand-Dep-Ix  (WS-Cand-Ix)
006350                     MOVE WS-Cand-Score   (WS-Sub1) TO WS-Cand-Score   (WS-Cand-Ix)
006360                     MOVE WS-Cand-Priority (WS-Sub1) TO WS-Cand-Priority (WS-Cand-Ix)
006370                     MOVE WS-Cand-Hold-Dep-Ix   TO WS-Cand-Dep-Ix  (WS-Sub1)
006380                     MOVE WS-Cand-Hold-Score    TO WS-Cand-Score   (WS-Sub1)
006390                     MOVE WS-Cand-Hold-Priority TO WS-Cand-Priority (WS-Sub1).
006400*
006410       BB054A-EXIT.
006420           EXIT.
006430*
006440       BB055-Take-One-Candidate.
006450           SET       WS-Sub1 TO WS-Cand-Dep-Ix (WS-Cand-Ix).
006460           ADD       WS-Dep-Ram (WS-Sub1) TO WS-Acq-Ram.
006470           ADD       WS-Dep-Cpu (WS-Sub1) TO WS-Acq-Cpu.
006480           ADD       WS-Dep-Gpu (WS-Sub1) TO WS-Acq-Gpu.
006490           IF        WS-Acq-Ram NOT LESS THAN WS-Dep-Ram (WS-Dep-Ix)
006500           AND       WS-Acq-Cpu NOT LESS THAN WS-Dep-Cpu (WS-Dep-Ix)
006510           AND       WS-Acq-Gpu NOT LESS THAN WS-Dep-Gpu (WS-Dep-Ix)
006520                     MOVE "Y" TO WS-Fits-Sw
006530                     MOVE WS-Cand-Ix TO WS-Sub3
006540           ELSE
006550                     SET  WS-Cand-Ix UP BY 1.
006560*
006570       BB055-EXIT.
006580           EXIT.
006590*
006600* NOTE - the IF above compares the ACQUIRED total (freed so far
006610* by preemption) against the raw demand only, it does NOT add
006620* the cluster's pre-existing free capacity in first.  That looks
006630* wrong at a glance but it is by design and must not be tidied
006640* up - see the greedy preemption selection rule this suite
006650* follows, step 3, acquired-only against raw demand.
006660*
006670       BB059-Select-Preemptions-Exit.
006680           EXIT.
006690*
006700* BB060 - apply the decision.  When WS-Fits-Sw came from BB055
006710* (a preemption pick) WS-Sub3 holds the winning candidate index
006720* and every candidate UP TO AND INCLUDING it is preempted; when
006730* it came straight from BB020 (direct fit) WS-Cand-Cnt is zero
006740* and the preempt loop below does nothing.
006750*
006760       BB060-Apply-Decision.
006770           IF        WS-Cand-Cnt > ZERO
006780                     SET   WS-Cand-Ix TO 1
006790                     PERFORM BB061-Preempt-One THRU BB061-EXIT
006800                             WS-Sub3 TIMES.
006810*
006820           MOVE      "RUNNING "  TO WS-Dep-Status (WS-Dep-Ix).
006830           PERFORM   BB065-Stamp-Deployment THRU BB065-EXIT.
006840*
006850           ADD       WS-Dep-Ram (WS-Dep-Ix) TO WS-Clus-Ram-Used (WS-Sub2).
006860           ADD       WS-Dep-Cpu (WS-Dep-Ix) TO WS-Clus-Cpu-Used (WS-Sub2).
006870           ADD       WS-Dep-Gpu (WS-Dep-Ix) TO WS-Clus-Gpu-Used (WS-Sub2).
006880*
006890       BB060-EXIT.
006900           EXIT.
006910*
006920       BB061-Preempt-One.
006930           SET       WS-Sub1 TO WS-Cand-Dep-Ix (WS-Cand-Ix).
006940           MOVE      "PENDING "  TO WS-Dep-Status (WS-Sub1).
006950           SUBTRACT  WS-Dep-Ram (WS-Sub1) FROM WS-Clus-Ram-Used (WS-Sub2).
006960           SUBTRACT  WS-Dep-Cpu (WS-Sub1) FROM WS-Clus-Cpu-Used (WS-Sub2).
006970           SUBTRACT  WS-Dep-Gpu (WS-Sub1) FROM WS-Clus-Gpu-Used (WS-Sub2).
006980           PERFORM   BB065-Stamp-Deployment-Alt THRU BB065A-EXIT.
006990           ADD       1         TO WS-Queue-End.
007000           SET       WS-Sub3   TO WS-Queue-End.
007010           MOVE      WS-Sub1   TO WS-Queue-Tbl-Ix (WS-Sub3).
007020           ADD       1         TO CS-Prm-Ctl-Preemptions.
007030           SET       WS-Cand-Ix UP BY 1.
007040*
007050       BB061-EXIT.
007060           EXIT.
007070*
007080       BB065-Stamp-Deployment.
007090           CALL      "CS004" USING WS-Stamp-Area.
007100           MOVE      WS-Stamp-Full TO WS-Dep-Updated-Ts (WS-Dep-Ix).
007110*
007120       BB065-EXIT.
007130           EXIT.
007140*
007150       BB065-Stamp-Deployment-Alt.
007160           CALL      "CS004" USING WS-Stamp-Area.
007170           MOVE      WS-Stamp-Full TO WS-Dep-Updated-Ts (WS-Sub1).
007180*
007190       BB065A-EXIT.
007200           EXIT.
007210*
007220* BB015/BB016 - table lookups, straight linear SEARCH, the
007230* tables are not large enough in practice to justify a binary
007240* search (see the OCCURS limits above) and the file order is not
007250* guaranteed ascending on the request files anyway.
007260*
007270       BB015-Find-Cluster.
007280           MOVE      ZERO  TO WS-Sub2.
007290           SET       WS-Clus-Ix TO 1.
007300           SEARCH    WS-Clus-Ent
007310                     WHEN WS-Clus-Id (WS-Clus-Ix) =
007320                          WS-Dep-Clus-Id (WS-Dep-Ix)
007330                          SET WS-Sub2 TO WS-Clus-Ix.
007340*
007350       BB015-EXIT.
007360           EXIT.
007370*
007380       BB016-Find-Dep.
007390           MOVE      ZERO  TO WS-Sub1.
007400           SET       WS-Dep-Ix TO 1.
007410           SEARCH    WS-Dep-Ent
007420                     WHEN WS-Dep-Id (WS-Dep-Ix) = CS-Q-Dep-Id
007430                          SET WS-Sub1 TO WS-Dep-Ix.
007440*
007450       BB016-EXIT.
007460           EXIT.
007470*
007472* BB070 - one RUN-LOG line per queue entry disposed of, WS-Log-
007474* Action/WS-Log-Reason set by the caller just before the PERFORM
007476* - see the RUN-LOG remarks in the header and CS920, which only
007478* appends the trailing control-totals block onto this same file.
007480*
007482       BB070-Write-Run-Log-Line.
007484           MOVE      SPACES  TO WS-Log-Line.
007486           MOVE      WS-Dep-Id (WS-Dep-Ix)  TO WS-Log-Dep-Id.
007488           MOVE      WS-Log-Action          TO WS-Log-Line-Action.
007490           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
007492           MOVE      WS-Log-Line            TO CS-Log-Line.
007494           WRITE     CS-Log-Line.
007496*
007498       BB070-EXIT.
007500           EXIT.
007502*
007510       AA000-EXIT.
007520           GOBACK.
