000100****************************************************************
000110*                                                               *
000120*             Cluster Admin Request         Batch Run           *
000130*        Creates/soft-deletes Cluster master records, then      *
000140*               triggers CS910 for a fresh report                *
000150*                                                               *
000160****************************************************************
000170*
000180       IDENTIFICATION           DIVISION.
000190*=================================
000200       PROGRAM-ID.              CS300.
000210*
000220       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000230       INSTALLATION.            APPLEWOOD COMPUTERS.
000240       DATE-WRITTEN.            08/01/2026.
000250       DATE-COMPILED.
000260       SECURITY.                COPYRIGHT (C) 1976-2026 AND LATER,
000270*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000280*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000290*                         THE FILE COPYING FOR DETAILS.
000300*
000310*    REMARKS.             CLUSTER-ADMIN REQUEST INTAKE.
000320*                         ONE FILE OF CREATE/DELETE REQUESTS,
000330*                         CS-CRQ-ACTION TELLS THEM APART.  CREATE
000340*                         VALIDATES RESOURCES AND THE NO-DUPLICATE
000350*                         -ACTIVE-NAME RULE, DELETE IS A SOFT
000360*                         DELETE (STATUS DELETED, RECORD STAYS).
000370*                         CALLS CS910 AT CLOSE-DOWN SO THE
000380*                         RESOURCE-REPORT IS ALWAYS CURRENT AFTER
000390*                         AN ADMIN RUN.
000400*
000410*    VERSION.             SEE PROG-NAME & CS-PRM-BLOCK IN WS.
000420*
000430*    CALLED MODULES.      CS004.  (RUN STAMP)
000440*                         CS910.  (RESOURCE-REPORT)
000450*                         CS920.  (RUN-LOG)
000460*
000470*    ERROR MESSAGES USED.
000480*                        CS012.  REQUEST FILE EMPTY - NO INTAKE
000490*                                RUN THIS CYCLE.
000500*                        CS013.  CLUSTER TABLE FULL - REQUEST
000510*                                SKIPPED, RAISE THE OCCURS LIMIT.
000520*
000530* CHANGE-LOG -----------------------------------------------------
000540* 08/01/2026 VBC - 1.0.00 BUILT FOR THE CLUSTER SCHEDULER SUITE -
000550*                         TICKET CS-300, CLUSTER-ADMIN.  SAME
000560*                         SHAPE AS CS200 - WS-DATA/ERROR-MESSAGES
000570*                         HEADER, AANNN/GO-TO-EXIT PARAGRAPHING.
000580* 26/01/2026 VBC -        BB010 DUPLICATE-NAME CHECK WAS MATCHING
000590*                         DELETED CLUSTERS TOO, SO A RE-CREATE
000600*                         AFTER A DELETE ALWAYS FAILED CLUSTER_
000610*                         EXISTS - RULE ONLY BARS A MATCH AGAINST
000620*                         AN ACTIVE CLUSTER.  FIXED.
000630* 03/02/2026 VBC - 1.0.01 ADDED BB075 RUN-LOG LINE FOR EVERY
000640*                         REQUEST, SAME PATTERN AS CS200.
000645* 05/02/2026 VBC -        AA015 ADDED - WS-USER-TBL-BYTES/WS-CLUS-
000646*                         TBL-BYTES WERE DECLARED BUT NEVER READ,
000647*                         NOW DISPLAYED UNDER CS-PRM-DEBUGGING.
000650*
000660* END OF CHANGE-LOG ------------------------------------------------
000670*
000680****************************************************************
000690*
000700* Copyright Notice.
000710*
000720* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000730* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000740* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000750*
000760****************************************************************
000770*
000780       ENVIRONMENT              DIVISION.
000790*=================================
000800       CONFIGURATION            SECTION.
000810*-------------------------------
000820       SOURCE-COMPUTER.         IBM-2086-A04-140.
000830       OBJECT-COMPUTER.         IBM-2086-A04-140.
000840       SPECIAL-NAMES.
000850           C01 IS TOP-OF-FORM.
000860*
000870       INPUT-OUTPUT             SECTION.
000880*-------------------------------
000890       FILE-CONTROL.
000900           COPY  "selcscrq.cob".
000910           COPY  "selcsclus.cob".
000920           COPY  "selcsuser.cob".
000930           COPY  "selcsparam.cob".
000940           COPY  "selcslog.cob".
000950*
000960       DATA                     DIVISION.
000970*=================================
000980       FILE                     SECTION.
000990*-------------------------------
001000           COPY  "fdcscrq.cob".
001010           COPY  "fdcsclus.cob".
001020           COPY  "fdcsuser.cob".
001030           COPY  "fdcsparam.cob".
001040           COPY  "fdcslog.cob".
001050*
001060       WORKING-STORAGE          SECTION.
001070*-------------------------------
001080       77  PROG-NAME             PIC X(17)  VALUE "CS300 (1.0.01)".
001090*
001100       01  WS-Data.
001110           03  Crq-Status        PIC XX.
001120           03  Clus-Status       PIC XX.
001130           03  User-Status       PIC XX.
001140           03  Prm-Status        PIC XX.
001150           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001160           03  Log-Status        PIC XX.
001170           03  WS-Log-Action     PIC X(18) VALUE SPACES.
001180           03  WS-Log-Reason     PIC X(24) VALUE SPACES.
001190           03  WS-Eof-Sws.
001200               05  WS-Crq-Eof        PIC X   VALUE "N".
001210                   88  Crq-At-Eof        VALUE "Y".
001220               05  WS-Clus-Eof       PIC X   VALUE "N".
001230                   88  Clus-At-Eof       VALUE "Y".
001240               05  WS-User-Eof       PIC X   VALUE "N".
001250                   88  User-At-Eof       VALUE "Y".
001260           03  WS-Sub1               BINARY-SHORT UNSIGNED.
001270           03  WS-Sub2               BINARY-SHORT UNSIGNED.
001280           03  WS-Clus-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001290           03  WS-User-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001300           03  WS-Valid-Sw           PIC X.
001310               88  WS-Is-Valid           VALUE "Y".
001320               88  WS-Is-Invalid         VALUE "N".
001330           03  WS-Dup-Sw             PIC X.
001340               88  WS-Dup-Found          VALUE "Y".
001350*
001360* User table, loaded once at aa010, same single purpose as CS200's
001370* copy of it - translate the admin's User-Id into an Org-Id.
001380*
001390       01  WS-User-Tbl.
001400           03  WS-User-Ent       OCCURS 2000 INDEXED BY WS-User-Ix.
001410               05  WS-User-Id        PIC 9(6).
001420               05  WS-User-Org-Id    PIC 9(6).
001430*
001440* Cluster table - loaded from the master at aa010, new entries
001450* appended by bb012 as create requests are accepted, the whole
001460* table is re-written to CS-Cluster-File at aa030.
001470*
001480       01  WS-Clus-Tbl.
001490           03  WS-Clus-Ent       OCCURS 200 INDEXED BY WS-Clus-Ix.
001500               05  WS-Clus-Id         PIC 9(6).
001510               05  WS-Clus-Org-Id     PIC 9(6).
001520               05  WS-Clus-Name       PIC X(20).
001530               05  WS-Clus-Ram        PIC 9(6).
001540               05  WS-Clus-Cpu        PIC 9(6).
001550               05  WS-Clus-Gpu        PIC 9(6).
001560               05  WS-Clus-Status     PIC X(8).
001570               05  WS-Clus-Created-Ts PIC 9(14).
001580               05  WS-Clus-Updated-Ts PIC 9(14).
001590*
001600       01  Error-Messages.
001610           03  CS012             PIC X(40) VALUE
001620               "CS012 REQUEST FILE EMPTY - NO INTAKE RUN".
001630           03  CS013             PIC X(40) VALUE
001640               "CS013 CLUSTER TABLE FULL - REQ SKIPPED".
001650*
001660       01  Error-Code            PIC 999.
001670*
001680* Highest Clus-Id seen on the master at aa010 - next-Id generator
001690* for bb012 when a create request is accepted.
001700*
001710       01  WS-Next-Clus-Id       PIC 9(6).
001720*
001730* One RUN-LOG line per request disposed of, same shape as CS200's
001740* copy of it - built and WRITTEN by bb070/bb075 below.
001750*
001760       01  WS-Log-Line.
001770           03  WS-Log-Clus-Id        PIC 9(6).
001780           03  FILLER                PIC X.
001790           03  WS-Log-Line-Action    PIC X(18).
001800           03  FILLER                PIC X.
001810           03  WS-Log-Line-Reason    PIC X(24).
001820           03  FILLER                PIC X(80).
001830*
001840* Run stamp work area for the CS004 CALL, same layout as CS100's
001850* and CS200's own local copies of it.
001860*
001870       01  WS-Stamp-Area.
001880           03  WS-Stamp-Ccyy         PIC 9(4).
001890           03  WS-Stamp-Mm           PIC 99.
001900           03  WS-Stamp-Dd           PIC 99.
001910           03  WS-Stamp-Hh           PIC 99.
001920           03  WS-Stamp-Mi           PIC 99.
001930           03  WS-Stamp-Ss           PIC 99.
001940*
001950       01  WS-Stamp-Area-Alt REDEFINES WS-Stamp-Area.
001960           03  WS-Stamp-Full         PIC 9(14).
001970*
001980* Flat byte-string views of the two tables - AA015 DISPLAYs these,
001990* same convention as CS100/CS200, when CS-Prm-Debugging is "Y".
002000*
002010       01  WS-User-Tbl-Bytes REDEFINES WS-User-Tbl.
002020           03  FILLER                PIC X(24000).
002030*
002040       01  WS-Clus-Tbl-Bytes REDEFINES WS-Clus-Tbl.
002050           03  FILLER                PIC X(12200).
002060*
002070       LINKAGE                  SECTION.
002080*-------------------------------
002090       COPY  "cscall.cob".
002100       COPY  "csnames.cob".
002110*
002120       PROCEDURE                DIVISION USING CS-Calling-Data
002130                                                CS-File-Defs.
002140*=======================================================
002150*
002160       AA000-MAIN                  SECTION.
002170***********************************
002180*
002190           PERFORM   AA005-Open-Files      THRU AA005-EXIT.
002200           PERFORM   AA010-Load-Tables     THRU AA010-EXIT.
002205           PERFORM   AA015-Debug-Dump-Tables THRU AA015-EXIT.
002210           PERFORM   AA020-Process-Requests THRU AA029-Process-Requests-Exit.
002220           PERFORM   AA030-Close-Down      THRU AA030-EXIT.
002230           GO TO     AA000-EXIT.
002240*
002250       AA005-Open-Files.
002260           OPEN      INPUT    CS-Clus-Request-File.
002270           OPEN      I-O      CS-Cluster-File.
002280           OPEN      INPUT    CS-User-File.
002290           OPEN      I-O      CS-Param-File.
002300           OPEN      OUTPUT   CS-Log-File.
002310           READ      CS-Param-File.
002320           MOVE      ZERO  TO CS-Prm-Ctl-Read
002330                               CS-Prm-Ctl-Sched-Direct
002340                               CS-Prm-Ctl-Sched-Preempt
002350                               CS-Prm-Ctl-Preemptions
002360                               CS-Prm-Ctl-Unplaceable
002370                               CS-Prm-Ctl-Accepted
002380                               CS-Prm-Ctl-Rejected.
002390           CALL      "CS004" USING WS-Stamp-Area.
002400*
002410       AA005-EXIT.
002420           EXIT.
002430*
002440       AA010-Load-Tables.
002450           MOVE      ZERO  TO WS-Clus-Cnt  WS-User-Cnt  WS-Next-Clus-Id.
002460           SET       WS-Clus-Ix WS-User-Ix TO 1.
002470*
002480           PERFORM   AA011-Load-One-Cluster THRU AA011-EXIT
002490                     UNTIL Clus-At-Eof.
002500           PERFORM   AA012-Load-One-User    THRU AA012-EXIT
002510                     UNTIL User-At-Eof.
002520           GO TO     AA010-EXIT.
002530*
002540       AA011-Load-One-Cluster.
002550           READ      CS-Cluster-File
002560                     AT END  MOVE "Y" TO WS-Clus-Eof
002570                             GO TO AA011-EXIT.
002580           ADD       1     TO WS-Clus-Cnt.
002590           SET       WS-Clus-Ix TO WS-Clus-Cnt.
002600           MOVE      CS-Clus-Id       TO WS-Clus-Id         (WS-Clus-Ix).
002610           MOVE      CS-Clus-Org-Id   TO WS-Clus-Org-Id     (WS-Clus-Ix).
002620           MOVE      CS-Clus-Name     TO WS-Clus-Name       (WS-Clus-Ix).
002630           MOVE      CS-Clus-Ram      TO WS-Clus-Ram        (WS-Clus-Ix).
002640           MOVE      CS-Clus-Cpu      TO WS-Clus-Cpu        (WS-Clus-Ix).
002650           MOVE      CS-Clus-Gpu      TO WS-Clus-Gpu        (WS-Clus-Ix).
002660           MOVE      CS-Clus-Status   TO WS-Clus-Status     (WS-Clus-Ix).
002670           MOVE      CS-Clus-Created-Ts TO WS-Clus-Created-Ts (WS-Clus-Ix).
002680           MOVE      CS-Clus-Updated-Ts TO WS-Clus-Updated-Ts (WS-Clus-Ix).
002690           IF        CS-Clus-Id > WS-Next-Clus-Id
002700                     MOVE  CS-Clus-Id  TO WS-Next-Clus-Id.
002710           GO TO     AA011-EXIT.
002720*
002730       AA011-EXIT.
002740           EXIT.
002750*
002760       AA012-Load-One-User.
002770           READ      CS-User-File
002780                     AT END  MOVE "Y" TO WS-User-Eof
002790                             GO TO AA012-EXIT.
002800           ADD       1     TO WS-User-Cnt.
002810           SET       WS-User-Ix TO WS-User-Cnt.
002820           MOVE      CS-User-Id       TO WS-User-Id     (WS-User-Ix).
002830           MOVE      CS-User-Org-Id   TO WS-User-Org-Id (WS-User-Ix).
002840           GO TO     AA012-EXIT.
002850*
002860       AA012-EXIT.
002870           EXIT.
002880*
002890       AA010-EXIT.
002900           EXIT.
002910*
002912* Flat byte dump of the user and cluster tables to SYSOUT, same
002913* AA015 convention as CS100/CS200 - off unless the run parameters
002914* ask for it.
002915*
002916       AA015-Debug-Dump-Tables.
002917           IF        CS-Prm-Debugging = "Y"
002918                     DISPLAY WS-User-Tbl-Bytes
002919                     DISPLAY WS-Clus-Tbl-Bytes.
002920           GO TO     AA015-EXIT.
002921*
002922       AA015-EXIT.
002923           EXIT.
002924*
002925* -----------------------------------------------------------
002930* AA020 thru AA029 - the request intake loop, one pass over
002940* CSCRQ, arrival order - CS-Crq-Action tells create from delete.
002950* -----------------------------------------------------------
002960*
002970       AA020-Process-Requests.
002980           PERFORM   AA021-Read-One-Request  THRU AA021-EXIT
002990                     UNTIL Crq-At-Eof.
003000           IF        CS-Prm-Ctl-Accepted = ZERO AND
003010                     CS-Prm-Ctl-Rejected = ZERO
003020                     DISPLAY CS012.
003030           GO TO     AA029-Process-Requests-Exit.
003040*
003050       AA021-Read-One-Request.
003060           READ      CS-Clus-Request-File
003070                     AT END  MOVE "Y" TO WS-Crq-Eof
003080                             GO TO AA021-EXIT.
003090           IF        CS-Crq-Is-Create
003100                     PERFORM AA022-Process-Create THRU AA022-EXIT
003110           ELSE
003120                     PERFORM AA023-Process-Delete THRU AA023-EXIT.
003130           GO TO     AA021-EXIT.
003140*
003150       AA021-EXIT.
003160           EXIT.
003170*
003180       AA022-Process-Create.
003190           MOVE      "Y"     TO WS-Valid-Sw.
003200           MOVE      SPACES  TO WS-Log-Reason.
003210           PERFORM   BB010-Validate-Create  THRU BB010-EXIT.
003220           IF        WS-Is-Invalid
003230                     ADD     1  TO CS-Prm-Ctl-Rejected
003240                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003250                     GO TO AA022-EXIT.
003260*
003270           PERFORM   BB012-Post-New-Clus  THRU BB012-EXIT.
003280           ADD       1  TO CS-Prm-Ctl-Accepted.
003290           MOVE      "ACCEPTED          "  TO WS-Log-Action.
003300           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
003310*
003320       AA022-EXIT.
003330           EXIT.
003340*
003350       AA023-Process-Delete.
003360           MOVE      SPACES  TO WS-Log-Reason.
003370           PERFORM   BB020-Delete-Cluster  THRU BB020-EXIT.
003380           IF        WS-Is-Invalid
003390                     ADD     1  TO CS-Prm-Ctl-Rejected
003400                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003410                     GO TO AA023-EXIT.
003420*
003430           ADD       1  TO CS-Prm-Ctl-Accepted.
003440           MOVE      "ACCEPTED          "  TO WS-Log-Action.
003450           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
003460*
003470       AA023-EXIT.
003480           EXIT.
003490*
003500       AA029-Process-Requests-Exit.
003510           EXIT.
003520*
003530* -----------------------------------------------------------
003540* AA030 - rewrite the Cluster master, call CS910 for a fresh
003550* RESOURCE-REPORT and CS920 for the RUN-LOG control totals
003560* trailer.  Written out fresh under OPEN OUTPUT, same reasoning
003570* as CS200 aa030 - bb012 can append entries the file never had.
003580* -----------------------------------------------------------
003590*
003600       AA030-Close-Down.
003610           CLOSE     CS-Cluster-File.
003620           OPEN      OUTPUT  CS-Cluster-File.
003630           SET       WS-Clus-Ix TO 1.
003640           PERFORM   AA031-Write-One-Cluster THRU AA031-EXIT
003650                     WS-Clus-Cnt TIMES.
003660*
003670           MOVE      WS-Stamp-Full (1:8) TO CS-Prm-Run-Date.
003680           MOVE      WS-Stamp-Full (9:6) TO CS-Prm-Run-Time.
003690           REWRITE   CS-Param-Record.
003700           CLOSE     CS-Clus-Request-File  CS-Cluster-File
003710                     CS-User-File           CS-Param-File
003720                     CS-Log-File.
003730           CALL      "CS910" USING CS-Calling-Data CS-File-Defs.
003740           CALL      "CS920" USING CS-Calling-Data CS-File-Defs.
003750           GO TO     AA030-EXIT.
003760*
003770       AA031-Write-One-Cluster.
003780           MOVE      WS-Clus-Id         (WS-Clus-Ix) TO CS-Clus-Id.
003790           MOVE      WS-Clus-Org-Id     (WS-Clus-Ix) TO CS-Clus-Org-Id.
003800           MOVE      WS-Clus-Name       (WS-Clus-Ix) TO CS-Clus-Name.
003810           MOVE      WS-Clus-Ram        (WS-Clus-Ix) TO CS-Clus-Ram.
003820           MOVE      WS-Clus-Cpu        (WS-Clus-Ix) TO CS-Clus-Cpu.
003830           MOVE      WS-Clus-Gpu        (WS-Clus-Ix) TO CS-Clus-Gpu.
003840           MOVE      WS-Clus-Status     (WS-Clus-Ix) TO CS-Clus-Status.
003850           MOVE      WS-Clus-Created-Ts (WS-Clus-Ix) TO CS-Clus-Created-Ts.
003860           MOVE      WS-Clus-Updated-Ts (WS-Clus-Ix) TO CS-Clus-Updated-Ts.
003870           WRITE     CS-Cluster-Record.
003880           SET       WS-Clus-Ix UP BY 1.
003890*
003900       AA031-EXIT.
003910           EXIT.
003920*
003930       AA030-EXIT.
003940           EXIT.
003950*
003960* -----------------------------------------------------------
003970* BB010 - CLUSTER-ADMIN create validation, first failure wins -
003980* resources, then the no-duplicate-ACTIVE-name rule within the
003990* admin's own organisation.  WS-Sub1 is left ZERO (invalid) or
004000* pointing at the admin's resolved Org-Id for bb012 to use.
004010* -----------------------------------------------------------
004020*
004030       BB010-Validate-Create.
004040           MOVE      "Y"  TO WS-Valid-Sw.
004050*
004060           IF        CS-Crq-Ram NOT > ZERO OR
004070                     CS-Crq-Cpu NOT > ZERO
004080                     MOVE "N" TO WS-Valid-Sw
004090                     MOVE "INVALID_RESOURCES       "
004095                               TO WS-Log-Reason
004100                     GO TO BB010-EXIT.
004110*
004120           PERFORM   BB011-Find-User-Org  THRU BB011-EXIT.
004130*
004140           MOVE      "N"  TO WS-Dup-Sw.
004150           SET       WS-Clus-Ix TO 1.
004160           PERFORM   BB013-Scan-One-Clus THRU BB013-EXIT
004170                     WS-Clus-Cnt TIMES.
004180           IF        WS-Dup-Found
004190                     MOVE "N" TO WS-Valid-Sw
004200                     MOVE "CLUSTER_EXISTS          "
004205                               TO WS-Log-Reason.
004210*
004220       BB010-EXIT.
004230           EXIT.
004240*
004250* WS-Sub2 is left holding the admin's Org-Id, picked up by CS-
004260* User-Id on the request - zero if the admin is not on the User
004270* master at all, which will simply never match any cluster's org.
004280*
004290       BB011-Find-User-Org.
004300           MOVE      ZERO  TO WS-Sub2.
004310           SET       WS-User-Ix TO 1.
004320           SEARCH    WS-User-Ent
004330                     WHEN WS-User-Id (WS-User-Ix) = CS-Crq-Admin-User-Id
004340                          SET WS-Sub2 TO WS-User-Org-Id (WS-User-Ix).
004350*
004360       BB011-EXIT.
004370           EXIT.
004380*
004390       BB013-Scan-One-Clus.
004400           IF        WS-Clus-Org-Id (WS-Clus-Ix) = WS-Sub2      AND
004410                     WS-Clus-Name   (WS-Clus-Ix) = CS-Crq-Name  AND
004420                     WS-Clus-Status (WS-Clus-Ix) = "ACTIVE  "
004430                     MOVE "Y"  TO WS-Dup-Sw.
004440           SET       WS-Clus-Ix UP BY 1.
004450*
004460       BB013-EXIT.
004470           EXIT.
004480*
004490       BB012-Post-New-Clus.
004500           ADD       1  TO WS-Clus-Cnt.
004510           IF        WS-Clus-Cnt > 200
004520                     DISPLAY CS013
004530                     SUBTRACT 1 FROM WS-Clus-Cnt
004540                     GO TO BB012-EXIT.
004550           SET       WS-Clus-Ix TO WS-Clus-Cnt.
004560           ADD       1  TO WS-Next-Clus-Id.
004570           CALL      "CS004" USING WS-Stamp-Area.
004580           MOVE      WS-Next-Clus-Id  TO WS-Clus-Id         (WS-Clus-Ix).
004590           MOVE      WS-Sub2          TO WS-Clus-Org-Id     (WS-Clus-Ix).
004600           MOVE      CS-Crq-Name      TO WS-Clus-Name       (WS-Clus-Ix).
004610           MOVE      CS-Crq-Ram       TO WS-Clus-Ram        (WS-Clus-Ix).
004620           MOVE      CS-Crq-Cpu       TO WS-Clus-Cpu        (WS-Clus-Ix).
004630           MOVE      CS-Crq-Gpu       TO WS-Clus-Gpu        (WS-Clus-Ix).
004640           MOVE      "ACTIVE  "       TO WS-Clus-Status     (WS-Clus-Ix).
004650           MOVE      WS-Stamp-Full    TO WS-Clus-Created-Ts (WS-Clus-Ix).
004660           MOVE      WS-Stamp-Full    TO WS-Clus-Updated-Ts (WS-Clus-Ix).
004670           SET       WS-Sub1          TO WS-Clus-Ix.
004680*
004690       BB012-EXIT.
004700           EXIT.
004710*
004720* -----------------------------------------------------------
004730* BB020 - soft delete.  Must exist in the admin's own org, must
004740* not already be DELETED - status flips in place, no record is
004750* ever removed from WS-Clus-Tbl/the master.
004760* -----------------------------------------------------------
004770*
004780       BB020-Delete-Cluster.
004790           MOVE      "Y"  TO WS-Valid-Sw.
004800           PERFORM   BB011-Find-User-Org  THRU BB011-EXIT.
004810           MOVE      ZERO  TO WS-Sub1.
004820           SET       WS-Clus-Ix TO 1.
004830           SEARCH    WS-Clus-Ent
004840                     WHEN WS-Clus-Id (WS-Clus-Ix) = CS-Crq-Clus-Id
004850                          SET WS-Sub1 TO WS-Clus-Ix.
004860           IF        WS-Sub1 = ZERO OR
004870                     WS-Clus-Org-Id (WS-Sub1) NOT = WS-Sub2
004880                     MOVE "N" TO WS-Valid-Sw
004890                     MOVE "CLUSTER_NOT_FOUND       "
004895                               TO WS-Log-Reason
004900                     GO TO BB020-EXIT.
004910           IF        WS-Clus-Status (WS-Sub1) = "DELETED "
004920                     MOVE "N" TO WS-Valid-Sw
004930                     MOVE "CLUSTER_ALREADY_DELETED "
004935                               TO WS-Log-Reason
004940                     GO TO BB020-EXIT.
004950*
004960           CALL      "CS004" USING WS-Stamp-Area.
004970           MOVE      "DELETED "    TO WS-Clus-Status     (WS-Sub1).
004980           MOVE      WS-Stamp-Full TO WS-Clus-Updated-Ts (WS-Sub1).
004990*
005000       BB020-EXIT.
005010           EXIT.
005020*
005030* BB070/BB075 - RUN-LOG lines, one per request disposed of, WS-
005040* Log-Action/WS-Log-Reason set by the caller just before the
005050* PERFORM - BB075 is the rejected-request form.
005060*
005070       BB070-Write-Run-Log-Line.
005080           MOVE      SPACES  TO WS-Log-Line.
005090           MOVE      WS-Clus-Id (WS-Sub1)   TO WS-Log-Clus-Id.
005100           MOVE      WS-Log-Action          TO WS-Log-Line-Action.
005110           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
005120           MOVE      WS-Log-Line            TO CS-Log-Line.
005130           WRITE     CS-Log-Line.
005140*
005150       BB070-EXIT.
005160           EXIT.
005170*
005180       BB075-Write-Reject-Log.
005190           MOVE      SPACES  TO WS-Log-Line.
005200           MOVE      ZERO                   TO WS-Log-Clus-Id.
005210           MOVE      "REJECTED          "   TO WS-Log-Line-Action.
005220           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
005230           MOVE      WS-Log-Line            TO CS-Log-Line.
005240           WRITE     CS-Log-Line.
005250*
005260       BB075-EXIT.
005270           EXIT.
005280*
005290       AA000-EXIT.
005300           GOBACK.
