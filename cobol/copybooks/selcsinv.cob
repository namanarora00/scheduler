000100*       SELECT for the Invite master - sequential, fixed, ascending
000110*       Inv-Id, no alternate index in this pass.
000120       select  CS-Invite-File
000130               assign to       CSINV
000140               organization is sequential
000150               file status is  Inv-Status.
