000100***************************************************************
000110*                                                             *
000120*          Invite Code Generator - CS-CODE (was MAPS09)       *
000130*                                                             *
000140***************************************************************
000150*
000160       IDENTIFICATION           DIVISION.
000170*=================================
000180       PROGRAM-ID.              CS009.
000190       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000200       INSTALLATION.            APPLEWOOD COMPUTERS.
000210       DATE-WRITTEN.            01/11/1982.
000220       DATE-COMPILED.
000230       SECURITY.                COPYRIGHT (C) 1982-2026 AND LATER,
000240*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000250*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000260*                         THE FILE COPYING FOR DETAILS.
000270*
000280*    REMARKS.             RETURNS A 24 CHARACTER RANDOM INVITE
000290*                         CODE IN INV-CODE FORMAT FOR THE
000300*                         INVITE-ADMIN PROGRAM, CS500.  ADAPTED
000310*                         FROM MAPS09, THE OLD MOD 11 CHECK
000320*                         DIGIT ROUTINE - THE WEIGHTED DIGIT
000330*                         SUM ARITHMETIC IS KEPT, BUT DRIVES A
000340*                         CHARACTER PICK INSTEAD OF A CHECK
000350*                         DIGIT, ONE PICK PER CODE POSITION.
000360*
000370*    VERSION.             SEE PROG-NAME IN WS.
000380*
000390*    CALLED MODULES.      NONE.
000400*
000410*    FUNCTIONS USED.      NONE.
000420*
000430* CHANGE-LOG -----------------------------------------------------
000440* 01/11/1982 VBC - 1.02   CREATED AS MAPS09, MOD 11 CHECK DIGIT
000450*                         CALCULATION/VERIFICATION FOR PAYROLL
000460*                         AND STOCK CONTROL REFERENCE NUMBERS.
000470* 05/02/2002 VBC -        CONVERTED TO YEAR 2K, NO DATE FIELDS
000480*                         INVOLVED, LOGGED FOR THE RECORD ONLY.
000490* 29/01/2009 VBC - 1.10   MIGRATION TO GNU COBOL.
000500* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000510*                         PREVIOUS NOTICES.
000520* 04/01/2026 VBC - 1.0.00 RE-PURPOSED AS CS009/CS-CODE FOR THE
000530*                         CLUSTER SCHEDULER SUITE - TICKET CS-009.
000540*                         MAPS09 ONLY EVER CHECKED ONE DIGIT OF
000550*                         AN ALREADY-ISSUED NUMBER - CS500 NEEDS
000560*                         TO MINT A NEW 24 BYTE CODE INSTEAD, SO
000570*                         THE SAME ALPHA TABLE AND ADDITION-LOOP
000580*                         ARITHMETIC NOW RUN ONCE PER BYTE OF THE
000590*                         OUTPUT CODE, SEEDED FROM THE CALLER'S
000600*                         RUN STAMP (SEE CS004) AND A REQUEST
000610*                         SEQUENCE NUMBER SO TWO INVITES CUT IN
000620*                         THE SAME RUN DO NOT COLLIDE.
000630* 11/01/2026 VBC -        ADDED CS-CODE-RETRY-CNT, CS500 BUMPS
000640*                         THIS AND CALLS AGAIN WHEN CS300 REPORTS
000650*                         THE CODE ALREADY ON FILE - SEE
000660*                         BUSINESS RULE INV-CODE MUST BE UNIQUE.
000665* 02/02/2026 VBC -        CS-CODE-OUT-ALT WAS JUST A SECOND NAME
000666*                         FOR CS-CODE-OUT, NO ALTERNATE LAYOUT -
000667*                         REBUILT AS CS-CODE-OUT-CHARS, A PER-BYTE
000668*                         VIEW BB030 NOW WALKS TO SCRUB ANY BLANK
000669*                         BYTE AR1 COULD LEAVE IN THE CODE.
000670*
000680* END OF CHANGE-LOG ------------------------------------------------
000690*
000700***************************************************************
000710*
000720       ENVIRONMENT              DIVISION.
000730*=================================
000740       CONFIGURATION            SECTION.
000750*-------------------------------
000760       SOURCE-COMPUTER.         IBM-2086-A04-140.
000770       OBJECT-COMPUTER.         IBM-2086-A04-140.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800*
000810       DATA                     DIVISION.
000820*=================================
000830       WORKING-STORAGE          SECTION.
000840*-------------------------------
000850       77  PROG-NAME             PIC X(17)  VALUE "CS009 (1.0.00)".
000860*
000870       01  WS-DATA.
000880           03  Alpha             PIC X(37)  VALUE
000890               "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ-".
000900           03  FILLER  REDEFINES  Alpha.
000910               05  Ar1           PIC X      OCCURS  37  INDEXED BY Q.
000920           03  WS-Seed-Block.
000930               05  WS-Seed-Full      PIC 9(14).
000940               05  FILLER            PIC 9(04).
000950           03  WS-Posn-Wgt.
000960               05  WS-Posn-Array     PIC X   OCCURS 24.
000970           03  Suma                  PIC S9(7)    COMP.
000980*
000990       77  A                     PIC S9(7)      COMP.
001000       77  Y                     PIC S9(7)      COMP.
001010       77  Z                     PIC S9(7)      COMP.
001020       77  CS-Posn-Cnt           PIC S9(4)      COMP.
001030       77  CS-Wgt-Cnt            PIC S9(4)      COMP.
001040*
001050* Alternate, digit-at-a-time view of the seed, used by aa010 when
001060* it needs to fold the low order digits of the run stamp into
001070* the position weight instead of the whole 14 digit value - same
001080* trick MAPS09 used on Customer-Nos.
001090*
001100       01  WS-Seed-Digits REDEFINES WS-Seed-Block.
001110           03  WS-Seed-Digit     PIC 9      OCCURS 18.
001120*
001130       LINKAGE                  SECTION.
001140*-------------------------------
001150*
001160* CS-Code-Link is passed by CS500 - CS-Code-Seed-In should carry
001170* the CS-Stamp-Out value from CS004 plus the invite's own request
001180* sequence number added on by the caller so repeat calls in one
001190* run do not compute an identical code, CS-Code-Retry-Cnt is
001200* added in again here for the same reason on a re-pick.
001210*
001220       01  CS-CODE-LINK.
001230           03  CS-Code-Seed-In       PIC 9(14).
001240           03  CS-Code-Retry-Cnt     BINARY-CHAR UNSIGNED.
001250           03  CS-Code-Out           PIC X(24).
001260*
001262* Char-at-a-time view of the output code only, used by BB030 to
001263* make sure Ar1's alphabet never leaves a blank byte in the code
001264* handed back to CS500 - same OCCURS/INDEXED trick as Ar1 itself.
001265*
001270       01  CS-CODE-LINK-ALT REDEFINES CS-CODE-LINK.
001280           03  FILLER                PIC X(15).
001285           03  CS-Code-Out-Chars     PIC X OCCURS 24 INDEXED BY R.
001300*
001310       PROCEDURE                DIVISION USING CS-CODE-LINK.
001320*=======================================================
001330*
001340       AA000-MAIN                  SECTION.
001350***********************************
001360*
001370           MOVE      CS-Code-Seed-In TO WS-Seed-Full.
001380           ADD       CS-Code-Retry-Cnt TO WS-Seed-Full.
001390           MOVE      1               TO CS-Posn-Cnt.
001400           PERFORM   BB010-Pick-Char THRU BB010-EXIT
001410                     UNTIL CS-Posn-Cnt > 24.
001420           MOVE      WS-Posn-Array   TO CS-Code-Out.
001425           PERFORM   BB030-Check-No-Blanks THRU BB030-EXIT.
001430           GO TO     AA000-EXIT.
001440*
001450       BB010-Pick-Char.
001460           MOVE      ZERO            TO Suma.
001470           MOVE      1               TO CS-Wgt-Cnt.
001480           PERFORM   BB020-Addition-Loop THRU BB020-EXIT
001490                     UNTIL CS-Wgt-Cnt > 18.
001500*
001510           IF        Suma = ZERO
001520                     MOVE  1         TO Suma.
001530*
001540           DIVIDE    Suma BY 11 GIVING Z.
001550           COMPUTE   A = Suma - (11 * Z) + 1.
001560           SET       Q  TO A.
001570           MOVE      Ar1 (Q)         TO WS-Posn-Array (CS-Posn-Cnt).
001580*
001590           COMPUTE   WS-Seed-Full = (WS-Seed-Full * 7 + Suma) MOD
001600                                     99999999999999.
001610           ADD       1               TO CS-Posn-Cnt.
001620           GO TO     BB010-EXIT.
001630*
001640       BB010-EXIT.
001650           EXIT.
001660*
001670       BB020-Addition-Loop.
001680           SET       Y  TO  CS-Wgt-Cnt.
001690           COMPUTE   Z  =   Y * (WS-Seed-Digit (CS-Wgt-Cnt) + CS-Posn-Cnt).
001700           ADD       Z  TO  Suma.
001710           ADD       1  TO  CS-Wgt-Cnt.
001720           GO TO     BB020-EXIT.
001730*
001740       BB020-EXIT.
001750           EXIT.
001760*
001762       BB030-Check-No-Blanks.
001764           SET       R  TO 1.
001766           PERFORM   BB031-Check-One-Char THRU BB031-EXIT
001768                     24 TIMES.
001770           GO TO     BB030-EXIT.
001772*
001774       BB030-EXIT.
001776           EXIT.
001778*
001780       BB031-Check-One-Char.
001782           IF        CS-Code-Out-Chars (R) = SPACE
001784                     MOVE "0" TO CS-Code-Out-Chars (R).
001786           SET       R  UP BY 1.
001788           GO TO     BB031-EXIT.
001790*
001792       BB031-EXIT.
001794           EXIT.
001796*
001798       AA000-EXIT.
001800           GOBACK.
