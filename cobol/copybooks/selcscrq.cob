000100*       SELECT for the incoming Cluster create/delete request file -
000110*       sequential, fixed, arrival order - see CLUSTER-ADMIN intake.
000120       select  CS-Clus-Request-File
000130               assign to       CSCRQ
000140               organization is sequential
000150               file status is  Crq-Status.
