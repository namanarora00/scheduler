000100       FD  CS-Reg-Request-File.
000110       copy "wscsrrq.cob".
