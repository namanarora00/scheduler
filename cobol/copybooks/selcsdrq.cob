000100*       SELECT for the incoming Deployment request file - sequential,
000110*       fixed, arrival order - see DEPLOYMENT-ADMIN intake.
000120       select  CS-Dep-Request-File
000130               assign to       CSDRQ
000140               organization is sequential
000150               file status is  Drq-Status.
