000100*       SELECT for the pending-work Queue - sequential, fixed, FIFO
000110*       arrival order, re-queued records appended at Close-Down.
000120       select  CS-Queue-File
000130               assign to       CSQUEU
000140               organization is sequential
000150               file status is  Queu-Status.
