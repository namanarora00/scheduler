000100       FD  CS-Dep-Request-File.
000110       copy "wscsdrq.cob".
