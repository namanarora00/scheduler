000100*       SELECT for the Deployment master - sequential, fixed, ascending
000110*       Dep-Id, no alternate index in this pass.
000120       select  CS-Deployment-File
000130               assign to       CSDEP
000140               organization is sequential
000150               file status is  Dep-Status.
