000100*       SELECT for the Run-Log print file - line sequential, 132
000110*       cols, event order - see cs920.
000120       select  CS-Log-File
000130               assign to       CSLOG
000140               organization is line sequential
000150               file status is  Log-Status.
