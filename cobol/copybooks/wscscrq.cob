000100*      *******************************************
000110*                                                *
000120*        Record Definition For Clus Request File *
000130*           Arrival order, no key - create/delete*
000140*      *******************************************
000150*        File size 50 bytes.
000160*      
000170*       07/01/26 vbc - Created.
000180*       17/01/26 vbc - Added Crq-Action, one file now carries both
000190*                      create and delete requests - was two files,
000200*                      not worth the extra SELECT for so few records.
000210*      
000220       01  CS-Clus-Request-Record.
000230           03  CS-Crq-Admin-User-Id  pic 9(6)   comp.
000240           03  CS-Crq-Action         pic x.
000250               88  CS-Crq-Is-Create       value "C".
000260               88  CS-Crq-Is-Delete       value "D".
000270*          used on D only
000280           03  CS-Crq-Clus-Id        pic 9(6)   comp.
000290*          used on C only
000300           03  CS-Crq-Name           pic x(20).
000310           03  CS-Crq-Ram            pic 9(6).
000320           03  CS-Crq-Cpu            pic 9(6).
000330           03  CS-Crq-Gpu            pic 9(6).
000340           03  filler                pic x(9).
