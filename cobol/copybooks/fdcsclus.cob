000100       FD  CS-Cluster-File.
000110       copy "wscsclus.cob".
