000100*      
000110*       Files used across the Cluster Scheduler - masters, work queue,
000120*       request intake and print files, addressable by position within
000130*       File-Defs in case a future cron-driven caller wants to override
000140*       one logical name - same table shape as the old wsnames.cob.
000150*      
000160*       09/01/26 vbc - Created, split out of wsnames.cob for cs-only use.
000170*      
000180       01  CS-File-Defs.
000190           02  cs-file-defs-a.
000200               03  clus-file-name    pic x(48)  value "CSCLUS".
000210               03  dep-file-name     pic x(48)  value "CSDEP".
000220               03  user-file-name    pic x(48)  value "CSUSER".
000230               03  inv-file-name     pic x(48)  value "CSINV".
000240               03  queu-file-name    pic x(48)  value "CSQUEU".
000250               03  drq-file-name     pic x(48)  value "CSDRQ".
000260               03  crq-file-name     pic x(48)  value "CSCRQ".
000270               03  irq-file-name     pic x(48)  value "CSIRQ".
000280               03  rrq-file-name     pic x(48)  value "CSRRQ".
000290               03  param-file-name   pic x(48)  value "CSPARAM".
000300               03  rpt-file-name     pic x(48)  value "CSRPT".
000310               03  log-file-name     pic x(48)  value "CSLOG".
