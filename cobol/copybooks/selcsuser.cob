000100*       SELECT for the User master - sequential, fixed, ascending
000110*       User-Id, no alternate index in this pass.
000120       select  CS-User-File
000130               assign to       CSUSER
000140               organization is sequential
000150               file status is  User-Status.
