000100****************************************************************
000110*                                                               *
000120*               Invite Creation          Batch Run              *
000130*        Mints an Invite code for a new user, CALLs CS-CODE     *
000140*                                                               *
000150****************************************************************
000160*
000170       IDENTIFICATION           DIVISION.
000180*=================================
000190       PROGRAM-ID.              CS500.
000200*
000210       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000220       INSTALLATION.            APPLEWOOD COMPUTERS.
000230       DATE-WRITTEN.            12/01/2026.
000240       DATE-COMPILED.
000250       SECURITY.                COPYRIGHT (C) 1976-2026 AND LATER,
000260*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000270*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000280*                         THE FILE COPYING FOR DETAILS.
000290*
000300*    REMARKS.             INVITE-ADMIN REQUEST INTAKE.  ONE
000310*                         REQUEST PER INVITE WANTED - THE E-MAIL
000320*                         MUST NOT BELONG TO AN EXISTING USER AND
000330*                         MUST NOT HAVE AN OUTSTANDING UNUSED
000340*                         INVITE ALREADY ON FILE.  CS009/CS-CODE
000350*                         MINTS THE CODE, RETRYING ON A FILE
000360*                         COLLISION.  VALID-UNTIL IS SET TO
000370*                         ISSUE TIME PLUS SEVEN DAYS.
000380*
000390*    VERSION.             SEE PROG-NAME & CS-PRM-BLOCK IN WS.
000400*
000410*    CALLED MODULES.      CS004.  (RUN STAMP)
000420*                         CS009.  (CS-CODE - INVITE CODE MINT)
000430*                         CS920.  (RUN-LOG)
000440*
000450*    ERROR MESSAGES USED.
000460*                        CS016.  REQUEST FILE EMPTY - NO INTAKE
000470*                                RUN THIS CYCLE.
000480*                        CS017.  INVITE TABLE FULL - REQUEST
000490*                                SKIPPED, RAISE THE OCCURS LIMIT.
000500*                        CS018.  CS-CODE COULD NOT MINT A CODE
000510*                                NOT ALREADY ON FILE - RETRY
000520*                                LIMIT REACHED.
000530*
000540* CHANGE-LOG -----------------------------------------------------
000550* 12/01/2026 VBC - 1.0.00 BUILT FOR THE CLUSTER SCHEDULER SUITE -
000560*                         TICKET CS-500, INVITE-ADMIN.
000570* 22/01/2026 VBC -        BB015 RETRY LOOP ADDED - CS009 CAN MINT
000580*                         A CODE ALREADY ON FILE, BB015 NOW BUMPS
000590*                         CS-CODE-RETRY-CNT AND CALLS AGAIN, UP
000600*                         TO FIVE TIMES, BEFORE GIVING UP.
000610* 05/02/2026 VBC - 1.0.01 ADDED BB070 RUN-LOG LINE FOR EVERY
000620*                         REQUEST, SAME PATTERN AS CS200/300/400.
000625* 06/02/2026 VBC -        AA015 ADDED - WS-USER-TBL-BYTES/WS-INV-
000626*                         TBL-BYTES WERE DECLARED BUT NEVER READ,
000627*                         NOW DISPLAYED UNDER CS-PRM-DEBUGGING.
000630*
000640* END OF CHANGE-LOG ------------------------------------------------
000650*
000660****************************************************************
000670*
000680* Copyright Notice.
000690*
000700* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000710* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000720* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000730*
000740****************************************************************
000750*
000760       ENVIRONMENT              DIVISION.
000770*=================================
000780       CONFIGURATION            SECTION.
000790*-------------------------------
000800       SOURCE-COMPUTER.         IBM-2086-A04-140.
000810       OBJECT-COMPUTER.         IBM-2086-A04-140.
000820       SPECIAL-NAMES.
000830           C01 IS TOP-OF-FORM.
000840*
000850       INPUT-OUTPUT             SECTION.
000860*-------------------------------
000870       FILE-CONTROL.
000880           COPY  "selcsirq.cob".
000890           COPY  "selcsuser.cob".
000900           COPY  "selcsinv.cob".
000910           COPY  "selcsparam.cob".
000920           COPY  "selcslog.cob".
000930*
000940       DATA                     DIVISION.
000950*=================================
000960       FILE                     SECTION.
000970*-------------------------------
000980           COPY  "fdcsirq.cob".
000990           COPY  "fdcsuser.cob".
001000           COPY  "fdcsinv.cob".
001010           COPY  "fdcsparam.cob".
001020           COPY  "fdcslog.cob".
001030*
001040       WORKING-STORAGE          SECTION.
001050*-------------------------------
001060       77  PROG-NAME             PIC X(17)  VALUE "CS500 (1.0.01)".
001070*
001080       01  WS-Data.
001090           03  Irq-Status        PIC XX.
001100           03  User-Status       PIC XX.
001110           03  Inv-Status        PIC XX.
001120           03  Prm-Status        PIC XX.
001130           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001140           03  Log-Status        PIC XX.
001150           03  WS-Log-Action     PIC X(18) VALUE SPACES.
001160           03  WS-Log-Reason     PIC X(24) VALUE SPACES.
001170           03  WS-Eof-Sws.
001180               05  WS-Irq-Eof        PIC X   VALUE "N".
001190                   88  Irq-At-Eof        VALUE "Y".
001200               05  WS-User-Eof       PIC X   VALUE "N".
001210                   88  User-At-Eof       VALUE "Y".
001220               05  WS-Inv-Eof        PIC X   VALUE "N".
001230                   88  Inv-At-Eof        VALUE "Y".
001240           03  WS-Sub1               BINARY-SHORT UNSIGNED.
001250           03  WS-Sub2               BINARY-SHORT UNSIGNED.
001260           03  WS-User-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001270           03  WS-Inv-Cnt            BINARY-SHORT UNSIGNED VALUE ZERO.
001280           03  WS-Req-Seq            BINARY-SHORT UNSIGNED VALUE ZERO.
001290           03  WS-Valid-Sw           PIC X.
001300               88  WS-Is-Valid           VALUE "Y".
001310               88  WS-Is-Invalid         VALUE "N".
001320           03  WS-Dup-Sw             PIC X.
001330               88  WS-Dup-Found          VALUE "Y".
001340*
001350* User table, loaded once at aa010 - used for two lookups, the
001360* admin's own Org-Id off CS-Irq-Admin-User-Id, and the EMAIL_
001370* EXISTS check against the request's e-mail.
001380*
001390       01  WS-User-Tbl.
001400           03  WS-User-Ent       OCCURS 2000 INDEXED BY WS-User-Ix.
001410               05  WS-User-Id         PIC 9(6).
001420               05  WS-User-Email      PIC X(40).
001430               05  WS-User-Org-Id     PIC 9(6).
001440*
001450* Invite table, loaded at aa010, new entries appended by bb020 as
001460* invites are accepted, whole table re-written to CS-Invite-File
001470* at aa030 - this program can only ever grow it.
001480*
001490       01  WS-Inv-Tbl.
001500           03  WS-Inv-Ent        OCCURS 2000 INDEXED BY WS-Inv-Ix.
001510               05  WS-Inv-Id          PIC 9(6).
001520               05  WS-Inv-Code        PIC X(24).
001530               05  WS-Inv-Org-Id      PIC 9(6).
001540               05  WS-Inv-Role        PIC X(8).
001550               05  WS-Inv-Email       PIC X(40).
001560               05  WS-Inv-Valid-Ts    PIC 9(14).
001570               05  WS-Inv-Used-Flag   PIC X.
001580               05  WS-Inv-Created-Ts  PIC 9(14).
001590               05  WS-Inv-Updated-Ts  PIC 9(14).
001600*
001610       01  Error-Messages.
001620           03  CS016             PIC X(40) VALUE
001630               "CS016 REQUEST FILE EMPTY - NO INTAKE RUN".
001640           03  CS017             PIC X(40) VALUE
001650               "CS017 INVITE TABLE FULL - REQ SKIPPED".
001660           03  CS018             PIC X(40) VALUE
001670               "CS018 CS-CODE RETRY LIMIT REACHED".
001680*
001690       01  Error-Code            PIC 999.
001700*
001710* Highest Inv-Id seen on the master at aa010 - next-Id generator
001720* for bb020 when an invite is accepted.
001730*
001740       01  WS-Next-Inv-Id        PIC 9(6).
001750*
001760* One RUN-LOG line per request disposed of, same shape as the
001770* rest of the CS-suite's intake programs.
001780*
001790       01  WS-Log-Line.
001800           03  WS-Log-Inv-Id         PIC 9(6).
001810           03  FILLER                PIC X.
001820           03  WS-Log-Line-Action    PIC X(18).
001830           03  FILLER                PIC X.
001840           03  WS-Log-Line-Reason    PIC X(24).
001850           03  FILLER                PIC X(80).
001860*
001870* Run stamp work area for the CS004 CALL, doubles as the seed
001880* passed in to CS009/CS-CODE and the base date for bb014's
001890* seven day add.
001900*
001910       01  WS-Stamp-Area.
001920           03  WS-Stamp-Ccyy         PIC 9(4).
001930           03  WS-Stamp-Mm           PIC 99.
001940           03  WS-Stamp-Dd           PIC 99.
001950           03  WS-Stamp-Hh           PIC 99.
001960           03  WS-Stamp-Mi           PIC 99.
001970           03  WS-Stamp-Ss           PIC 99.
001980*
001990       01  WS-Stamp-Area-Alt REDEFINES WS-Stamp-Area.
002000           03  WS-Stamp-Full         PIC 9(14).
002010*
002020* bb014's seven-day-add work area - Ccyymmdd split out from the
002030* stamp so the month/day arithmetic can run against it, hhmmss
002040* is carried straight across untouched.
002050*
002060       01  WS-Valid-Date.
002070           03  WS-Vd-Ccyy            PIC 9(4).
002080           03  WS-Vd-Mm              PIC 99.
002090           03  WS-Vd-Dd              PIC 99.
002100       01  WS-Vd-Leap-Sw             PIC X.
002110           88  WS-Vd-Is-Leap             VALUE "Y".
002120       01  WS-Vd-Days-This-Mth       PIC 99.
002130       01  WS-Vd-Remainder           PIC 99.
002140*
002150* Days-per-month table, Feb carried as 28 and bumped to 29 by
002160* bb014a when the leap test passes - same table shape MAPS04
002170* used on the payroll calendar, just with Jan first instead of
002180* a fiscal-year start.
002190*
002200       01  WS-Vd-Mth-Tbl-Area.
002210           03  WS-Vd-Mth-Days    PIC 99 OCCURS 12 VALUE ZERO
002220                                 INDEXED BY WS-Vd-Mth-Ix.
002230*
002240* Invite code mint work area for the CS009 CALL.
002250*
002260       01  CS-CODE-LINK.
002270           03  CS-Code-Seed-In       PIC 9(14).
002280           03  CS-Code-Retry-Cnt     BINARY-CHAR UNSIGNED.
002290           03  CS-Code-Out           PIC X(24).
002300*
002310* Flat byte-string views of the two tables - AA015 DISPLAYs these,
002320* same convention as the rest of the CS-suite, when CS-Prm-
002330* Debugging is "Y".
002340*
002350       01  WS-User-Tbl-Bytes REDEFINES WS-User-Tbl.
002360           03  FILLER                PIC X(96000).
002370*
002380       01  WS-Inv-Tbl-Bytes REDEFINES WS-Inv-Tbl.
002390           03  FILLER                PIC X(182000).
002400*
002410       LINKAGE                  SECTION.
002420*-------------------------------
002430       COPY  "cscall.cob".
002440       COPY  "csnames.cob".
002450*
002460       PROCEDURE                DIVISION USING CS-Calling-Data
002470                                                CS-File-Defs.
002480*=======================================================
002490*
002500       AA000-MAIN                  SECTION.
002510***********************************
002520*
002530           PERFORM   AA005-Open-Files      THRU AA005-EXIT.
002540           PERFORM   AA010-Load-Tables     THRU AA010-EXIT.
002545           PERFORM   AA015-Debug-Dump-Tables THRU AA015-EXIT.
002550           PERFORM   AA020-Process-Requests THRU AA029-Process-Requests-Exit.
002560           PERFORM   AA030-Close-Down      THRU AA030-EXIT.
002570           GO TO     AA000-EXIT.
002580*
002590       AA005-Open-Files.
002600           OPEN      INPUT    CS-Inv-Request-File.
002610           OPEN      INPUT    CS-User-File.
002620           OPEN      I-O      CS-Invite-File.
002630           OPEN      I-O      CS-Param-File.
002640           OPEN      OUTPUT   CS-Log-File.
002650           READ      CS-Param-File.
002660           MOVE      ZERO  TO CS-Prm-Ctl-Read
002670                               CS-Prm-Ctl-Sched-Direct
002680                               CS-Prm-Ctl-Sched-Preempt
002690                               CS-Prm-Ctl-Preemptions
002700                               CS-Prm-Ctl-Unplaceable
002710                               CS-Prm-Ctl-Accepted
002720                               CS-Prm-Ctl-Rejected.
002730           CALL      "CS004" USING WS-Stamp-Area.
002740           MOVE      29  TO WS-Vd-Mth-Days (2).
002750           MOVE      31  TO WS-Vd-Mth-Days (1)  WS-Vd-Mth-Days (3)
002760                             WS-Vd-Mth-Days (5)  WS-Vd-Mth-Days (7)
002770                             WS-Vd-Mth-Days (8)  WS-Vd-Mth-Days (10)
002780                             WS-Vd-Mth-Days (12).
002790           MOVE      30  TO WS-Vd-Mth-Days (4)  WS-Vd-Mth-Days (6)
002800                             WS-Vd-Mth-Days (9)  WS-Vd-Mth-Days (11).
002810           MOVE      28  TO WS-Vd-Mth-Days (2).
002820*
002830       AA005-EXIT.
002840           EXIT.
002850*
002860       AA010-Load-Tables.
002870           MOVE      ZERO  TO WS-User-Cnt  WS-Inv-Cnt  WS-Next-Inv-Id.
002880           SET       WS-User-Ix WS-Inv-Ix TO 1.
002890*
002900           PERFORM   AA011-Load-One-User   THRU AA011-EXIT
002910                     UNTIL User-At-Eof.
002920           PERFORM   AA012-Load-One-Invite THRU AA012-EXIT
002930                     UNTIL Inv-At-Eof.
002940           GO TO     AA010-EXIT.
002950*
002960       AA011-Load-One-User.
002970           READ      CS-User-File
002980                     AT END  MOVE "Y" TO WS-User-Eof
002990                             GO TO AA011-EXIT.
003000           ADD       1     TO WS-User-Cnt.
003010           SET       WS-User-Ix TO WS-User-Cnt.
003020           MOVE      CS-User-Id        TO WS-User-Id     (WS-User-Ix).
003030           MOVE      CS-User-Email     TO WS-User-Email  (WS-User-Ix).
003040           MOVE      CS-User-Org-Id    TO WS-User-Org-Id (WS-User-Ix).
003050           GO TO     AA011-EXIT.
003060*
003070       AA011-EXIT.
003080           EXIT.
003090*
003100       AA012-Load-One-Invite.
003110           READ      CS-Invite-File
003120                     AT END  MOVE "Y" TO WS-Inv-Eof
003130                             GO TO AA012-EXIT.
003140           ADD       1     TO WS-Inv-Cnt.
003150           SET       WS-Inv-Ix TO WS-Inv-Cnt.
003160           MOVE      CS-Inv-Id            TO WS-Inv-Id         (WS-Inv-Ix).
003170           MOVE      CS-Inv-Code          TO WS-Inv-Code       (WS-Inv-Ix).
003180           MOVE      CS-Inv-Org-Id        TO WS-Inv-Org-Id     (WS-Inv-Ix).
003190           MOVE      CS-Inv-Role          TO WS-Inv-Role       (WS-Inv-Ix).
003200           MOVE      CS-Inv-Email         TO WS-Inv-Email      (WS-Inv-Ix).
003210           MOVE      CS-Inv-Valid-Until-Ts TO WS-Inv-Valid-Ts  (WS-Inv-Ix).
003220           MOVE      CS-Inv-Used-Flag     TO WS-Inv-Used-Flag  (WS-Inv-Ix).
003230           MOVE      CS-Inv-Created-Ts    TO WS-Inv-Created-Ts (WS-Inv-Ix).
003240           MOVE      CS-Inv-Updated-Ts    TO WS-Inv-Updated-Ts (WS-Inv-Ix).
003250           IF        CS-Inv-Id > WS-Next-Inv-Id
003260                     MOVE  CS-Inv-Id  TO WS-Next-Inv-Id.
003270           GO TO     AA012-EXIT.
003280*
003290       AA012-EXIT.
003300           EXIT.
003310*
003320       AA010-EXIT.
003330           EXIT.
003340*
003342* Flat byte dump of the user and invite tables to SYSOUT, same
003343* AA015 convention as the rest of the CS-suite - off unless the
003344* run parameters ask for it.
003345*
003346       AA015-Debug-Dump-Tables.
003347           IF        CS-Prm-Debugging = "Y"
003348                     DISPLAY WS-User-Tbl-Bytes
003349                     DISPLAY WS-Inv-Tbl-Bytes.
003350           GO TO     AA015-EXIT.
003351*
003352       AA015-EXIT.
003353           EXIT.
003354*
003355* -----------------------------------------------------------
003360* AA020 thru AA029 - the request intake loop, one pass over
003370* CSIRQ, arrival order.  WS-Req-Seq counts requests seen this
003380* run so two invites minted in the same run never share a seed.
003390* -----------------------------------------------------------
003400*
003410       AA020-Process-Requests.
003420           PERFORM   AA021-Read-One-Request  THRU AA021-EXIT
003430                     UNTIL Irq-At-Eof.
003440           IF        CS-Prm-Ctl-Accepted = ZERO AND
003450                     CS-Prm-Ctl-Rejected = ZERO
003460                     DISPLAY CS016.
003470           GO TO     AA029-Process-Requests-Exit.
003480*
003490       AA021-Read-One-Request.
003500           READ      CS-Inv-Request-File
003510                     AT END  MOVE "Y" TO WS-Irq-Eof
003520                             GO TO AA021-EXIT.
003530           ADD       1  TO WS-Req-Seq.
003540           PERFORM   AA022-Process-One-Request THRU AA022-EXIT.
003550           GO TO     AA021-EXIT.
003560*
003570       AA021-EXIT.
003580           EXIT.
003590*
003600       AA022-Process-One-Request.
003610           MOVE      "Y"     TO WS-Valid-Sw.
003620           MOVE      SPACES  TO WS-Log-Reason.
003630           PERFORM   BB010-Validate-Invite-Request THRU BB010-EXIT.
003640           IF        WS-Is-Invalid
003650                     ADD     1  TO CS-Prm-Ctl-Rejected
003660                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003670                     GO TO AA022-EXIT.
003680*
003690           PERFORM   BB020-Create-Invite  THRU BB020-EXIT.
003700           IF        WS-Is-Invalid
003710                     ADD     1  TO CS-Prm-Ctl-Rejected
003720                     DISPLAY CS018
003730                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003740                     GO TO AA022-EXIT.
003750*
003760           ADD       1  TO CS-Prm-Ctl-Accepted.
003770           MOVE      "ACCEPTED          "  TO WS-Log-Action.
003780           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
003790*
003800       AA022-EXIT.
003810           EXIT.
003820*
003830       AA029-Process-Requests-Exit.
003840           EXIT.
003850*
003860* -----------------------------------------------------------
003870* AA030 - rewrite the Invite master, call CS920 for the RUN-LOG
003880* control totals trailer.  Invite grows here (new invites are
003890* appended by bb020) so it goes back under OPEN OUTPUT, same
003900* reasoning as CS200/CS300/CS400's own grown masters.
003910* -----------------------------------------------------------
003920*
003930       AA030-Close-Down.
003940           CLOSE     CS-Invite-File.
003950           OPEN      OUTPUT  CS-Invite-File.
003960           SET       WS-Inv-Ix TO 1.
003970           PERFORM   AA031-Write-One-Invite THRU AA031-EXIT
003980                     WS-Inv-Cnt TIMES.
003990*
004000           MOVE      WS-Stamp-Full (1:8) TO CS-Prm-Run-Date.
004010           MOVE      WS-Stamp-Full (9:6) TO CS-Prm-Run-Time.
004020           REWRITE   CS-Param-Record.
004030           CLOSE     CS-Inv-Request-File  CS-User-File
004040                     CS-Invite-File        CS-Param-File
004050                     CS-Log-File.
004060           CALL      "CS920" USING CS-Calling-Data CS-File-Defs.
004070           GO TO     AA030-EXIT.
004080*
004090       AA031-Write-One-Invite.
004100           MOVE      WS-Inv-Id         (WS-Inv-Ix) TO CS-Inv-Id.
004110           MOVE      WS-Inv-Code       (WS-Inv-Ix) TO CS-Inv-Code.
004120           MOVE      WS-Inv-Org-Id     (WS-Inv-Ix) TO CS-Inv-Org-Id.
004130           MOVE      WS-Inv-Role       (WS-Inv-Ix) TO CS-Inv-Role.
004140           MOVE      WS-Inv-Email      (WS-Inv-Ix) TO CS-Inv-Email.
004150           MOVE      WS-Inv-Valid-Ts   (WS-Inv-Ix) TO CS-Inv-Valid-Until-Ts.
004160           MOVE      WS-Inv-Used-Flag  (WS-Inv-Ix) TO CS-Inv-Used-Flag.
004170           MOVE      WS-Inv-Created-Ts (WS-Inv-Ix) TO CS-Inv-Created-Ts.
004180           MOVE      WS-Inv-Updated-Ts (WS-Inv-Ix) TO CS-Inv-Updated-Ts.
004190           WRITE     CS-Invite-Record.
004200           SET       WS-Inv-Ix UP BY 1.
004210*
004220       AA031-EXIT.
004230           EXIT.
004240*
004250       AA030-EXIT.
004260           EXIT.
004270*
004280* -----------------------------------------------------------
004290* BB010 - INVITE-ADMIN validation, first failure wins - the
004300* e-mail must not belong to an existing user, then must not
004310* already have an outstanding unused invite.  WS-Sub2 is left
004320* holding the admin's resolved Org-Id for bb020 to post with.
004330* -----------------------------------------------------------
004340*
004350       BB010-Validate-Invite-Request.
004360           MOVE      "Y"  TO WS-Valid-Sw.
004370           MOVE      ZERO TO WS-Sub2.
004380           SET       WS-User-Ix TO 1.
004390           SEARCH    WS-User-Ent
004400                     WHEN WS-User-Id (WS-User-Ix) = CS-Irq-Admin-User-Id
004410                          SET WS-Sub2 TO WS-User-Org-Id (WS-User-Ix).
004420*
004430           MOVE      "N"  TO WS-Dup-Sw.
004440           SET       WS-User-Ix TO 1.
004450           PERFORM   BB011-Scan-One-User THRU BB011-EXIT
004460                     WS-User-Cnt TIMES.
004470           IF        WS-Dup-Found
004480                     MOVE "N" TO WS-Valid-Sw
004490                     MOVE "EMAIL_EXISTS            "
004495                               TO WS-Log-Reason
004500                     GO TO BB010-EXIT.
004510*
004520           MOVE      "N"  TO WS-Dup-Sw.
004530           SET       WS-Inv-Ix TO 1.
004540           PERFORM   BB012-Scan-One-Invite THRU BB012-EXIT
004550                     WS-Inv-Cnt TIMES.
004560           IF        WS-Dup-Found
004570                     MOVE "N" TO WS-Valid-Sw
004580                     MOVE "INVITE_EXISTS           "
004585                               TO WS-Log-Reason.
004590*
004600       BB010-EXIT.
004610           EXIT.
004620*
004630       BB011-Scan-One-User.
004640           IF        WS-User-Email (WS-User-Ix) = CS-Irq-Email
004650                     MOVE "Y"  TO WS-Dup-Sw.
004660           SET       WS-User-Ix UP BY 1.
004670*
004680       BB011-EXIT.
004690           EXIT.
004700*
004710       BB012-Scan-One-Invite.
004720           IF        WS-Inv-Email      (WS-Inv-Ix) = CS-Irq-Email AND
004730                     WS-Inv-Used-Flag  (WS-Inv-Ix) = "N"
004740                     MOVE "Y"  TO WS-Dup-Sw.
004750           SET       WS-Inv-Ix UP BY 1.
004760*
004770       BB012-EXIT.
004780           EXIT.
004790*
004800* -----------------------------------------------------------
004810* BB020 - mints the code via CS009/CS-CODE, retrying up to five
004820* times if the code it hands back is already on file, then
004830* posts the new Invite entry.  WS-Valid-Sw comes back N if the
004840* retry limit is used up without a clean code - aa022 treats
004850* that as a reject too, after bb020 has already run.
004860* -----------------------------------------------------------
004870*
004880       BB020-Create-Invite.
004890           ADD       1  TO WS-Inv-Cnt.
004900           IF        WS-Inv-Cnt > 2000
004910                     DISPLAY CS017
004920                     SUBTRACT 1 FROM WS-Inv-Cnt
004930                     MOVE "N" TO WS-Valid-Sw
004940                     GO TO BB020-EXIT.
004950           SET       WS-Inv-Ix TO WS-Inv-Cnt.
004960           ADD       1  TO WS-Next-Inv-Id.
004970           CALL      "CS004" USING WS-Stamp-Area.
004980*
004990           MOVE      WS-Stamp-Full       TO CS-Code-Seed-In.
005000           ADD       WS-Req-Seq          TO CS-Code-Seed-In.
005010           MOVE      ZERO                TO CS-Code-Retry-Cnt.
005020           PERFORM   BB015-Mint-One-Code THRU BB015-EXIT.
005030           IF        WS-Is-Invalid
005040                     SUBTRACT 1 FROM WS-Inv-Cnt
005050                     GO TO BB020-EXIT.
005060*
005070           PERFORM   BB014-Add-Seven-Days THRU BB014-EXIT.
005080*
005090           MOVE      WS-Next-Inv-Id  TO WS-Inv-Id        (WS-Inv-Ix).
005100           MOVE      CS-Code-Out     TO WS-Inv-Code       (WS-Inv-Ix).
005110           MOVE      WS-Sub2         TO WS-Inv-Org-Id     (WS-Inv-Ix).
005120           MOVE      CS-Irq-Role     TO WS-Inv-Role        (WS-Inv-Ix).
005130           MOVE      CS-Irq-Email    TO WS-Inv-Email       (WS-Inv-Ix).
005140           MOVE      WS-Stamp-Full   TO WS-Inv-Created-Ts  (WS-Inv-Ix).
005150           MOVE      WS-Stamp-Full   TO WS-Inv-Updated-Ts  (WS-Inv-Ix).
005160           MOVE      "N"             TO WS-Inv-Used-Flag   (WS-Inv-Ix).
005170           MOVE      WS-Vd-Ccyy      TO WS-Inv-Valid-Ts (WS-Inv-Ix) (1:4).
005180           MOVE      WS-Vd-Mm        TO WS-Inv-Valid-Ts (WS-Inv-Ix) (5:2).
005190           MOVE      WS-Vd-Dd        TO WS-Inv-Valid-Ts (WS-Inv-Ix) (7:2).
005200           MOVE      WS-Stamp-Hh     TO WS-Inv-Valid-Ts (WS-Inv-Ix) (9:2).
005210           MOVE      WS-Stamp-Mi     TO WS-Inv-Valid-Ts (WS-Inv-Ix) (11:2).
005220           MOVE      WS-Stamp-Ss     TO WS-Inv-Valid-Ts (WS-Inv-Ix) (13:2).
005230           SET       WS-Sub1         TO WS-Inv-Ix.
005240*
005250       BB020-EXIT.
005260           EXIT.
005270*
005280* Up to five tries at a code CS009 has not already handed out on
005290* this file - a retry adds CS-Code-Retry-Cnt back into the seed
005300* so the next pick is not the one just rejected.
005310*
005320       BB015-Mint-One-Code.
005330           MOVE      "Y"  TO WS-Valid-Sw.
005340*
005350       BB015A-Try-Again.
005360           CALL      "CS009" USING CS-CODE-LINK.
005370           MOVE      "N"  TO WS-Dup-Sw.
005380           SET       WS-Inv-Ix TO 1.
005390           PERFORM   BB016-Scan-One-Code THRU BB016-EXIT
005400                     WS-Inv-Cnt TIMES.
005410           IF        NOT WS-Dup-Found
005420                     GO TO BB015-EXIT.
005430           IF        CS-Code-Retry-Cnt >= 5
005440                     MOVE "N" TO WS-Valid-Sw
005450                     GO TO BB015-EXIT.
005460           ADD       1  TO CS-Code-Retry-Cnt.
005470           GO TO     BB015A-Try-Again.
005480*
005490       BB015-EXIT.
005500           EXIT.
005510*
005520       BB016-Scan-One-Code.
005530           IF        WS-Inv-Code (WS-Inv-Ix) = CS-Code-Out
005540                     MOVE "Y"  TO WS-Dup-Sw.
005550           SET       WS-Inv-Ix UP BY 1.
005560*
005570       BB016-EXIT.
005580           EXIT.
005590*
005600* Seven-day add against the run date held in WS-Stamp-Area - one
005610* overflow at most is ever possible (7 days never wraps a whole
005620* month twice), so there is no need to loop the carry.
005630*
005640       BB014-Add-Seven-Days.
005650           MOVE      WS-Stamp-Ccyy  TO WS-Vd-Ccyy.
005660           MOVE      WS-Stamp-Mm    TO WS-Vd-Mm.
005670           MOVE      WS-Stamp-Dd    TO WS-Vd-Dd.
005680           PERFORM   BB014A-Set-Leap-Sw  THRU BB014A-EXIT.
005690*
005700           SET       WS-Vd-Mth-Ix  TO WS-Vd-Mm.
005710           MOVE      WS-Vd-Mth-Days (WS-Vd-Mth-Ix) TO WS-Vd-Days-This-Mth.
005720           IF        WS-Vd-Mm = 2 AND WS-Vd-Is-Leap
005730                     MOVE 29  TO WS-Vd-Days-This-Mth.
005740*
005750           ADD       7  TO WS-Vd-Dd.
005760           IF        WS-Vd-Dd NOT > WS-Vd-Days-This-Mth
005770                     GO TO BB014-EXIT.
005780           SUBTRACT  WS-Vd-Days-This-Mth FROM WS-Vd-Dd.
005790           ADD       1  TO WS-Vd-Mm.
005800           IF        WS-Vd-Mm NOT > 12
005810                     GO TO BB014-EXIT.
005820           MOVE      1  TO WS-Vd-Mm.
005830           ADD       1  TO WS-Vd-Ccyy.
005840*
005850       BB014-EXIT.
005860           EXIT.
005870*
005880* Leap test - divisible by 4 and not by 100, unless also by 400.
005890*
005900       BB014A-Set-Leap-Sw.
005910           MOVE      "N"  TO WS-Vd-Leap-Sw.
005920           DIVIDE     WS-Vd-Ccyy BY 4   GIVING WS-Sub1
005930                      REMAINDER WS-Vd-Remainder.
005940           IF        WS-Vd-Remainder NOT = ZERO
005950                     GO TO BB014A-EXIT.
005960           DIVIDE     WS-Vd-Ccyy BY 100 GIVING WS-Sub1
005970                      REMAINDER WS-Vd-Remainder.
005980           IF        WS-Vd-Remainder NOT = ZERO
005990                     MOVE "Y" TO WS-Vd-Leap-Sw
006000                     GO TO BB014A-EXIT.
006010           DIVIDE     WS-Vd-Ccyy BY 400 GIVING WS-Sub1
006020                      REMAINDER WS-Vd-Remainder.
006030           IF        WS-Vd-Remainder = ZERO
006040                     MOVE "Y" TO WS-Vd-Leap-Sw.
006050*
006060       BB014A-EXIT.
006070           EXIT.
006080*
006090* BB070/BB075 - RUN-LOG lines, one per request disposed of.
006100*
006110       BB070-Write-Run-Log-Line.
006120           MOVE      SPACES  TO WS-Log-Line.
006130           MOVE      WS-Inv-Id (WS-Sub1)   TO WS-Log-Inv-Id.
006140           MOVE      WS-Log-Action         TO WS-Log-Line-Action.
006150           MOVE      WS-Log-Reason         TO WS-Log-Line-Reason.
006160           MOVE      WS-Log-Line           TO CS-Log-Line.
006170           WRITE     CS-Log-Line.
006180*
006190       BB070-EXIT.
006200           EXIT.
006210*
006220       BB075-Write-Reject-Log.
006230           MOVE      SPACES  TO WS-Log-Line.
006240           MOVE      ZERO                   TO WS-Log-Inv-Id.
006250           MOVE      "REJECTED          "   TO WS-Log-Line-Action.
006260           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
006270           MOVE      WS-Log-Line            TO CS-Log-Line.
006280           WRITE     CS-Log-Line.
006290*
006300       BB075-EXIT.
006310           EXIT.
006320*
006330       AA000-EXIT.
006340           GOBACK.
