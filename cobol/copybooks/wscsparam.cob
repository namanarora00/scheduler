000100*      *******************************************
000110*                                                *
000120*        Record Definition For Cs Param File      *
000130*           Uses RRN = 1                          *
000140*      *******************************************
000150*        File size 90 bytes padded to 128 by filler.
000160*      
000170*       06/01/26 vbc - Created.
000180*       16/01/26 vbc - Added Prm-Retry-Cap after the 3rd run left an
000190*                      unplaceable deployment cycling the queue forever
000200*                      in soak testing - see cs100 aa024.
000210*       22/01/26 vbc - Split control-totals into own block, Prm-Ctl,
000220*                      so cs920 can print it separately from the run
000225*                      control fields above it.
000226*       02/02/26 vbc - CS-Param-Ctl-Alt now earns its keep - cs920
000227*                      zeroes Prm-Ctl through it after printing.
000228*       09/02/26 vbc - Leading filler on CS-Param-Ctl-Alt was x(20),
000229*                      one byte short of CS-Prm-Block (8+6+1+2+3+1 =
000231*                      21) - widened to x(21), trailing filler
000232*                      trimmed to x(19) to hold the record steady.
000235*
000240       01  CS-Param-Record.
000250           03  CS-Prm-Block.
000260*              ccyymmdd, SOJ stamp
000270               05  CS-Prm-Run-Date       pic 9(8).
000280*              hhmmss
000290               05  CS-Prm-Run-Time       pic 9(6).
000300*              def 3
000310               05  CS-Prm-Retry-Cap      binary-char unsigned.
000320*              def 56, cs910/cs920
000330               05  CS-Prm-Page-Lines     pic 99.
000340*              def 132
000350               05  CS-Prm-Page-Width     pic 999.
000360*              Y or N
000370               05  CS-Prm-Debugging      pic x.
000380*      
000390           03  CS-Prm-Ctl.
000400               05  CS-Prm-Ctl-Read       pic 9(6)   comp.
000410               05  CS-Prm-Ctl-Sched-Direct  pic 9(6)   comp.
000420               05  CS-Prm-Ctl-Sched-Preempt pic 9(6)   comp.
000430               05  CS-Prm-Ctl-Preemptions   pic 9(6)   comp.
000440               05  CS-Prm-Ctl-Unplaceable   pic 9(6)   comp.
000450               05  CS-Prm-Ctl-Accepted      pic 9(6)   comp.
000460               05  CS-Prm-Ctl-Rejected      pic 9(6)   comp.
000470*      
000480           03  filler                    pic x(20).
000490*      
000500*       Alternate view giving cs920 one move to zero the whole totals
000510*       block after it has printed them, instead of seven - see cs920
000520*       aa000, run straight after the reporting step's own rewrite.
000525*
000530       01  CS-Param-Ctl-Alt redefines CS-Param-Record.
000540           03  filler                    pic x(21).
000550           03  CS-Ctl-Alt-Read           pic 9(6)   comp.
000560           03  CS-Ctl-Alt-Sched-Direct   pic 9(6)   comp.
000570           03  CS-Ctl-Alt-Sched-Preempt  pic 9(6)   comp.
000580           03  CS-Ctl-Alt-Preemptions    pic 9(6)   comp.
000590           03  CS-Ctl-Alt-Unplaceable    pic 9(6)   comp.
000600           03  CS-Ctl-Alt-Accepted       pic 9(6)   comp.
000610           03  CS-Ctl-Alt-Rejected       pic 9(6)   comp.
000620           03  filler                    pic x(19).
