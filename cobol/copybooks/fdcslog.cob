000100       FD  CS-Log-File.
000110       01  CS-Log-Line           pic x(132).
