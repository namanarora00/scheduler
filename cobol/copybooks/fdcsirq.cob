000100       FD  CS-Inv-Request-File.
000110       copy "wscsirq.cob".
