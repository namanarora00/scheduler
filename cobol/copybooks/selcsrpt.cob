000100*       SELECT for the Resource-Report print file - line sequential,
000110*       132 cols, by Cluster-Id, Report Writer driven - see cs910.
000120       select  CS-Report-File
000130               assign to       CSRPT
000140               organization is line sequential
000150               file status is  Rpt-Status.
