000100       FD  CS-Report-File.
000110       01  CS-Report-Line        pic x(132).
