000100*       SELECT for the incoming Invite-creation request file -
000110*       sequential, fixed, arrival order - see INVITE-ADMIN intake.
000120       select  CS-Inv-Request-File
000130               assign to       CSIRQ
000140               organization is sequential
000150               file status is  Irq-Status.
