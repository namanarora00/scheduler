000100*       SELECT for the Cluster master - sequential, fixed, ascending
000110*       Clus-Id, no alternate index in this pass.
000120       select  CS-Cluster-File
000130               assign to       CSCLUS
000140               organization is sequential
000150               file status is  Clus-Status.
