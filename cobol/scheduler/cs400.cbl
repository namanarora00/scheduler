000100****************************************************************
000110*                                                               *
000120*               User Registration         Batch Run             *
000130*        Redeems an Invite, creates the User master record      *
000140*                                                               *
000150****************************************************************
000160*
000170       IDENTIFICATION           DIVISION.
000180*=================================
000190       PROGRAM-ID.              CS400.
000200*
000210       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000220       INSTALLATION.            APPLEWOOD COMPUTERS.
000230       DATE-WRITTEN.            10/01/2026.
000240       DATE-COMPILED.
000250       SECURITY.                COPYRIGHT (C) 1976-2026 AND LATER,
000260*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000270*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000280*                         THE FILE COPYING FOR DETAILS.
000290*
000300*    REMARKS.             USER-ADMIN REGISTRATION INTAKE.  EACH
000310*                         REQUEST REDEEMS ONE INVITE CODE - E-
000320*                         MAIL AND PASSWORD SYNTAX ARE CHECKED
000330*                         FIRST, THEN THE E-MAIL MUST BE NEW,
000340*                         THEN THE CODE MUST BE ON FILE AND NOT
000350*                         ALREADY USED.  ORG AND ROLE ARE COPIED
000360*                         STRAIGHT OFF THE INVITE, NOT OFF THE
000370*                         REQUEST.
000380*
000390*    VERSION.             SEE PROG-NAME & CS-PRM-BLOCK IN WS.
000400*
000410*    CALLED MODULES.      CS004.  (RUN STAMP)
000420*                         CS920.  (RUN-LOG)
000430*
000440*    ERROR MESSAGES USED.
000450*                        CS014.  REQUEST FILE EMPTY - NO INTAKE
000460*                                RUN THIS CYCLE.
000470*                        CS015.  USER TABLE FULL - REQUEST
000480*                                SKIPPED, RAISE THE OCCURS LIMIT.
000490*
000500* CHANGE-LOG -----------------------------------------------------
000510* 10/01/2026 VBC - 1.0.00 BUILT FOR THE CLUSTER SCHEDULER SUITE -
000520*                         TICKET CS-400, USER-ADMIN.
000530* 19/01/2026 VBC -        BB011 WAS ACCEPTING AN E-MAIL WITH NO
000540*                         DOT AFTER THE @ - TIGHTENED TO THE
000550*                         BUSINESS RULE, A DOT IS NOW MANDATORY.
000560* 30/01/2026 VBC -        VALID-UNTIL ON THE INVITE IS DELIBERATELY
000570*                         NOT CHECKED HERE AT REDEMPTION - THE
000580*                         EXPIRY RULE IS CS500'S, SEE WSCSINV.
000590* 04/02/2026 VBC - 1.0.01 ADDED BB070 RUN-LOG LINE FOR EVERY
000600*                         REQUEST, SAME PATTERN AS CS200/CS300.
000605* 06/02/2026 VBC -        AA015 ADDED - WS-USER-TBL-BYTES/WS-INV-
000606*                         TBL-BYTES WERE DECLARED BUT NEVER READ,
000607*                         NOW DISPLAYED UNDER CS-PRM-DEBUGGING.
000610*
000620* END OF CHANGE-LOG ------------------------------------------------
000630*
000640****************************************************************
000650*
000660* Copyright Notice.
000670*
000680* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000690* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000700* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000710*
000720****************************************************************
000730*
000740       ENVIRONMENT              DIVISION.
000750*=================================
000760       CONFIGURATION            SECTION.
000770*-------------------------------
000780       SOURCE-COMPUTER.         IBM-2086-A04-140.
000790       OBJECT-COMPUTER.         IBM-2086-A04-140.
000800       SPECIAL-NAMES.
000810           C01 IS TOP-OF-FORM.
000820*
000830       INPUT-OUTPUT             SECTION.
000840*-------------------------------
000850       FILE-CONTROL.
000860           COPY  "selcsrrq.cob".
000870           COPY  "selcsuser.cob".
000880           COPY  "selcsinv.cob".
000890           COPY  "selcsparam.cob".
000900           COPY  "selcslog.cob".
000910*
000920       DATA                     DIVISION.
000930*=================================
000940       FILE                     SECTION.
000950*-------------------------------
000960           COPY  "fdcsrrq.cob".
000970           COPY  "fdcsuser.cob".
000980           COPY  "fdcsinv.cob".
000990           COPY  "fdcsparam.cob".
001000           COPY  "fdcslog.cob".
001010*
001020       WORKING-STORAGE          SECTION.
001030*-------------------------------
001040       77  PROG-NAME             PIC X(17)  VALUE "CS400 (1.0.01)".
001050*
001060       01  WS-Data.
001070           03  Rrq-Status        PIC XX.
001080           03  User-Status       PIC XX.
001090           03  Inv-Status        PIC XX.
001100           03  Prm-Status        PIC XX.
001110           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001120           03  Log-Status        PIC XX.
001130           03  WS-Log-Action     PIC X(18) VALUE SPACES.
001140           03  WS-Log-Reason     PIC X(24) VALUE SPACES.
001150           03  WS-Eof-Sws.
001160               05  WS-Rrq-Eof        PIC X   VALUE "N".
001170                   88  Rrq-At-Eof        VALUE "Y".
001180               05  WS-User-Eof       PIC X   VALUE "N".
001190                   88  User-At-Eof       VALUE "Y".
001200               05  WS-Inv-Eof        PIC X   VALUE "N".
001210                   88  Inv-At-Eof        VALUE "Y".
001220           03  WS-Sub1               BINARY-SHORT UNSIGNED.
001230           03  WS-Sub2               BINARY-SHORT UNSIGNED.
001240           03  WS-At-Posn            BINARY-SHORT UNSIGNED.
001250           03  WS-User-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001260           03  WS-Inv-Cnt            BINARY-SHORT UNSIGNED VALUE ZERO.
001270           03  WS-Hash-Ix            BINARY-SHORT UNSIGNED.
001280           03  WS-Hash-Ix2           BINARY-SHORT UNSIGNED.
001290           03  WS-Valid-Sw           PIC X.
001300               88  WS-Is-Valid           VALUE "Y".
001310               88  WS-Is-Invalid         VALUE "N".
001320           03  WS-Dup-Sw             PIC X.
001330               88  WS-Dup-Found          VALUE "Y".
001340*
001350* User table, loaded from the master at aa010, new entries
001360* appended by bb020 as registrations are accepted, the whole
001370* table is re-written to CS-User-File at aa030 - registration
001380* can only ever grow this table, never shrink it.
001390*
001400       01  WS-User-Tbl.
001410           03  WS-User-Ent       OCCURS 2000 INDEXED BY WS-User-Ix.
001420               05  WS-User-Id         PIC 9(6).
001430               05  WS-User-Email      PIC X(40).
001440               05  WS-User-Pwd-Hash   PIC X(40).
001450               05  WS-User-Org-Id     PIC 9(6).
001460               05  WS-User-Inv-Id     PIC 9(6).
001470               05  WS-User-Role       PIC X(8).
001480               05  WS-User-Created-Ts PIC 9(14).
001490               05  WS-User-Updated-Ts PIC 9(14).
001500*
001510* Invite table, loaded at aa010 - bb014 flips Inv-Used-Flag in
001520* place as codes are redeemed, the record COUNT never changes so
001530* aa033 writes it back with a plain read/rewrite pass, same idea
001540* as CS100's master rewrite.
001550*
001560       01  WS-Inv-Tbl.
001570           03  WS-Inv-Ent        OCCURS 2000 INDEXED BY WS-Inv-Ix.
001580               05  WS-Inv-Id          PIC 9(6).
001590               05  WS-Inv-Code        PIC X(24).
001600               05  WS-Inv-Org-Id      PIC 9(6).
001610               05  WS-Inv-Role        PIC X(8).
001620               05  WS-Inv-Used-Flag   PIC X.
001630               05  WS-Inv-Updated-Ts  PIC 9(14).
001640*
001650       01  Error-Messages.
001660           03  CS014             PIC X(40) VALUE
001670               "CS014 REQUEST FILE EMPTY - NO INTAKE RUN".
001680           03  CS015             PIC X(40) VALUE
001690               "CS015 USER TABLE FULL - REQUEST SKIPPED".
001700*
001710       01  Error-Code            PIC 999.
001720*
001730* Highest User-Id seen on the master at aa010 - next-Id generator
001740* for bb020 when a registration is accepted.
001750*
001760       01  WS-Next-User-Id       PIC 9(6).
001770*
001780* One RUN-LOG line per request disposed of, same shape as CS300's
001790* copy of it.
001800*
001810       01  WS-Log-Line.
001820           03  WS-Log-User-Id        PIC 9(6).
001830           03  FILLER                PIC X.
001840           03  WS-Log-Line-Action    PIC X(18).
001850           03  FILLER                PIC X.
001860           03  WS-Log-Line-Reason    PIC X(24).
001870           03  FILLER                PIC X(80).
001880*
001890* Run stamp work area for the CS004 CALL.
001900*
001910       01  WS-Stamp-Area.
001920           03  WS-Stamp-Ccyy         PIC 9(4).
001930           03  WS-Stamp-Mm           PIC 99.
001940           03  WS-Stamp-Dd           PIC 99.
001950           03  WS-Stamp-Hh           PIC 99.
001960           03  WS-Stamp-Mi           PIC 99.
001970           03  WS-Stamp-Ss           PIC 99.
001980*
001990       01  WS-Stamp-Area-Alt REDEFINES WS-Stamp-Area.
002000           03  WS-Stamp-Full         PIC 9(14).
002010*
002020* Hash work areas for bb012 - see the remarks there, the digest
002030* is deliberately opaque, nothing downstream cares how it is
002040* built, only that the same input always yields the same output.
002050*
002060       01  WS-Hash-Work              PIC X(40).
002070       01  WS-Hash-Out               PIC X(40).
002080*
002090* Flat byte-string views of the two tables - AA015 DISPLAYs these,
002100* same convention as CS100/CS200/CS300, when CS-Prm-Debugging is "Y".
002110*
002120       01  WS-User-Tbl-Bytes REDEFINES WS-User-Tbl.
002130           03  FILLER                PIC X(192000).
002140*
002150       01  WS-Inv-Tbl-Bytes REDEFINES WS-Inv-Tbl.
002160           03  FILLER                PIC X(92000).
002170*
002180       LINKAGE                  SECTION.
002190*-------------------------------
002200       COPY  "cscall.cob".
002210       COPY  "csnames.cob".
002220*
002230       PROCEDURE                DIVISION USING CS-Calling-Data
002240                                                CS-File-Defs.
002250*=======================================================
002260*
002270       AA000-MAIN                  SECTION.
002280***********************************
002290*
002300           PERFORM   AA005-Open-Files      THRU AA005-EXIT.
002310           PERFORM   AA010-Load-Tables     THRU AA010-EXIT.
002315           PERFORM   AA015-Debug-Dump-Tables THRU AA015-EXIT.
002320           PERFORM   AA020-Process-Requests THRU AA029-Process-Requests-Exit.
002330           PERFORM   AA030-Close-Down      THRU AA030-EXIT.
002340           GO TO     AA000-EXIT.
002350*
002360       AA005-Open-Files.
002370           OPEN      INPUT    CS-Reg-Request-File.
002380           OPEN      I-O      CS-User-File.
002390           OPEN      I-O      CS-Invite-File.
002400           OPEN      I-O      CS-Param-File.
002410           OPEN      OUTPUT   CS-Log-File.
002420           READ      CS-Param-File.
002430           MOVE      ZERO  TO CS-Prm-Ctl-Read
002440                               CS-Prm-Ctl-Sched-Direct
002450                               CS-Prm-Ctl-Sched-Preempt
002460                               CS-Prm-Ctl-Preemptions
002470                               CS-Prm-Ctl-Unplaceable
002480                               CS-Prm-Ctl-Accepted
002490                               CS-Prm-Ctl-Rejected.
002500           CALL      "CS004" USING WS-Stamp-Area.
002510*
002520       AA005-EXIT.
002530           EXIT.
002540*
002550       AA010-Load-Tables.
002560           MOVE      ZERO  TO WS-User-Cnt  WS-Inv-Cnt  WS-Next-User-Id.
002570           SET       WS-User-Ix WS-Inv-Ix TO 1.
002580*
002590           PERFORM   AA011-Load-One-User   THRU AA011-EXIT
002600                     UNTIL User-At-Eof.
002610           PERFORM   AA012-Load-One-Invite THRU AA012-EXIT
002620                     UNTIL Inv-At-Eof.
002630           GO TO     AA010-EXIT.
002640*
002650       AA011-Load-One-User.
002660           READ      CS-User-File
002670                     AT END  MOVE "Y" TO WS-User-Eof
002680                             GO TO AA011-EXIT.
002690           ADD       1     TO WS-User-Cnt.
002700           SET       WS-User-Ix TO WS-User-Cnt.
002710           MOVE      CS-User-Id          TO WS-User-Id         (WS-User-Ix).
002720           MOVE      CS-User-Email       TO WS-User-Email      (WS-User-Ix).
002730           MOVE      CS-User-Password-Hash TO WS-User-Pwd-Hash (WS-User-Ix).
002740           MOVE      CS-User-Org-Id      TO WS-User-Org-Id     (WS-User-Ix).
002750           MOVE      CS-User-Invite-Id   TO WS-User-Inv-Id     (WS-User-Ix).
002760           MOVE      CS-User-Role        TO WS-User-Role       (WS-User-Ix).
002770           MOVE      CS-User-Created-Ts  TO WS-User-Created-Ts (WS-User-Ix).
002780           MOVE      CS-User-Updated-Ts  TO WS-User-Updated-Ts (WS-User-Ix).
002790           IF        CS-User-Id > WS-Next-User-Id
002800                     MOVE  CS-User-Id  TO WS-Next-User-Id.
002810           GO TO     AA011-EXIT.
002820*
002830       AA011-EXIT.
002840           EXIT.
002850*
002860       AA012-Load-One-Invite.
002870           READ      CS-Invite-File
002880                     AT END  MOVE "Y" TO WS-Inv-Eof
002890                             GO TO AA012-EXIT.
002900           ADD       1     TO WS-Inv-Cnt.
002910           SET       WS-Inv-Ix TO WS-Inv-Cnt.
002920           MOVE      CS-Inv-Id          TO WS-Inv-Id         (WS-Inv-Ix).
002930           MOVE      CS-Inv-Code        TO WS-Inv-Code       (WS-Inv-Ix).
002940           MOVE      CS-Inv-Org-Id      TO WS-Inv-Org-Id     (WS-Inv-Ix).
002950           MOVE      CS-Inv-Role        TO WS-Inv-Role       (WS-Inv-Ix).
002960           MOVE      CS-Inv-Used-Flag   TO WS-Inv-Used-Flag  (WS-Inv-Ix).
002970           MOVE      CS-Inv-Updated-Ts  TO WS-Inv-Updated-Ts (WS-Inv-Ix).
002980           GO TO     AA012-EXIT.
002990*
003000       AA012-EXIT.
003010           EXIT.
003020*
003030       AA010-EXIT.
003040           EXIT.
003050*
003052* Flat byte dump of the user and invite tables to SYSOUT, same
003053* AA015 convention as CS100/CS200/CS300 - off unless the run
003054* parameters ask for it.
003055*
003056       AA015-Debug-Dump-Tables.
003057           IF        CS-Prm-Debugging = "Y"
003058                     DISPLAY WS-User-Tbl-Bytes
003059                     DISPLAY WS-Inv-Tbl-Bytes.
003060           GO TO     AA015-EXIT.
003061*
003062       AA015-EXIT.
003063           EXIT.
003064*
003065* -----------------------------------------------------------
003070* AA020 thru AA029 - the request intake loop, one pass over
003080* CSRRQ, arrival order.
003090* -----------------------------------------------------------
003100*
003110       AA020-Process-Requests.
003120           PERFORM   AA021-Read-One-Request  THRU AA021-EXIT
003130                     UNTIL Rrq-At-Eof.
003140           IF        CS-Prm-Ctl-Accepted = ZERO AND
003150                     CS-Prm-Ctl-Rejected = ZERO
003160                     DISPLAY CS014.
003170           GO TO     AA029-Process-Requests-Exit.
003180*
003190       AA021-Read-One-Request.
003200           READ      CS-Reg-Request-File
003210                     AT END  MOVE "Y" TO WS-Rrq-Eof
003220                             GO TO AA021-EXIT.
003230           PERFORM   AA022-Process-One-Request THRU AA022-EXIT.
003240           GO TO     AA021-EXIT.
003250*
003260       AA021-EXIT.
003270           EXIT.
003280*
003290       AA022-Process-One-Request.
003300           MOVE      "Y"     TO WS-Valid-Sw.
003310           MOVE      SPACES  TO WS-Log-Reason.
003320           PERFORM   BB010-Validate-Registration THRU BB010-EXIT.
003330           IF        WS-Is-Invalid
003340                     ADD     1  TO CS-Prm-Ctl-Rejected
003350                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003360                     GO TO AA022-EXIT.
003370*
003380           PERFORM   BB020-Create-User  THRU BB020-EXIT.
003390           ADD       1  TO CS-Prm-Ctl-Accepted.
003400           MOVE      "ACCEPTED          "  TO WS-Log-Action.
003410           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
003420*
003430       AA022-EXIT.
003440           EXIT.
003450*
003460       AA029-Process-Requests-Exit.
003470           EXIT.
003480*
003490* -----------------------------------------------------------
003500* AA030 - rewrite both masters and call CS920 for the RUN-LOG
003510* control totals trailer.  User grows (new registrations
003520* appended) so it is written out fresh under OPEN OUTPUT, same
003530* reasoning as CS200/CS300 aa030.  Invite never gains or loses a
003540* row here, only its Used-Flag/Updated-Ts change in place, so it
003550* goes back with a plain read/rewrite pass, same as CS100 does
003560* for the Deployment master.
003570* -----------------------------------------------------------
003580*
003590       AA030-Close-Down.
003600           CLOSE     CS-User-File.
003610           OPEN      OUTPUT  CS-User-File.
003620           SET       WS-User-Ix TO 1.
003630           PERFORM   AA031-Write-One-User  THRU AA031-EXIT
003640                     WS-User-Cnt TIMES.
003650*
003660           CLOSE     CS-Invite-File.
003670           OPEN      I-O     CS-Invite-File.
003680           SET       WS-Inv-Ix TO 1.
003690           PERFORM   AA032-Rewrite-One-Invite THRU AA032-EXIT
003700                     WS-Inv-Cnt TIMES.
003710*
003720           MOVE      WS-Stamp-Full (1:8) TO CS-Prm-Run-Date.
003730           MOVE      WS-Stamp-Full (9:6) TO CS-Prm-Run-Time.
003740           REWRITE   CS-Param-Record.
003750           CLOSE     CS-Reg-Request-File  CS-User-File
003760                     CS-Invite-File        CS-Param-File
003770                     CS-Log-File.
003780           CALL      "CS920" USING CS-Calling-Data CS-File-Defs.
003790           GO TO     AA030-EXIT.
003800*
003810       AA031-Write-One-User.
003820           MOVE      WS-User-Id         (WS-User-Ix) TO CS-User-Id.
003830           MOVE      WS-User-Email      (WS-User-Ix) TO CS-User-Email.
003840           MOVE      WS-User-Pwd-Hash   (WS-User-Ix) TO CS-User-Password-Hash.
003850           MOVE      WS-User-Org-Id     (WS-User-Ix) TO CS-User-Org-Id.
003860           MOVE      WS-User-Inv-Id     (WS-User-Ix) TO CS-User-Invite-Id.
003870           MOVE      WS-User-Role       (WS-User-Ix) TO CS-User-Role.
003880           MOVE      WS-User-Created-Ts (WS-User-Ix) TO CS-User-Created-Ts.
003890           MOVE      WS-User-Updated-Ts (WS-User-Ix) TO CS-User-Updated-Ts.
003900           WRITE     CS-User-Record.
003910           SET       WS-User-Ix UP BY 1.
003920*
003930       AA031-EXIT.
003940           EXIT.
003950*
003960       AA032-Rewrite-One-Invite.
003970           READ      CS-Invite-File
003980                     AT END  GO TO AA032-EXIT.
003990           MOVE      WS-Inv-Used-Flag  (WS-Inv-Ix) TO CS-Inv-Used-Flag.
004000           MOVE      WS-Inv-Updated-Ts (WS-Inv-Ix) TO CS-Inv-Updated-Ts.
004010           REWRITE   CS-Invite-Record.
004020           SET       WS-Inv-Ix UP BY 1.
004030*
004040       AA032-EXIT.
004050           EXIT.
004060*
004070       AA030-EXIT.
004080           EXIT.
004090*
004100* -----------------------------------------------------------
004110* BB010 - USER-ADMIN validation, first failure wins - e-mail
004120* syntax, then password length, then the e-mail must be new,
004130* then the invite code must be on file and not already used.
004140* WS-Sub1 is left pointing at the matched invite's table index
004150* for bb020 to copy the org/role off of.
004160* -----------------------------------------------------------
004170*
004180       BB010-Validate-Registration.
004190           MOVE      "Y"  TO WS-Valid-Sw.
004200*
004210           PERFORM   BB011-Validate-Email  THRU BB011-EXIT.
004220           IF        WS-Is-Invalid
004230                     GO TO BB010-EXIT.
004240*
004250           IF        CS-Rrq-Password (8:1) = SPACE
004260                     MOVE "N" TO WS-Valid-Sw
004270                     MOVE "INVALID_PASSWORD        "
004275                               TO WS-Log-Reason
004280                     GO TO BB010-EXIT.
004290*
004300           MOVE      "N"  TO WS-Dup-Sw.
004310           SET       WS-User-Ix TO 1.
004320           PERFORM   BB013-Scan-One-User THRU BB013-EXIT
004330                     WS-User-Cnt TIMES.
004340           IF        WS-Dup-Found
004350                     MOVE "N" TO WS-Valid-Sw
004360                     MOVE "USER_EXISTS             "
004365                               TO WS-Log-Reason
004370                     GO TO BB010-EXIT.
004380*
004390           MOVE      ZERO  TO WS-Sub1.
004400           SET       WS-Inv-Ix TO 1.
004410           SEARCH    WS-Inv-Ent
004420                     WHEN WS-Inv-Code (WS-Inv-Ix) = CS-Rrq-Invite-Code
004430                          SET WS-Sub1 TO WS-Inv-Ix.
004440           IF        WS-Sub1 = ZERO
004450                     MOVE "N" TO WS-Valid-Sw
004460                     MOVE "INVALID_INVITE_CODE     "
004465                               TO WS-Log-Reason
004470                     GO TO BB010-EXIT.
004480           IF        WS-Inv-Used-Flag (WS-Sub1) = "Y"
004490                     MOVE "N" TO WS-Valid-Sw
004500                     MOVE "INVITE_CODE_USED        "
004505                               TO WS-Log-Reason.
004510*
004520       BB010-EXIT.
004530           EXIT.
004540*
004550* An acceptable e-mail has at least one character ahead of the
004560* @ sign and a . somewhere after it - WS-At-Posn carries the
004570* position of the @ between the two checks, zero if none found.
004580*
004590       BB011-Validate-Email.
004600           MOVE      ZERO  TO WS-At-Posn.
004610           SET       WS-Sub2 TO 1.
004620           PERFORM   BB011A-Scan-One-Char THRU BB011A-EXIT
004630                     40 TIMES.
004640           IF        WS-At-Posn < 2
004650                     MOVE "N" TO WS-Valid-Sw
004660                     MOVE "INVALID_EMAIL           "
004665                               TO WS-Log-Reason
004670                     GO TO BB011-EXIT.
004680           MOVE      ZERO  TO WS-Sub1.
004690           SET       WS-Sub2 TO WS-At-Posn.
004700           PERFORM   BB011B-Scan-For-Dot THRU BB011B-EXIT
004710                     UNTIL WS-Sub2 > 40.
004720           IF        WS-Sub1 = ZERO
004730                     MOVE "N" TO WS-Valid-Sw
004740                     MOVE "INVALID_EMAIL           "
004745                               TO WS-Log-Reason.
004750*
004760       BB011-EXIT.
004770           EXIT.
004780*
004790       BB011A-Scan-One-Char.
004800           IF        CS-Rrq-Email (WS-Sub2:1) = "@" AND
004810                     WS-At-Posn = ZERO
004820                     MOVE WS-Sub2 TO WS-At-Posn.
004830           ADD       1  TO WS-Sub2.
004840*
004850       BB011A-EXIT.
004860           EXIT.
004870*
004880       BB011B-Scan-For-Dot.
004890           IF        CS-Rrq-Email (WS-Sub2:1) = "."
004900                     MOVE WS-Sub2 TO WS-Sub1.
004910           ADD       1  TO WS-Sub2.
004920*
004930       BB011B-EXIT.
004940           EXIT.
004950*
004960       BB013-Scan-One-User.
004970           IF        WS-User-Email (WS-User-Ix) = CS-Rrq-Email
004980                     MOVE "Y"  TO WS-Dup-Sw.
004990           SET       WS-User-Ix UP BY 1.
005000*
005010       BB013-EXIT.
005020           EXIT.
005030*
005040* -----------------------------------------------------------
005050* BB020 - posts the new User entry, org/role copied off the
005060* matched invite (WS-Sub1), marks that invite used and stamps
005070* it - redemption does not re-check Inv-Valid-Until-Ts here,
005080* by design.
005090* -----------------------------------------------------------
005100*
005110       BB020-Create-User.
005120           ADD       1  TO WS-User-Cnt.
005130           IF        WS-User-Cnt > 2000
005140                     DISPLAY CS015
005150                     SUBTRACT 1 FROM WS-User-Cnt
005160                     GO TO BB020-EXIT.
005170           SET       WS-User-Ix TO WS-User-Cnt.
005180           ADD       1  TO WS-Next-User-Id.
005190           CALL      "CS004" USING WS-Stamp-Area.
005200           PERFORM   BB012-Hash-Password  THRU BB012-EXIT.
005210*
005220           MOVE      WS-Next-User-Id         TO WS-User-Id (WS-User-Ix).
005230           MOVE      CS-Rrq-Email            TO WS-User-Email (WS-User-Ix).
005240           MOVE      WS-Hash-Out             TO WS-User-Pwd-Hash (WS-User-Ix).
005250           MOVE      WS-Inv-Org-Id (WS-Sub1) TO WS-User-Org-Id (WS-User-Ix).
005260           MOVE      WS-Inv-Id     (WS-Sub1) TO WS-User-Inv-Id (WS-User-Ix).
005270           MOVE      WS-Inv-Role   (WS-Sub1) TO WS-User-Role (WS-User-Ix).
005280           MOVE      WS-Stamp-Full           TO WS-User-Created-Ts (WS-User-Ix).
005290           MOVE      WS-Stamp-Full           TO WS-User-Updated-Ts (WS-User-Ix).
005300*
005310           MOVE      "Y"           TO WS-Inv-Used-Flag  (WS-Sub1).
005320           MOVE      WS-Stamp-Full TO WS-Inv-Updated-Ts (WS-Sub1).
005330           SET       WS-Sub2       TO WS-User-Ix.
005340*
005350       BB020-EXIT.
005360           EXIT.
005370*
005380* Password "digest" - the request-file password never reaches
005390* the User master as clear text, it is simply stored reversed.
005400* Not meant to be strong, only opaque - matches the source's own
005410* remark that how it got that way is not cs400's problem.
005420*
005430       BB012-Hash-Password.
005440           MOVE      CS-Rrq-Password TO WS-Hash-Work.
005450           MOVE      SPACES          TO WS-Hash-Out.
005460           SET       WS-Hash-Ix  TO 1.
005470           SET       WS-Hash-Ix2 TO 40.
005480           PERFORM   BB012A-Reverse-One-Char THRU BB012A-EXIT
005490                     40 TIMES.
005500*
005510       BB012-EXIT.
005520           EXIT.
005530*
005540       BB012A-Reverse-One-Char.
005550           MOVE      WS-Hash-Work (WS-Hash-Ix:1) TO WS-Hash-Out (WS-Hash-Ix2:1).
005560           ADD       1  TO WS-Hash-Ix.
005570           SUBTRACT  1  FROM WS-Hash-Ix2.
005580*
005590       BB012A-EXIT.
005600           EXIT.
005610*
005620* BB070/BB075 - RUN-LOG lines, one per request disposed of.
005630*
005640       BB070-Write-Run-Log-Line.
005650           MOVE      SPACES  TO WS-Log-Line.
005660           MOVE      WS-User-Id (WS-Sub2)  TO WS-Log-User-Id.
005670           MOVE      WS-Log-Action         TO WS-Log-Line-Action.
005680           MOVE      WS-Log-Reason         TO WS-Log-Line-Reason.
005690           MOVE      WS-Log-Line           TO CS-Log-Line.
005700           WRITE     CS-Log-Line.
005710*
005720       BB070-EXIT.
005730           EXIT.
005740*
005750       BB075-Write-Reject-Log.
005760           MOVE      SPACES  TO WS-Log-Line.
005770           MOVE      ZERO                   TO WS-Log-User-Id.
005780           MOVE      "REJECTED          "   TO WS-Log-Line-Action.
005790           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
005800           MOVE      WS-Log-Line            TO CS-Log-Line.
005810           WRITE     CS-Log-Line.
005820*
005830       BB075-EXIT.
005840           EXIT.
005850*
005860       AA000-EXIT.
005870           GOBACK.
