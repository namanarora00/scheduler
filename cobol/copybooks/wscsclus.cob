000100*      *******************************************
000110*                                                *
000120*        Record Definition For Cluster File      *
000130*           Uses Clus-Id as key                  *
000140*      *******************************************
000150*        File size 100 bytes.
000160*      
000170*       04/01/26 vbc - Created.
000180*       11/01/26 vbc - Added Clus-Org-Id, was assumed single org - wrong.
000190*       19/01/26 vbc - Status byte widened x(8) to match Dep-Status, was x(1).
000195*       02/02/26 vbc - Dropped CS-Cluster-Capacity-Alt, it lined up byte for
000196*                      byte with CS-Clus-Capacity above - no paragraph had any
000197*                      use for the same three fields under a second name.
000200*
000210       01  CS-Cluster-Record.
000220           03  CS-Clus-Id            pic 9(6)   comp.
000230           03  CS-Clus-Org-Id        pic 9(6)   comp.
000240           03  CS-Clus-Name          pic x(20).
000250           03  CS-Clus-Capacity.
000260               05  CS-Clus-Ram       pic 9(6).
000270               05  CS-Clus-Cpu       pic 9(6).
000280               05  CS-Clus-Gpu       pic 9(6).
000290           03  CS-Clus-Status        pic x(8).
000300               88  CS-Clus-Is-Active      value "ACTIVE  ".
000310               88  CS-Clus-Is-Deleted     value "DELETED ".
000320           03  CS-Clus-Created-Ts    pic 9(14).
000330           03  CS-Clus-Updated-Ts    pic 9(14).
000340           03  filler                pic x(30).
