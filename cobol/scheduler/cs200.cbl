000100****************************************************************
000110*                                                               *
000120*            Deployment Request Intake     Batch Run            *
000130*        Validates incoming deployment requests, posts new      *
000140*          PENDING deployments and queue entries for CS100      *
000150*                                                               *
000160****************************************************************
000170*
000180       IDENTIFICATION           DIVISION.
000190*=================================
000200       PROGRAM-ID.              CS200.
000210*
000220       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000230       INSTALLATION.            APPLEWOOD COMPUTERS.
000240       DATE-WRITTEN.            06/01/2026.
000250       DATE-COMPILED.
000260       SECURITY.                COPYRIGHT (C) 1976-2026 AND LATER,
000270*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000280*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000290*                         THE FILE COPYING FOR DETAILS.
000300*
000310*    REMARKS.             DEPLOYMENT-ADMIN REQUEST INTAKE.
000320*                         VALIDATES EACH RECORD ON CSDRQ AGAINST
000330*                         THE CLUSTER/USER MASTERS, RE-USES AN
000340*                         EXISTING NON-DELETED DEPLOYMENT OF THE
000350*                         SAME NAME ON THE SAME CLUSTER WHERE ONE
000360*                         IS FOUND, OTHERWISE POSTS A NEW PENDING
000370*                         DEPLOYMENT AND A QUEUE ENTRY FOR CS100
000380*                         TO PICK UP ON ITS NEXT RUN.
000390*
000400*    VERSION.             SEE PROG-NAME & CS-PRM-BLOCK IN WS.
000410*
000420*    CALLED MODULES.      CS004.  (RUN STAMP)
000430*                         CS920.  (RUN-LOG)
000440*
000450*    ERROR MESSAGES USED.
000460*                        CS010.  REQUEST FILE EMPTY - NO INTAKE
000470*                                RUN THIS CYCLE.
000480*                        CS011.  DEPLOYMENT TABLE FULL - REQUEST
000490*                                SKIPPED, RAISE THE OCCURS LIMIT.
000500*
000510* CHANGE-LOG -----------------------------------------------------
000520* 06/01/2026 VBC - 1.0.00 BUILT FOR THE CLUSTER SCHEDULER SUITE -
000530*                         TICKET CS-200, DEPLOYMENT-ADMIN.  BUILT
000540*                         FRESH FOR THIS SUITE, NO PRIOR PY
000550*                         PROGRAM TO BASE THE SHAPE ON - FOLLOWED
000560*                         THE WS-DATA/ERROR-MESSAGES HEADER HABIT
000570*                         AND THE AANNN/GO-TO-EXIT PARAGRAPHING
000580*                         CS100 ALREADY SETTLED ON FOR THIS SUITE.
000590* 21/01/2026 VBC -        BB020 WAS CREATING A SECOND DEPLOYMENT
000600*                         FOR A REPEAT REQUEST EVEN WHEN ONE OF
000610*                         THE SAME NAME WAS ALREADY SITTING ON
000620*                         THE CLUSTER - MISSING THE CS-DEP-IS-
000630*                         DELETED EXCLUSION ON THE SCAN.  FIXED.
000640* 28/01/2026 VBC -        BB010 WAS REJECTING EVERY REQUEST WITH
000650*                         PRIORITY ZERO AS INVALID_PRIORITY -
000660*                         RULE IS DEFAULT IT TO 3, ZERO MEANS
000670*                         THE FIELD WAS LEFT BLANK ON THE REQUEST,
000680*                         NOT THAT IT WAS PUNCHED OUT OF RANGE.
000690* 02/02/2026 VBC - 1.0.01 ADDED BB070 RUN-LOG LINE FOR EVERY
000700*                         REQUEST, ACCEPTED OR REJECTED-REASON -
000710*                         WAS ONLY COUNTING, NOT LOGGING.
000715* 02/02/2026 VBC -        AA015 ADDED - WS-CLUS-TBL-BYTES/WS-DEP-
000716*                         TBL-BYTES WERE DECLARED BUT NEVER READ,
000717*                         NOW DISPLAYED UNDER CS-PRM-DEBUGGING.
000720*
000730* END OF CHANGE-LOG ------------------------------------------------
000740*
000750****************************************************************
000760*
000770* Copyright Notice.
000780*
000790* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000800* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000810* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000820*
000830****************************************************************
000840*
000850       ENVIRONMENT              DIVISION.
000860*=================================
000870       CONFIGURATION            SECTION.
000880*-------------------------------
000890       SOURCE-COMPUTER.         IBM-2086-A04-140.
000900       OBJECT-COMPUTER.         IBM-2086-A04-140.
000910       SPECIAL-NAMES.
000920           C01 IS TOP-OF-FORM.
000930*
000940       INPUT-OUTPUT             SECTION.
000950*-------------------------------
000960       FILE-CONTROL.
000970           COPY  "selcsdrq.cob".
000980           COPY  "selcsclus.cob".
000990           COPY  "selcsdep.cob".
001000           COPY  "selcsuser.cob".
001010           COPY  "selcsqueu.cob".
001020           COPY  "selcsparam.cob".
001030           COPY  "selcslog.cob".
001040*
001050       DATA                     DIVISION.
001060*=================================
001070       FILE                     SECTION.
001080*-------------------------------
001090           COPY  "fdcsdrq.cob".
001100           COPY  "fdcsclus.cob".
001110           COPY  "fdcsdep.cob".
001120           COPY  "fdcsuser.cob".
001130           COPY  "fdcsqueu.cob".
001140           COPY  "fdcsparam.cob".
001150           COPY  "fdcslog.cob".
001160*
001170       WORKING-STORAGE          SECTION.
001180*-------------------------------
001190       77  PROG-NAME             PIC X(17)  VALUE "CS200 (1.0.01)".
001200*
001210       01  WS-Data.
001220           03  Drq-Status        PIC XX.
001230           03  Clus-Status       PIC XX.
001240           03  Dep-Status        PIC XX.
001250           03  User-Status       PIC XX.
001260           03  Queu-Status       PIC XX.
001270           03  Prm-Status        PIC XX.
001280           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001290           03  Log-Status        PIC XX.
001300           03  WS-Log-Action     PIC X(18) VALUE SPACES.
001310           03  WS-Log-Reason     PIC X(24) VALUE SPACES.
001320           03  WS-Eof-Sws.
001330               05  WS-Drq-Eof        PIC X   VALUE "N".
001340                   88  Drq-At-Eof        VALUE "Y".
001350               05  WS-Clus-Eof       PIC X   VALUE "N".
001360                   88  Clus-At-Eof       VALUE "Y".
001370               05  WS-Dep-Eof        PIC X   VALUE "N".
001380                   88  Dep-At-Eof        VALUE "Y".
001390               05  WS-User-Eof       PIC X   VALUE "N".
001400                   88  User-At-Eof       VALUE "Y".
001410               05  WS-Queu-Eof       PIC X   VALUE "N".
001420                   88  Queu-At-Eof       VALUE "Y".
001430           03  WS-Sub1               BINARY-SHORT UNSIGNED.
001440           03  WS-Sub2               BINARY-SHORT UNSIGNED.
001450           03  WS-Sub3               BINARY-SHORT UNSIGNED.
001460           03  WS-Clus-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001470           03  WS-Dep-Cnt            BINARY-SHORT UNSIGNED VALUE ZERO.
001480           03  WS-User-Cnt           BINARY-SHORT UNSIGNED VALUE ZERO.
001490           03  WS-Queue-Cnt          BINARY-SHORT UNSIGNED VALUE ZERO.
001500           03  WS-Valid-Sw           PIC X.
001510               88  WS-Is-Valid           VALUE "Y".
001520               88  WS-Is-Invalid         VALUE "N".
001530           03  WS-Dup-Sw             PIC X.
001540               88  WS-Dup-Found          VALUE "Y".
001550*
001560* Cluster and User tables, loaded once at aa010 - User only holds
001570* the org-id needed to validate a request's target cluster, there
001580* is no other use for the User master in this program.
001590*
001600       01  WS-Clus-Tbl.
001610           03  WS-Clus-Ent       OCCURS 200 INDEXED BY WS-Clus-Ix.
001620               05  WS-Clus-Id        PIC 9(6).
001630               05  WS-Clus-Org-Id    PIC 9(6).
001640               05  WS-Clus-Status    PIC X(8).
001650*
001660       01  WS-User-Tbl.
001670           03  WS-User-Ent       OCCURS 2000 INDEXED BY WS-User-Ix.
001680               05  WS-User-Id        PIC 9(6).
001690               05  WS-User-Org-Id    PIC 9(6).
001700*
001710* Deployment table - loaded from the master at aa010, new entries
001720* appended by bb020 as requests are accepted, the whole table is
001730* re-written to CS-Deployment-File at aa030 same as cs100 aa031.
001740*
001750       01  WS-Dep-Tbl.
001760           03  WS-Dep-Ent        OCCURS 2000 INDEXED BY WS-Dep-Ix.
001770               05  WS-Dep-Id         PIC 9(6).
001780               05  WS-Dep-Clus-Id    PIC 9(6).
001790               05  WS-Dep-Name       PIC X(20).
001800               05  WS-Dep-Status     PIC X(8).
001810               05  WS-Dep-Priority   PIC 9.
001820               05  WS-Dep-Ram        PIC 9(6).
001830               05  WS-Dep-Cpu        PIC 9(6).
001840               05  WS-Dep-Gpu        PIC 9(6).
001850               05  WS-Dep-Created-Ts PIC 9(14).
001860               05  WS-Dep-Updated-Ts PIC 9(14).
001870*
001880* Queue table - existing entries loaded at aa010, new entries
001890* appended by bb020/bb025 when a request is accepted, the whole
001900* table is re-written to CS-Queue-File at aa030.
001910*
001920       01  WS-Queue-Tbl.
001930           03  WS-Queue-Ent      OCCURS 4000 INDEXED BY WS-Queue-Ix.
001940               05  WS-Queue-Dep-Ix   BINARY-SHORT UNSIGNED.
001950               05  WS-Queue-Delay    PIC 9(4).
001960*
001970       01  Error-Messages.
001980           03  CS010             PIC X(40) VALUE
001990               "CS010 REQUEST FILE EMPTY - NO INTAKE RUN".
002000           03  CS011             PIC X(40) VALUE
002010               "CS011 DEPLOYMENT TABLE FULL - REQ SKIPPED".
002020*
002030       01  Error-Code            PIC 999.
002040*
002050* Highest Dep-Id seen on the master at aa010 - next-Id generator
002060* for bb020 when a genuinely new deployment has to be posted.
002070*
002080       01  WS-Next-Dep-Id        PIC 9(6).
002090*
002100* One RUN-LOG line per request disposed of, same shape as the one
002110* cs100 bb070 writes - built and WRITTEN by bb070 below, CS920
002120* re-OPENs CSLOG EXTEND afterwards to append the control totals.
002130*
002140       01  WS-Log-Line.
002150           03  WS-Log-Dep-Id         PIC 9(6).
002160           03  FILLER                PIC X.
002170           03  WS-Log-Line-Action    PIC X(18).
002180           03  FILLER                PIC X.
002190           03  WS-Log-Line-Reason    PIC X(24).
002200           03  FILLER                PIC X(80).
002210*
002220* Run stamp work area for the CS004 CALL, same layout as cs100's
002230* copy of it - kept local here too so this program's WS does not
002240* have to COPY the subprogram's LINKAGE SECTION to use it.
002250*
002260       01  WS-Stamp-Area.
002270           03  WS-Stamp-Ccyy         PIC 9(4).
002280           03  WS-Stamp-Mm           PIC 99.
002290           03  WS-Stamp-Dd           PIC 99.
002300           03  WS-Stamp-Hh           PIC 99.
002310           03  WS-Stamp-Mi           PIC 99.
002320           03  WS-Stamp-Ss           PIC 99.
002330*
002340       01  WS-Stamp-Area-Alt REDEFINES WS-Stamp-Area.
002350           03  WS-Stamp-Full         PIC 9(14).
002360*
002370* Flat byte-string views of the two bigger tables - AA015 DISPLAYs
002380* these, same convention as cs100, when CS-Prm-Debugging is "Y".
002390*
002400       01  WS-Clus-Tbl-Bytes REDEFINES WS-Clus-Tbl.
002410           03  FILLER                PIC X(3200).
002420*
002430       01  WS-Dep-Tbl-Bytes REDEFINES WS-Dep-Tbl.
002440           03  FILLER                PIC X(116000).
002450*
002460       LINKAGE                  SECTION.
002470*-------------------------------
002480       COPY  "cscall.cob".
002490       COPY  "csnames.cob".
002500*
002510       PROCEDURE                DIVISION USING CS-Calling-Data
002520                                                CS-File-Defs.
002530*=======================================================
002540*
002550       AA000-MAIN                  SECTION.
002560***********************************
002570*
002580           PERFORM   AA005-Open-Files      THRU AA005-EXIT.
002590           PERFORM   AA010-Load-Tables     THRU AA010-EXIT.
002595           PERFORM   AA015-Debug-Dump-Tables THRU AA015-EXIT.
002600           PERFORM   AA020-Process-Requests THRU AA029-Process-Requests-Exit.
002610           PERFORM   AA030-Close-Down      THRU AA030-EXIT.
002620           GO TO     AA000-EXIT.
002630*
002640       AA005-Open-Files.
002650           OPEN      INPUT    CS-Dep-Request-File.
002660           OPEN      INPUT    CS-Cluster-File.
002670           OPEN      I-O      CS-Deployment-File.
002680           OPEN      INPUT    CS-User-File.
002690           OPEN      I-O      CS-Queue-File.
002700           OPEN      I-O      CS-Param-File.
002710           OPEN      OUTPUT   CS-Log-File.
002720           READ      CS-Param-File.
002730           MOVE      ZERO  TO CS-Prm-Ctl-Read
002740                               CS-Prm-Ctl-Sched-Direct
002750                               CS-Prm-Ctl-Sched-Preempt
002760                               CS-Prm-Ctl-Preemptions
002770                               CS-Prm-Ctl-Unplaceable
002780                               CS-Prm-Ctl-Accepted
002790                               CS-Prm-Ctl-Rejected.
002800           CALL      "CS004" USING WS-Stamp-Area.
002810*
002820       AA005-EXIT.
002830           EXIT.
002840*
002850       AA010-Load-Tables.
002860           MOVE      ZERO  TO WS-Clus-Cnt  WS-Dep-Cnt  WS-User-Cnt
002870                               WS-Queue-Cnt  WS-Next-Dep-Id.
002880           SET       WS-Clus-Ix WS-Dep-Ix WS-User-Ix WS-Queue-Ix TO 1.
002890*
002900           PERFORM   AA011-Load-One-Cluster  THRU AA011-EXIT
002910                     UNTIL Clus-At-Eof.
002920           PERFORM   AA012-Load-One-Deployment THRU AA012-EXIT
002930                     UNTIL Dep-At-Eof.
002940           PERFORM   AA013-Load-One-User     THRU AA013-EXIT
002950                     UNTIL User-At-Eof.
002960           PERFORM   AA014-Load-One-Queue-Ent THRU AA014-EXIT
002970                     UNTIL Queu-At-Eof.
002980           GO TO     AA010-EXIT.
002990*
003000       AA011-Load-One-Cluster.
003010           READ      CS-Cluster-File
003020                     AT END  MOVE "Y" TO WS-Clus-Eof
003030                             GO TO AA011-EXIT.
003040           ADD       1     TO WS-Clus-Cnt.
003050           SET       WS-Clus-Ix TO WS-Clus-Cnt.
003060           MOVE      CS-Clus-Id       TO WS-Clus-Id     (WS-Clus-Ix).
003070           MOVE      CS-Clus-Org-Id   TO WS-Clus-Org-Id (WS-Clus-Ix).
003080           MOVE      CS-Clus-Status   TO WS-Clus-Status (WS-Clus-Ix).
003090           GO TO     AA011-EXIT.
003100*
003110       AA011-EXIT.
003120           EXIT.
003130*
003140       AA012-Load-One-Deployment.
003150           READ      CS-Deployment-File
003160                     AT END  MOVE "Y" TO WS-Dep-Eof
003170                             GO TO AA012-EXIT.
003180           ADD       1     TO WS-Dep-Cnt.
003190           SET       WS-Dep-Ix TO WS-Dep-Cnt.
003200           MOVE      CS-Dep-Id        TO WS-Dep-Id        (WS-Dep-Ix).
003210           MOVE      CS-Dep-Clus-Id   TO WS-Dep-Clus-Id   (WS-Dep-Ix).
003220           MOVE      CS-Dep-Name      TO WS-Dep-Name      (WS-Dep-Ix).
003230           MOVE      CS-Dep-Status    TO WS-Dep-Status    (WS-Dep-Ix).
003240           MOVE      CS-Dep-Priority  TO WS-Dep-Priority  (WS-Dep-Ix).
003250           MOVE      CS-Dep-Ram       TO WS-Dep-Ram       (WS-Dep-Ix).
003260           MOVE      CS-Dep-Cpu       TO WS-Dep-Cpu       (WS-Dep-Ix).
003270           MOVE      CS-Dep-Gpu       TO WS-Dep-Gpu       (WS-Dep-Ix).
003280           MOVE      CS-Dep-Created-Ts  TO WS-Dep-Created-Ts (WS-Dep-Ix).
003290           MOVE      CS-Dep-Updated-Ts  TO WS-Dep-Updated-Ts (WS-Dep-Ix).
003300           IF        CS-Dep-Id > WS-Next-Dep-Id
003310                     MOVE  CS-Dep-Id  TO WS-Next-Dep-Id.
003320           GO TO     AA012-EXIT.
003330*
003340       AA012-EXIT.
003350           EXIT.
003360*
003370       AA013-Load-One-User.
003380           READ      CS-User-File
003390                     AT END  MOVE "Y" TO WS-User-Eof
003400                             GO TO AA013-EXIT.
003410           ADD       1     TO WS-User-Cnt.
003420           SET       WS-User-Ix TO WS-User-Cnt.
003430           MOVE      CS-User-Id       TO WS-User-Id     (WS-User-Ix).
003440           MOVE      CS-User-Org-Id   TO WS-User-Org-Id (WS-User-Ix).
003450           GO TO     AA013-EXIT.
003460*
003470       AA013-EXIT.
003480           EXIT.
003490*
003500       AA014-Load-One-Queue-Ent.
003510           READ      CS-Queue-File
003520                     AT END  MOVE "Y" TO WS-Queu-Eof
003530                             GO TO AA014-EXIT.
003540           ADD       1     TO WS-Queue-Cnt.
003550           SET       WS-Queue-Ix TO WS-Queue-Cnt.
003560           PERFORM   BB016-Find-Dep THRU BB016-EXIT.
003570           MOVE      WS-Sub1   TO WS-Queue-Dep-Ix (WS-Queue-Ix).
003580           MOVE      CS-Q-Delay TO WS-Queue-Delay (WS-Queue-Ix).
003590           GO TO     AA014-EXIT.
003600*
003610       AA014-EXIT.
003620           EXIT.
003630*
003640       AA010-EXIT.
003650           EXIT.
003660*
003662* Flat byte dump of the cluster and deployment tables to SYSOUT,
003663* same AA015 convention as cs100 - off unless the run parameters
003664* ask for it.
003665*
003666       AA015-Debug-Dump-Tables.
003667           IF        CS-Prm-Debugging = "Y"
003668                     DISPLAY WS-Clus-Tbl-Bytes
003669                     DISPLAY WS-Dep-Tbl-Bytes.
003670           GO TO     AA015-EXIT.
003671*
003672       AA015-EXIT.
003673           EXIT.
003674*
003675* -----------------------------------------------------------
003680* AA020 thru AA029 - the request intake loop, one pass over
003690* CSDRQ, arrival order, no requeue of the request file itself -
003700* a rejected request is simply not posted, the caller re-submits.
003710* -----------------------------------------------------------
003720*
003730       AA020-Process-Requests.
003740           PERFORM   AA021-Read-One-Request  THRU AA021-EXIT
003750                     UNTIL Drq-At-Eof.
003760           IF        CS-Prm-Ctl-Accepted = ZERO AND
003770                     CS-Prm-Ctl-Rejected = ZERO
003780                     DISPLAY CS010.
003790           GO TO     AA029-Process-Requests-Exit.
003800*
003810       AA021-Read-One-Request.
003820           READ      CS-Dep-Request-File
003830                     AT END  MOVE "Y" TO WS-Drq-Eof
003840                             GO TO AA021-EXIT.
003850           PERFORM   AA022-Process-One-Request THRU AA022-EXIT.
003860           GO TO     AA021-EXIT.
003870*
003880       AA021-EXIT.
003890           EXIT.
003900*
003910       AA022-Process-One-Request.
003920           MOVE      "Y"     TO WS-Valid-Sw.
003930           MOVE      SPACES  TO WS-Log-Reason.
003940           PERFORM   BB010-Validate-Request THRU BB010-EXIT.
003950           IF        WS-Is-Invalid
003960                     ADD     1  TO CS-Prm-Ctl-Rejected
003970                     PERFORM BB075-Write-Reject-Log THRU BB075-EXIT
003980                     GO TO AA022-EXIT.
003990*
004000           PERFORM   BB020-Find-Or-Create    THRU BB020-EXIT.
004010           ADD       1  TO CS-Prm-Ctl-Accepted.
004020           MOVE      "ACCEPTED          "  TO WS-Log-Action.
004030           PERFORM   BB070-Write-Run-Log-Line THRU BB070-EXIT.
004040*
004050       AA022-EXIT.
004060           EXIT.
004070*
004080       AA029-Process-Requests-Exit.
004090           EXIT.
004100*
004110* -----------------------------------------------------------
004120* AA030 - rewrite the Deployment and Queue masters, call CS920
004130* for the RUN-LOG control totals trailer.  Unlike cs100 aa030
004140* this program can add entries that were never on the file to
004150* start with (bb023 posts new deployments, bb026 new queue
004160* entries) so a paired READ/REWRITE will not do - the whole of
004170* WS-Dep-Tbl/WS-Queue-Tbl is written out fresh under OPEN OUTPUT
004180* instead, old and new entries alike.
004190* -----------------------------------------------------------
004200*
004210       AA030-Close-Down.
004220           CLOSE     CS-Deployment-File.
004230           OPEN      OUTPUT  CS-Deployment-File.
004240           SET       WS-Dep-Ix TO 1.
004250           PERFORM   AA031-Write-One-Deployment THRU AA031-EXIT
004260                     WS-Dep-Cnt TIMES.
004270*
004280           CLOSE     CS-Queue-File.
004290           OPEN      OUTPUT  CS-Queue-File.
004300           SET       WS-Queue-Ix TO 1.
004310           PERFORM   AA032-Write-One-Queue-Ent THRU AA032-EXIT
004320                     WS-Queue-Cnt TIMES.
004330*
004340           MOVE      WS-Stamp-Full (1:8) TO CS-Prm-Run-Date.
004350           MOVE      WS-Stamp-Full (9:6) TO CS-Prm-Run-Time.
004360           REWRITE   CS-Param-Record.
004370           CLOSE     CS-Dep-Request-File  CS-Cluster-File
004380                     CS-Deployment-File   CS-User-File
004390                     CS-Queue-File        CS-Param-File
004400                     CS-Log-File.
004410           CALL      "CS920" USING CS-Calling-Data CS-File-Defs.
004420           GO TO     AA030-EXIT.
004430*
004440       AA031-Write-One-Deployment.
004450           MOVE      WS-Dep-Id        (WS-Dep-Ix) TO CS-Dep-Id.
004460           MOVE      WS-Dep-Clus-Id   (WS-Dep-Ix) TO CS-Dep-Clus-Id.
004470           MOVE      WS-Dep-Name      (WS-Dep-Ix) TO CS-Dep-Name.
004480           MOVE      WS-Dep-Status    (WS-Dep-Ix) TO CS-Dep-Status.
004490           MOVE      WS-Dep-Priority  (WS-Dep-Ix) TO CS-Dep-Priority.
004500           MOVE      WS-Dep-Ram       (WS-Dep-Ix) TO CS-Dep-Ram.
004510           MOVE      WS-Dep-Cpu       (WS-Dep-Ix) TO CS-Dep-Cpu.
004520           MOVE      WS-Dep-Gpu       (WS-Dep-Ix) TO CS-Dep-Gpu.
004530           MOVE      WS-Dep-Created-Ts (WS-Dep-Ix) TO CS-Dep-Created-Ts.
004540           MOVE      WS-Dep-Updated-Ts (WS-Dep-Ix) TO CS-Dep-Updated-Ts.
004550           WRITE     CS-Deployment-Record.
004560           SET       WS-Dep-Ix UP BY 1.
004570*
004580       AA031-EXIT.
004590           EXIT.
004600*
004610       AA032-Write-One-Queue-Ent.
004620           SET       WS-Sub1   TO WS-Queue-Dep-Ix (WS-Queue-Ix).
004630           MOVE      WS-Dep-Id (WS-Sub1)          TO CS-Q-Dep-Id.
004640           MOVE      WS-Queue-Delay (WS-Queue-Ix) TO CS-Q-Delay.
004650           WRITE     CS-Queue-Record.
004660           SET       WS-Queue-Ix UP BY 1.
004670*
004680       AA032-EXIT.
004690           EXIT.
004700*
004710       AA030-EXIT.
004720           EXIT.
004730*
004740* -----------------------------------------------------------
004750* BB010 - DEPLOYMENT-ADMIN validation chain, first failure wins,
004760* same order the intake rule lays them out - resources,
004770* then priority (defaulted to 3 when the field arrived zero,
004780* only rejected when punched out of range), then target cluster.
004790* -----------------------------------------------------------
004800*
004810       BB010-Validate-Request.
004820           MOVE      "Y"  TO WS-Valid-Sw.
004830*
004840           IF        CS-Drq-Ram NOT > ZERO OR
004850                     CS-Drq-Cpu NOT > ZERO
004860                     MOVE "N" TO WS-Valid-Sw
004870                     MOVE "INVALID_RESOURCES       "
004872                               TO WS-Log-Reason
004880                     GO TO BB010-EXIT.
004890*
004900           IF        CS-Drq-Priority = ZERO
004910                     MOVE 3  TO CS-Drq-Priority.
004920           IF        CS-Drq-Priority < 1 OR CS-Drq-Priority > 5
004930                     MOVE "N" TO WS-Valid-Sw
004940                     MOVE "INVALID_PRIORITY        "
004942                               TO WS-Log-Reason
004950                     GO TO BB010-EXIT.
004960*
004970           PERFORM   BB011-Find-User-Org  THRU BB011-EXIT.
004980           PERFORM   BB012-Find-Clus      THRU BB012-EXIT.
004990           IF        WS-Sub2 = ZERO
005000                     MOVE "N" TO WS-Valid-Sw
005005                     MOVE "CLUSTER_NOT_FOUND       "
005007                               TO WS-Log-Reason
005020                     GO TO BB010-EXIT.
005030           IF        WS-Clus-Status (WS-Sub2) NOT = "ACTIVE  " OR
005040                     WS-Clus-Org-Id (WS-Sub2) NOT = WS-Sub3
005050                     MOVE "N" TO WS-Valid-Sw
005055                     MOVE "CLUSTER_NOT_FOUND       "
005057                               TO WS-Log-Reason
005070                     GO TO BB010-EXIT.
005080*
005090       BB010-EXIT.
005100           EXIT.
005110*
005120* WS-Sub3 is left holding the requesting user's org-id for bb012
005130* and bb010 above to compare the target cluster against - zero
005140* if the user-id on the request is not on the User master at all.
005150*
005160       BB011-Find-User-Org.
005170           MOVE      ZERO  TO WS-Sub3.
005180           SET       WS-User-Ix TO 1.
005190           SEARCH    WS-User-Ent
005200                     WHEN WS-User-Id (WS-User-Ix) = CS-Drq-User-Id
005210                          SET WS-Sub3 TO WS-User-Org-Id (WS-User-Ix).
005220*
005230       BB011-EXIT.
005240           EXIT.
005250*
005260       BB012-Find-Clus.
005270           MOVE      ZERO  TO WS-Sub2.
005280           SET       WS-Clus-Ix TO 1.
005290           SEARCH    WS-Clus-Ent
005300                     WHEN WS-Clus-Id (WS-Clus-Ix) = CS-Drq-Clus-Id
005310                          SET WS-Sub2 TO WS-Clus-Ix.
005320*
005330       BB012-EXIT.
005340           EXIT.
005350*
005360* -----------------------------------------------------------
005370* BB020 - duplicate-name reuse.  A non-DELETED deployment of the
005380* same name already on the target cluster is returned as-is and,
005390* if it is PENDING and not already sitting on the queue, gets a
005400* fresh queue entry - otherwise post a brand new PENDING record.
005410* -----------------------------------------------------------
005420*
005430       BB020-Find-Or-Create.
005440           MOVE      "N"  TO WS-Dup-Sw.
005450           SET       WS-Dep-Ix TO 1.
005460           PERFORM   BB021-Scan-One-Dep THRU BB021-EXIT
005470                     WS-Dep-Cnt TIMES.
005480           IF        WS-Dup-Found
005490                     GO TO BB022-Check-Requeue.
005500*
005510           PERFORM   BB023-Post-New-Dep  THRU BB023-EXIT.
005520           PERFORM   BB026-Append-Queue-Ent THRU BB026-EXIT.
005530           GO TO     BB020-EXIT.
005540*
005550* The matching deployment is only re-queued when it is PENDING
005560* and not already sitting on WS-Queue-Tbl - see the rule at
005570* DEPLOYMENT-ADMIN, duplicate-name reuse.
005580*
005590       BB022-Check-Requeue.
005600           IF        WS-Dep-Status (WS-Sub1) NOT = "PENDING "
005610                     GO TO BB020-EXIT.
005620           PERFORM   BB025-Queued-Check  THRU BB025-EXIT.
005630           IF        WS-Dup-Sw = "N"
005640                     PERFORM BB026-Append-Queue-Ent THRU BB026-EXIT.
005650           GO TO     BB020-EXIT.
005660*
005670       BB020-EXIT.
005680           EXIT.
005690*
005700* WS-Sub1 is left pointing at the matching (or newly-posted) entry
005710* for bb070 to pull the Dep-Id from when it writes the RUN-LOG
005720* line - mirrors how cs100 leaves WS-Dep-Ix set for BB070 there.
005730*
005740       BB021-Scan-One-Dep.
005750           IF        WS-Dep-Clus-Id (WS-Dep-Ix) = CS-Drq-Clus-Id AND
005760                     WS-Dep-Name    (WS-Dep-Ix) = CS-Drq-Name    AND
005770                     WS-Dep-Status  (WS-Dep-Ix) NOT = "DELETED "
005780                     MOVE "Y"        TO WS-Dup-Sw
005790                     SET  WS-Sub1    TO WS-Dep-Ix.
005800           SET       WS-Dep-Ix UP BY 1.
005810*
005820       BB021-EXIT.
005830           EXIT.
005840*
005850* Re-used WS-Dup-Sw here as a found/not-found flag for the queue
005860* scan too - set back to "N" before the scan, "Y" means it is
005870* already on WS-Queue-Tbl and bb026 must not append a second time.
005880*
005890       BB025-Queued-Check.
005900           MOVE      "N"  TO WS-Dup-Sw.
005910           SET       WS-Queue-Ix TO 1.
005920           PERFORM   BB025A-Scan-One-Queue-Ent THRU BB025A-EXIT
005930                     WS-Queue-Cnt TIMES.
005940*
005950       BB025-EXIT.
005960           EXIT.
005970*
005980       BB025A-Scan-One-Queue-Ent.
005990           IF        WS-Queue-Dep-Ix (WS-Queue-Ix) = WS-Sub1
006000                     MOVE "Y"  TO WS-Dup-Sw.
006010           SET       WS-Queue-Ix UP BY 1.
006020*
006030       BB025A-EXIT.
006040           EXIT.
006050*
006060       BB023-Post-New-Dep.
006070           ADD       1  TO WS-Dep-Cnt.
006080           IF        WS-Dep-Cnt > 2000
006090                     DISPLAY CS011
006100                     SUBTRACT 1 FROM WS-Dep-Cnt
006110                     GO TO BB023-EXIT.
006120           SET       WS-Dep-Ix TO WS-Dep-Cnt.
006130           ADD       1  TO WS-Next-Dep-Id.
006140           CALL      "CS004" USING WS-Stamp-Area.
006150           MOVE      WS-Next-Dep-Id   TO WS-Dep-Id       (WS-Dep-Ix).
006160           MOVE      CS-Drq-Clus-Id   TO WS-Dep-Clus-Id  (WS-Dep-Ix).
006170           MOVE      CS-Drq-Name      TO WS-Dep-Name     (WS-Dep-Ix).
006180           MOVE      "PENDING "       TO WS-Dep-Status   (WS-Dep-Ix).
006190           MOVE      CS-Drq-Priority  TO WS-Dep-Priority (WS-Dep-Ix).
006200           MOVE      CS-Drq-Ram       TO WS-Dep-Ram      (WS-Dep-Ix).
006210           MOVE      CS-Drq-Cpu       TO WS-Dep-Cpu      (WS-Dep-Ix).
006220           MOVE      CS-Drq-Gpu       TO WS-Dep-Gpu      (WS-Dep-Ix).
006230           MOVE      WS-Stamp-Full    TO WS-Dep-Created-Ts (WS-Dep-Ix).
006240           MOVE      WS-Stamp-Full    TO WS-Dep-Updated-Ts (WS-Dep-Ix).
006250           SET       WS-Sub1          TO WS-Dep-Ix.
006260*
006270       BB023-EXIT.
006280           EXIT.
006290*
006300       BB026-Append-Queue-Ent.
006310           ADD       1  TO WS-Queue-Cnt.
006320           SET       WS-Queue-Ix TO WS-Queue-Cnt.
006330           MOVE      WS-Sub1   TO WS-Queue-Dep-Ix (WS-Queue-Ix).
006340           MOVE      ZERO      TO WS-Queue-Delay  (WS-Queue-Ix).
006350*
006360       BB026-EXIT.
006370           EXIT.
006380*
006390* BB016 - straight linear SEARCH of WS-Dep-Tbl by Dep-Id, used by
006400* aa014 to translate a queue record's key into a table subscript,
006410* same idiom as cs100 bb016.
006420*
006430       BB016-Find-Dep.
006440           MOVE      ZERO  TO WS-Sub1.
006450           SET       WS-Dep-Ix TO 1.
006460           SEARCH    WS-Dep-Ent
006470                     WHEN WS-Dep-Id (WS-Dep-Ix) = CS-Q-Dep-Id
006480                          SET WS-Sub1 TO WS-Dep-Ix.
006490*
006500       BB016-EXIT.
006510           EXIT.
006520*
006530* BB070/BB075 - RUN-LOG lines, one per request disposed of, WS-
006540* Log-Action/WS-Log-Reason set by the caller just before the
006550* PERFORM - BB075 is the rejected-request form, where no deploy-
006560* ment entry exists so the key field prints zero.
006570*
006580       BB070-Write-Run-Log-Line.
006590           MOVE      SPACES  TO WS-Log-Line.
006600           MOVE      WS-Dep-Id (WS-Sub1)    TO WS-Log-Dep-Id.
006610           MOVE      WS-Log-Action          TO WS-Log-Line-Action.
006620           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
006630           MOVE      WS-Log-Line            TO CS-Log-Line.
006640           WRITE     CS-Log-Line.
006650*
006660       BB070-EXIT.
006670           EXIT.
006680*
006690       BB075-Write-Reject-Log.
006700           MOVE      SPACES  TO WS-Log-Line.
006710           MOVE      ZERO                   TO WS-Log-Dep-Id.
006720           MOVE      "REJECTED          "   TO WS-Log-Line-Action.
006730           MOVE      WS-Log-Reason          TO WS-Log-Line-Reason.
006740           MOVE      WS-Log-Line            TO CS-Log-Line.
006750           WRITE     CS-Log-Line.
006760*
006770       BB075-EXIT.
006780           EXIT.
006790*
006800       AA000-EXIT.
006810           GOBACK.
