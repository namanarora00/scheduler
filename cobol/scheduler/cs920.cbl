000100****************************************************************
000110*                    Scheduler Run-Log Reporting                *
000120*                                                               *
000130*         Plain sequential WRITE, NOT Report Writer - this      *
000140*           is an event log, not a columnar report              *
000150*                                                               *
000160****************************************************************
000170*
000180       IDENTIFICATION           DIVISION.
000190*=================================
000200       PROGRAM-ID.              CS920.
000210*
000220       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000230       INSTALLATION.            APPLEWOOD COMPUTERS.
000240       DATE-WRITTEN.            19/11/2025.
000250       DATE-COMPILED.
000260       SECURITY.                COPYRIGHT (C) 2025-2026 AND LATER,
000270*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000280*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000290*                         THE FILE COPYING FOR DETAILS.
000300*
000310*    REMARKS.             RUN-LOG WRITER.  APPENDS THE CONTROL
000320*                         TOTALS FOR ONE BATCH STEP - CS100,
000330*                         CS200, CS300, CS400 OR CS500 - ONTO
000340*                         CSLOG AS A BLOCK OF EVENT LINES.
000350*                         SEMI-SOURCED FROM VACPRINT, BUT
000360*                         DROPPED REPORT WRITER - AN EVENT LOG
000370*                         APPENDS, IT DOES NOT PAGE.
000380*
000390*    VERSION.             SEE PROG-NAME IN WS.
000400*
000410*    CALLED MODULES.      NONE.
000420*
000430*    FILES USED.
000440*                        CSPARAM.    RUN-CONTROL / CONTROL TOTALS.
000450*                        CSLOG.      RUN-LOG PRINT FILE (EXTEND).
000460*
000470* CHANGE-LOG -----------------------------------------------------
000480* 19/11/2025 VBC - 1.0.00 CREATED - STARTED CODING FROM VACPRINT,
000490*                         TICKET CS-920, CALLED FROM CS100 AA030
000500*                         AFTER CS910.
000510* 24/11/2025 VBC -        CSLOG OPENED EXTEND, NOT OUTPUT - EVERY
000520*                         BATCH STEP IN A DAY'S RUN APPENDS TO
000530*                         THE SAME LOG, FIRST CUT TRUNCATED IT.
000540* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000550*                         PREVIOUS NOTICES (CARRIED FORWARD).
000560* 02/12/2025 VBC -        ADDED WS-CALLER-NAME TO THE BANNER LINE
000570*                         SO A MIXED CS200-500 LOG IS READABLE -
000580*                         TAKEN FROM CS-CALLER IN THE LINKAGE.
000590*
000600* 02/02/2026 VBC -        CS-PARAM-CTL-ALT WAS SAT THERE UNUSED -
000601*                         NOW OPEN I-O ON CSPARAM AND ZERO PRM-CTL
000602*                         THROUGH IT AFTER THE TOTALS ARE WRITTEN,
000603*                         SO EACH STEP'S FIGURES START FRESH.
000604*                         ALSO BLANKED A ZERO TOTAL OUT TO SPACES
000605*                         VIA WS-LINE-VALUE-ALT RATHER THAN LEAVE
000606*                         THE TRAILING ZERO SITTING ON THE LINE,
000607*                         AND FIXED THE WS-LINE-TEXT-ALT COMMENT -
000608*                         IT IS AA050 THAT USES IT, NOT AA052,
000609*                         WHICH DOES NOT EXIST IN THIS PROGRAM.
000610*       09/02/2026 VBC - ONLY HAD TWO REDEFINES OF ITS OWN, SHORT
000611*                        OF THE SHOP'S THREE - ADDED WS-LINE-
000612*                        IMAGE-BYTES, WALKED OUT BY AA062 WHEN
000613*                        WS-DEBUG-ON, SAME HABIT AS CS910.
000614* END OF CHANGE-LOG ------------------------------------------------
000615*
000620****************************************************************
000630*
000640* Copyright Notice.
000650*
000660* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000670* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000680* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000690*
000700****************************************************************
000710*
000720       ENVIRONMENT              DIVISION.
000730*=================================
000740       CONFIGURATION            SECTION.
000750*-------------------------------
000760       SOURCE-COMPUTER.         IBM-2086-A04-140.
000770       OBJECT-COMPUTER.         IBM-2086-A04-140.
000780       SPECIAL-NAMES.
000790           C01 IS TOP-OF-FORM.
000800*
000810       INPUT-OUTPUT             SECTION.
000820*-------------------------------
000830       FILE-CONTROL.
000840           COPY  "selcsparam.cob".
000850           COPY  "selcslog.cob".
000860*
000870       DATA                     DIVISION.
000880*=================================
000890       FILE                     SECTION.
000900*-------------------------------
000910           COPY  "fdcsparam.cob".
000920           COPY  "fdcslog.cob".
000930*
000940       WORKING-STORAGE          SECTION.
000950*-------------------------------
000960       77  PROG-NAME             PIC X(17)  VALUE "CS920 (1.0.00)".
000970*
000980       01  WS-Data.
000990           03  Prm-Status        PIC XX.
001000           03  Prm-Rrn           BINARY-CHAR UNSIGNED VALUE 1.
001010           03  Log-Status        PIC XX.
001020           03  WS-Sub1           BINARY-SHORT UNSIGNED VALUE ZERO.
001021           03  WS-Debug-Sw       PIC X   VALUE "N".
001022               88  WS-Debug-On       VALUE "Y".
001030*
001040* One line image, built in WS then MOVEd to CS-Log-Line and
001050* WRITTEN - kept as its own record rather than building straight
001060* into CS-Log-Line so the banner/detail/trailer paragraphs can
001070* all share the one CLEAR-then-fill habit.
001080*
001090       01  WS-Line-Image.
001100           03  WS-Line-Tag       PIC X(10).
001110           03  FILLER            PIC X.
001120           03  WS-Line-Label     PIC X(30).
001130           03  FILLER            PIC X.
001140           03  WS-Line-Value     PIC ZZZZZ9.
001150*
001160* Alternate alpha view of the value field - AA062 blanks a zero
001170* total out to spaces through this rather than leaving the PIC
001180* ZZZZZ9 edit's trailing zero digit sitting on the line.
001190*
001200           03  WS-Line-Value-Alt REDEFINES WS-Line-Value
001210                                 PIC X(06).
001220           03  FILLER            PIC X(82).
001230*
001240* Alternate view of the line image giving the label/value pair
001250* a single addressable 37 byte field, used by AA050 for the
001260* banner line, which carries no numeric value to edit.
001270*
001280       01  WS-Line-Text-Alt REDEFINES WS-Line-Image.
001290           03  WS-Line-Text      PIC X(130).
001300*
001310* Flat byte-string view of the line image, walked out by AA062
001320* when WS-Debug-On - same trick as CS910's WS-Clus-Tbl-Bytes, fed
001330* from CS-Prm-Debugging this time since cs920 reads CSPARAM anyway.
001340*
001350       01  WS-Line-Image-Bytes REDEFINES WS-Line-Image.
001360           03  FILLER            PIC X(130).
001370*
001380       01  Error-Code            PIC 999.
001390*
001400       LINKAGE                  SECTION.
001410*-------------------------------
001420       COPY  "cscall.cob".
001430       COPY  "csnames.cob".
001440*
001450       PROCEDURE                DIVISION USING CS-Calling-Data
001460                                               CS-File-Defs.
001470*=======================================================
001480*
001490       AA000-MAIN                  SECTION.
001500***********************************
001510*
001520           OPEN      I-O      CS-Param-File.
001530           READ      CS-Param-File.
001531           MOVE      CS-Prm-Debugging TO WS-Debug-Sw.
001540*
001550           OPEN      EXTEND   CS-Log-File.
001560           PERFORM   AA050-Write-Banner     THRU AA050-EXIT.
001570           PERFORM   AA060-Write-Control-Totals THRU AA060-EXIT.
001580           CLOSE     CS-Log-File.
001590*
001600* Totals are on the log now - zero Prm-Ctl through the Alt
001610* redefinition in one move rather than seven, and rewrite, so
001620* the next step's figures do not add onto this step's.
001630*
001640           MOVE      ZERO      TO CS-Ctl-Alt-Read
001650                                   CS-Ctl-Alt-Sched-Direct
001660                                   CS-Ctl-Alt-Sched-Preempt
001670                                   CS-Ctl-Alt-Preemptions
001680                                   CS-Ctl-Alt-Unplaceable
001690                                   CS-Ctl-Alt-Accepted
001700                                   CS-Ctl-Alt-Rejected.
001710           REWRITE   CS-Param-Record.
001720           CLOSE     CS-Param-File.
001730           GO TO     AA000-EXIT.
001735*
001740       AA050-Write-Banner.
001741           MOVE      SPACES    TO WS-Line-Image.
001742           STRING    PROG-NAME          DELIMITED BY SIZE
001743                     " RUN-LOG FOR "    DELIMITED BY SIZE
001744                     CS-Caller          DELIMITED BY SIZE
001745                     INTO WS-Line-Text.
001746           MOVE      WS-Line-Image  TO CS-Log-Line.
001747           WRITE     CS-Log-Line.
001748*
001749       AA050-EXIT.
001750           EXIT.
001751*
001752* AA060 writes one line per control total, field by field - kept
001753* as seven separate small paragraphs rather than one table-driven
001754* loop, matching this shop's habit of spelling each counter out
001755* by name so a grep on the log finds it without a cross-reference.
001756*
001790       AA060-Write-Control-Totals.
001800           PERFORM   AA061-Write-One-Total THRU AA061-EXIT.
001810           MOVE      "RECORDS READ            " TO WS-Line-Label.
001820           MOVE      CS-Prm-Ctl-Read              TO WS-Line-Value.
001830           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
001840*
001850           MOVE      "SCHEDULED DIRECT         " TO WS-Line-Label.
001860           MOVE      CS-Prm-Ctl-Sched-Direct      TO WS-Line-Value.
001870           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
001880*
001890           MOVE      "SCHEDULED VIA PREEMPTION " TO WS-Line-Label.
001900           MOVE      CS-Prm-Ctl-Sched-Preempt     TO WS-Line-Value.
001910           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
001920*
001930           MOVE      "PREEMPTIONS PERFORMED    " TO WS-Line-Label.
001940           MOVE      CS-Prm-Ctl-Preemptions       TO WS-Line-Value.
001950           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
001960*
001970           MOVE      "UNPLACEABLE              " TO WS-Line-Label.
001980           MOVE      CS-Prm-Ctl-Unplaceable       TO WS-Line-Value.
001990           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
002000*
002010           MOVE      "ACCEPTED                 " TO WS-Line-Label.
002020           MOVE      CS-Prm-Ctl-Accepted          TO WS-Line-Value.
002030           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
002040*
002050           MOVE      "REJECTED                 " TO WS-Line-Label.
002060           MOVE      CS-Prm-Ctl-Rejected          TO WS-Line-Value.
002070           PERFORM   AA062-Emit-Line THRU AA062-EXIT.
002080*
002090       AA060-EXIT.
002100           EXIT.
002110*
002120* AA061 is a placeholder clear-down, run once before the first
002130* AA062 call so WS-Line-Tag carries the same stamp on every line
002140* of this block.
002150*
002160       AA061-Write-One-Total.
002170           MOVE      "CS-CTL   " TO WS-Line-Tag.
002180*
002190       AA061-EXIT.
002200           EXIT.
002210*
002220       AA062-Emit-Line.
002221           IF        WS-Line-Value = ZERO
002222                     MOVE SPACES    TO WS-Line-Value-Alt
002223           END-IF.
002224           IF        WS-Debug-On
002225                     DISPLAY "AA062 WS-LINE-IMAGE-BYTES"
002226                     DISPLAY WS-Line-Image-Bytes
002227           END-IF.
002230           MOVE      WS-Line-Image  TO CS-Log-Line.
002240           WRITE     CS-Log-Line.
002250*
002260       AA062-EXIT.
002270           EXIT.
002280*
002290       AA000-EXIT.
002300           GOBACK.
