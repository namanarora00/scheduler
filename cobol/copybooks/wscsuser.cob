000100*      *******************************************
000110*                                                *
000120*        Record Definition For User File         *
000130*           Uses User-Id as key                  *
000140*           Alt key User-Email (see selcsuser)   *
000150*      *******************************************
000160*        File size 130 bytes.
000170*      
000180*       05/01/26 vbc - Created.
000190*       13/01/26 vbc - Password stored as opaque digest - the hashing
000200*                      scheme is the caller's concern, stored opaque here.
000205*       02/02/26 vbc - Dropped CS-User-Email-Alt, it redefined CS-User-
000206*                      Email byte for byte under a second name - nothing
000207*                      ever read it, the base field was always enough.
000210*
000220       01  CS-User-Record.
000230           03  CS-User-Id            pic 9(6)   comp.
000240           03  CS-User-Email         pic x(40).
000250           03  CS-User-Password-Hash pic x(40).
000260           03  CS-User-Org-Id        pic 9(6)   comp.
000270           03  CS-User-Invite-Id     pic 9(6)   comp.
000280           03  CS-User-Role          pic x(8).
000290               88  CS-User-Is-Admin       value "ADMIN   ".
000300               88  CS-User-Is-Dev         value "DEV     ".
000310               88  CS-User-Is-Viewer      value "VIEWER  ".
000320           03  CS-User-Created-Ts    pic 9(14).
000330           03  CS-User-Updated-Ts    pic 9(14).
000340           03  filler                pic x(20).
