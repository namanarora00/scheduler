000100       FD  CS-User-File.
000110       copy "wscsuser.cob".
