000100       FD  CS-Invite-File.
000110       copy "wscsinv.cob".
