000100       FD  CS-Param-File.
000110       copy "wscsparam.cob".
