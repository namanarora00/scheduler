000100****************************************************************
000110*                Cluster Resource Utilisation Report            *
000120*                                                               *
000130*            Uses RW (Report Writer for prints)                 *
000140*                                                               *
000150****************************************************************
000160*
000170       IDENTIFICATION           DIVISION.
000180*=================================
000190       PROGRAM-ID.              CS910.
000200*
000210       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000220       INSTALLATION.            APPLEWOOD COMPUTERS.
000230       DATE-WRITTEN.            19/11/2025.
000240       DATE-COMPILED.
000250       SECURITY.                COPYRIGHT (C) 2025-2026 AND LATER,
000260*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000270*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000280*                         THE FILE COPYING FOR DETAILS.
000290*
000300*    REMARKS.             RESOURCE-REPORT.  ONE LINE PER ACTIVE
000310*                         CLUSTER SHOWING RAM/CPU/GPU TOTAL,
000320*                         USED AND AVAILABLE, PLUS THE COUNT OF
000330*                         RUNNING DEPLOYMENTS, WITH A FINAL
000340*                         GRAND-TOTAL LINE.  SEMI-SOURCED FROM
000350*                         PYRGSTR'S REPORT WRITER SHAPE.
000360*
000370*    VERSION.             SEE PROG-NAME IN WS.
000380*
000390*    CALLED MODULES.      NONE.
000400*
000410*    FILES USED.
000420*                        CSCLUS.     CLUSTER MASTER.
000430*                        CSDEP.      DEPLOYMENT MASTER.
000440*                        CSRPT.      RESOURCE-REPORT PRINT FILE.
000450*
000460*    ERROR MESSAGES USED.
000470*                        CS007.      CLUSTER MASTER EMPTY OR
000480*                                    MISSING - NOTHING PRINTED.
000490*
000500* CHANGE-LOG -----------------------------------------------------
000510* 19/11/2025 VBC - 1.0.00 CREATED - STARTED CODING FROM PYRGSTR,
000520*                         TICKET CS-910, CALLED FROM CS100 AA030
000530*                         AFTER THE QUEUE HAS DRAINED AND THE
000540*                         DEPLOYMENT MASTER IS REWRITTEN.
000550* 24/11/2025 VBC -        AA050 NOW SKIPS DELETED CLUSTERS, FIRST
000560*                         CUT PRINTED THEM WITH A BLANK RUN-CNT.
000570* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000580*                         PREVIOUS NOTICES (CARRIED FORWARD).
000590* 01/12/2025 VBC -        GRAND TOTAL FOOTING WAS SUMMING DELETED
000600*                         CLUSTERS' CAPACITY TOO - EXCLUDED, ONLY
000610*                         ACTIVE CLUSTERS COUNT TOWARD THE TOTAL.
000611* 02/02/2026 VBC -        WS-AVAIL-BLOCK-ALT NOW CLEARS THE AVAIL
000612*                         TRIPLET IN ONE MOVE BEFORE AA051 WORKS
000613*                         OUT THIS CLUSTER'S FIGURES.  ADDED
000614*                         AA015 TO WALK WS-GRAND-TOTALS-ALT AND
000615*                         WS-CLUS-TBL-BYTES OUT TO SYSOUT WHEN
000616*                         WS-DEBUG-SW IS ON - THE DASHBOARD DUMP
000617*                         MENTIONED BELOW NEVER GOT WRITTEN.
000618*
000619* END OF CHANGE-LOG ------------------------------------------------
000640*
000650****************************************************************
000660*
000670* Copyright Notice.
000680*
000690* THIS PROGRAM IS PART OF THE APPLEWOOD COMPUTERS ACCOUNTING
000700* SYSTEM AND IS COPYRIGHT (C) VINCENT B COEN, 1976-2026 AND LATER.
000710* DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE - SEE COPYING.
000720*
000730****************************************************************
000740*
000750       ENVIRONMENT              DIVISION.
000760*=================================
000770       CONFIGURATION            SECTION.
000780*-------------------------------
000790       SOURCE-COMPUTER.         IBM-2086-A04-140.
000800       OBJECT-COMPUTER.         IBM-2086-A04-140.
000810       SPECIAL-NAMES.
000820           C01 IS TOP-OF-FORM.
000830*
000840       INPUT-OUTPUT             SECTION.
000850*-------------------------------
000860       FILE-CONTROL.
000870           COPY  "selcsclus.cob".
000880           COPY  "selcsdep.cob".
000890           COPY  "selcsrpt.cob".
000900*
000910       DATA                     DIVISION.
000920*=================================
000930       FILE                     SECTION.
000940*-------------------------------
000950           COPY  "fdcsclus.cob".
000960           COPY  "fdcsdep.cob".
000970*
000980       FD  CS-Report-File
000990           REPORT IS Resource-Utilisation-Report.
001000*
001010       WORKING-STORAGE          SECTION.
001020*-------------------------------
001030       77  PROG-NAME             PIC X(17)  VALUE "CS910 (1.0.00)".
001040*
001050       01  WS-Data.
001060           03  Clus-Status       PIC XX.
001070           03  Dep-Status        PIC XX.
001080           03  Rpt-Status        PIC XX.
001090           03  WS-Clus-Eof       PIC X   VALUE "N".
001100               88  Clus-At-Eof       VALUE "Y".
001110           03  WS-Dep-Eof        PIC X   VALUE "N".
001120               88  Dep-At-Eof        VALUE "Y".
001130           03  WS-Sub1           BINARY-SHORT UNSIGNED.
001140           03  WS-Clus-Cnt       BINARY-SHORT UNSIGNED VALUE ZERO.
001150           03  WS-Page-Lines     BINARY-CHAR UNSIGNED VALUE 56.
001151           03  WS-Debug-Sw       PIC X   VALUE "N".
001152               88  WS-Debug-On       VALUE "Y".
001160*
001170* Cluster accumulator table, one row per cluster on the master -
001180* the Deployment master is keyed by Dep-Id, not Clus-Id, so it is
001190* read once straight through and each RUNNING row's demand is
001200* folded into the matching cluster row here, same idea as cs100
001210* aa012, kept separate since this program never sees cs100's WS.
001220*
001230       01  WS-Clus-Tbl.
001240           03  WS-Clus-Ent       OCCURS 200 INDEXED BY WS-Clus-Ix.
001250               05  WS-Clus-Id        PIC 9(6).
001260               05  WS-Clus-Name      PIC X(20).
001270               05  WS-Clus-Status    PIC X(8).
001280               05  WS-Clus-Ram-Tot   PIC 9(6).
001290               05  WS-Clus-Cpu-Tot   PIC 9(6).
001300               05  WS-Clus-Gpu-Tot   PIC 9(6).
001310               05  WS-Clus-Ram-Used  PIC 9(6).
001320               05  WS-Clus-Cpu-Used  PIC 9(6).
001330               05  WS-Clus-Gpu-Used  PIC 9(6).
001340               05  WS-Clus-Run-Cnt   PIC 9(4).
001350*
001360* Grand-total accumulators, folded as each detail line is
001370* generated at aa051, moved into the footing source fields
001380* immediately before TERMINATE - deleted clusters never reach
001390* aa051 so they cannot pollute this total, see 01/12/25 above.
001400*
001410       01  WS-Grand-Totals.
001420           03  WS-Grand-Ram-Tot      PIC 9(7)   COMP.
001430           03  WS-Grand-Cpu-Tot      PIC 9(7)   COMP.
001440           03  WS-Grand-Gpu-Tot      PIC 9(7)   COMP.
001450           03  WS-Grand-Ram-Used     PIC 9(7)   COMP.
001460           03  WS-Grand-Cpu-Used     PIC 9(7)   COMP.
001470           03  WS-Grand-Gpu-Used     PIC 9(7)   COMP.
001480           03  WS-Grand-Ram-Avail    PIC 9(7)   COMP.
001490           03  WS-Grand-Cpu-Avail    PIC 9(7)   COMP.
001500           03  WS-Grand-Gpu-Avail    PIC 9(7)   COMP.
001510*
001520* Alternate view of one detail line's capacity block - aa051 now
001530* clears the triplet through WS-Avail-Full in one move before it
001540* works the three SUBTRACTs out, same trick as wscsclus.
001550*
001560       01  WS-Avail-Block.
001570           03  WS-Avail-Ram          PIC 9(6).
001580           03  WS-Avail-Cpu          PIC 9(6).
001590           03  WS-Avail-Gpu          PIC 9(6).
001600*
001610       01  WS-Avail-Block-Alt REDEFINES WS-Avail-Block.
001620           03  WS-Avail-Full         PIC 9(18).
001630*
001640* Flat byte view of the grand-total block, walked out to SYSOUT
001650* by aa015 below when WS-Debug-On - same habit as the old PY
001660* params split, see wspyparam1.cob history.
001670*
001680       01  WS-Grand-Totals-Alt REDEFINES WS-Grand-Totals.
001690           03  FILLER                PIC X(63).
001700*
001710       01  Error-Messages.
001720           03  CS007             PIC X(40) VALUE
001730               "CS007 CLUSTER MASTER EMPTY - NO REPORT".
001740*
001750       01  Error-Code            PIC 999.
001760*
001770* Flat byte-string view of the cluster table, dumped alongside
001780* WS-Grand-Totals-Alt by aa015 - same diagnostics trick used in
001790* CS100 and CS-Param-Ctl-Alt before it.
001791*
001800       01  WS-Clus-Tbl-Bytes REDEFINES WS-Clus-Tbl.
001810           03  FILLER                PIC X(14800).
001820*
001830       LINKAGE                  SECTION.
001840*-------------------------------
001850       COPY  "cscall.cob".
001860       COPY  "csnames.cob".
001870*
001880       REPORT                   SECTION.
001890*-------------------------------
001900       RD  Resource-Utilisation-Report
001910           CONTROL       FINAL
001920           PAGE LIMIT     WS-Page-Lines
001930           HEADING        1
001940           FIRST DETAIL   5
001950           LAST  DETAIL   WS-Page-Lines.
001960*
001970       01  Report-Head   TYPE PAGE HEADING.
001980           03  LINE  1.
001990               05  COL   1     PIC X(17)   SOURCE PROG-NAME.
002000               05  COL  40     PIC X(30)   VALUE
002010                   "CLUSTER SCHEDULER - APPLEWOOD".
002020               05  COL  95     PIC X(5)    VALUE "PAGE ".
002030               05  COL 100     PIC ZZ9     SOURCE PAGE-COUNTER.
002040           03  LINE  3.
002050               05  COL  40     PIC X(41)   VALUE
002060                   "CLUSTER RESOURCE UTILISATION REPORT".
002070           03  LINE  5.
002080               05  COL   1                 VALUE "ID".
002090               05  COL   9                 VALUE "NAME".
002100               05  COL  34                 VALUE "RAM TOT".
002110               05  COL  44                 VALUE "USED".
002120               05  COL  51                 VALUE "AVAIL".
002130               05  COL  60                 VALUE "CPU TOT".
002140               05  COL  70                 VALUE "USED".
002150               05  COL  77                 VALUE "AVAIL".
002160               05  COL  86                 VALUE "GPU TOT".
002170               05  COL  96                 VALUE "USED".
002180               05  COL 103                 VALUE "AVAIL".
002190               05  COL 112                 VALUE "RUN-CNT".
002200*
002210       01  Clus-Detail   TYPE DETAIL.
002220           03  LINE + 1.
002230               05  COL   1     PIC ZZZZZ9  SOURCE WS-Clus-Id (WS-Clus-Ix).
002240               05  COL   9     PIC X(20)   SOURCE WS-Clus-Name (WS-Clus-Ix).
002250               05  COL  32     PIC ZZZZZ9  SOURCE WS-Clus-Ram-Tot  (WS-Clus-Ix).
002260               05  COL  42     PIC ZZZZZ9  SOURCE WS-Clus-Ram-Used (WS-Clus-Ix).
002270               05  COL  52     PIC ZZZZZ9  SOURCE WS-Avail-Ram.
002280               05  COL  62     PIC ZZZZZ9  SOURCE WS-Clus-Cpu-Tot  (WS-Clus-Ix).
002290               05  COL  72     PIC ZZZZZ9  SOURCE WS-Clus-Cpu-Used (WS-Clus-Ix).
002300               05  COL  82     PIC ZZZZZ9  SOURCE WS-Avail-Cpu.
002310               05  COL  92     PIC ZZZZZ9  SOURCE WS-Clus-Gpu-Tot  (WS-Clus-Ix).
002320               05  COL 102     PIC ZZZZZ9  SOURCE WS-Clus-Gpu-Used (WS-Clus-Ix).
002330               05  COL 112     PIC ZZZZZ9  SOURCE WS-Avail-Gpu.
002340               05  COL 122     PIC ZZZ9    SOURCE WS-Clus-Run-Cnt (WS-Clus-Ix).
002350*
002360       01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
002370           03  COL   1     PIC X(21)   VALUE "GRAND TOTAL - ALL ACT".
002380           03  COL  22     PIC X(9)    VALUE "IVE CLUSTERS".
002390           03  COL  32     PIC ZZZZZZ9 SOURCE WS-Grand-Ram-Tot.
002400           03  COL  42     PIC ZZZZZZ9 SOURCE WS-Grand-Ram-Used.
002410           03  COL  52     PIC ZZZZZZ9 SOURCE WS-Grand-Ram-Avail.
002420           03  COL  62     PIC ZZZZZZ9 SOURCE WS-Grand-Cpu-Tot.
002430           03  COL  72     PIC ZZZZZZ9 SOURCE WS-Grand-Cpu-Used.
002440           03  COL  82     PIC ZZZZZZ9 SOURCE WS-Grand-Cpu-Avail.
002450           03  COL  92     PIC ZZZZZZ9 SOURCE WS-Grand-Gpu-Tot.
002460           03  COL 102     PIC ZZZZZZ9 SOURCE WS-Grand-Gpu-Used.
002470           03  COL 112     PIC ZZZZZZ9 SOURCE WS-Grand-Gpu-Avail.
002480*
002490       PROCEDURE                DIVISION USING CS-Calling-Data
002500                                               CS-File-Defs.
002510*=======================================================
002520*
002530       AA000-MAIN                  SECTION.
002540***********************************
002550*
002560           PERFORM   AA010-Open-Files      THRU AA010-EXIT.
002565           PERFORM   AA015-Debug-Dump-Tables THRU AA015-EXIT.
002570           IF        WS-Clus-Cnt = ZERO
002580                     DISPLAY CS007
002590                     GO TO AA000-EXIT.
002600           OPEN      OUTPUT   CS-Report-File.
002610           INITIATE  Resource-Utilisation-Report.
002620           PERFORM   AA050-Report-Clusters THRU AA050-EXIT.
002630           TERMINATE Resource-Utilisation-Report.
002640           CLOSE     CS-Report-File.
002650           GO TO     AA000-EXIT.
002660*
002670       AA010-Open-Files.
002680           OPEN      INPUT    CS-Cluster-File.
002690           OPEN      INPUT    CS-Deployment-File.
002700           MOVE      ZERO  TO WS-Clus-Cnt.
002710           SET       WS-Clus-Ix TO 1.
002720           PERFORM   AA011-Load-One-Cluster THRU AA011-EXIT
002730                     UNTIL Clus-At-Eof.
002740           PERFORM   AA012-Fold-One-Deployment THRU AA012-EXIT
002750                     UNTIL Dep-At-Eof.
002760           CLOSE     CS-Cluster-File  CS-Deployment-File.
002770*
002780       AA010-EXIT.
002790           EXIT.
002791*
002792* Walks the cluster table and the grand-total block out flat to
002793* SYSOUT when WS-DEBUG-ON - WS-DEBUG-SW has no feed from CSPARAM
002794* the way cs100's CS-PRM-DEBUGGING does, since this program never
002795* copies the param record, so it is set at compile time here and
002796* flipped to Y locally by whoever is chasing a figures mismatch.
002797       AA015-Debug-Dump-Tables.
002798           IF        WS-Debug-On
002799                     DISPLAY "AA015 WS-CLUS-TBL-BYTES"
002800                     DISPLAY WS-Clus-Tbl-Bytes
002801                     DISPLAY "AA015 WS-GRAND-TOTALS-ALT"
002802                     DISPLAY WS-Grand-Totals-Alt
002803           END-IF.
002804*
002805       AA015-EXIT.
002806           EXIT.
002807*
002810       AA011-Load-One-Cluster.
002820           READ      CS-Cluster-File
002830                     AT END  MOVE "Y" TO WS-Clus-Eof
002840                             GO TO AA011-EXIT.
002850           ADD       1     TO WS-Clus-Cnt.
002860           SET       WS-Clus-Ix TO WS-Clus-Cnt.
002870           MOVE      CS-Clus-Id       TO WS-Clus-Id     (WS-Clus-Ix).
002880           MOVE      CS-Clus-Name     TO WS-Clus-Name   (WS-Clus-Ix).
002890           MOVE      CS-Clus-Status   TO WS-Clus-Status (WS-Clus-Ix).
002900           MOVE      CS-Clus-Ram      TO WS-Clus-Ram-Tot (WS-Clus-Ix).
002910           MOVE      CS-Clus-Cpu      TO WS-Clus-Cpu-Tot (WS-Clus-Ix).
002920           MOVE      CS-Clus-Gpu      TO WS-Clus-Gpu-Tot (WS-Clus-Ix).
002930           MOVE      ZERO TO WS-Clus-Ram-Used (WS-Clus-Ix)
002940                              WS-Clus-Cpu-Used (WS-Clus-Ix)
002950                              WS-Clus-Gpu-Used (WS-Clus-Ix)
002960                              WS-Clus-Run-Cnt  (WS-Clus-Ix).
002970           GO TO     AA011-EXIT.
002980*
002990       AA011-EXIT.
003000           EXIT.
003010*
003020       AA012-Fold-One-Deployment.
003030           READ      CS-Deployment-File
003040                     AT END  MOVE "Y" TO WS-Dep-Eof
003050                             GO TO AA012-EXIT.
003060           IF        CS-Dep-Status NOT = "RUNNING "
003070                     GO TO AA012-EXIT.
003080           SET       WS-Sub1  TO ZERO.
003090           SET       WS-Clus-Ix TO 1.
003100           SEARCH    WS-Clus-Ent
003110                     WHEN WS-Clus-Id (WS-Clus-Ix) = CS-Dep-Clus-Id
003120                          SET WS-Sub1 TO WS-Clus-Ix.
003130           IF        WS-Sub1 = ZERO
003140                     GO TO AA012-EXIT.
003150           ADD       CS-Dep-Ram TO WS-Clus-Ram-Used (WS-Sub1).
003160           ADD       CS-Dep-Cpu TO WS-Clus-Cpu-Used (WS-Sub1).
003170           ADD       CS-Dep-Gpu TO WS-Clus-Gpu-Used (WS-Sub1).
003180           ADD       1          TO WS-Clus-Run-Cnt  (WS-Sub1).
003190           GO TO     AA012-EXIT.
003200*
003210       AA012-EXIT.
003220           EXIT.
003230*
003240       AA050-Report-Clusters.
003250           INITIALIZE WS-Grand-Totals.
003260           SET       WS-Clus-Ix TO 1.
003270           PERFORM   AA051-Report-One-Cluster THRU AA051-EXIT
003280                     WS-Clus-Cnt TIMES.
003290*
003300       AA050-EXIT.
003310           EXIT.
003320*
003330       AA051-Report-One-Cluster.
003331           MOVE      ZERO  TO WS-Avail-Full.
003340           IF        WS-Clus-Status (WS-Clus-Ix) NOT = "ACTIVE  "
003350                     SET  WS-Clus-Ix UP BY 1
003360                     GO TO AA051-EXIT.
003370*
003380           SUBTRACT  WS-Clus-Ram-Used (WS-Clus-Ix)
003390                     FROM WS-Clus-Ram-Tot (WS-Clus-Ix) GIVING WS-Avail-Ram.
003400           SUBTRACT  WS-Clus-Cpu-Used (WS-Clus-Ix)
003410                     FROM WS-Clus-Cpu-Tot (WS-Clus-Ix) GIVING WS-Avail-Cpu.
003420           SUBTRACT  WS-Clus-Gpu-Used (WS-Clus-Ix)
003430                     FROM WS-Clus-Gpu-Tot (WS-Clus-Ix) GIVING WS-Avail-Gpu.
003440           GENERATE  Clus-Detail.
003450*
003460           ADD       WS-Clus-Ram-Tot  (WS-Clus-Ix) TO WS-Grand-Ram-Tot.
003470           ADD       WS-Clus-Cpu-Tot  (WS-Clus-Ix) TO WS-Grand-Cpu-Tot.
003480           ADD       WS-Clus-Gpu-Tot  (WS-Clus-Ix) TO WS-Grand-Gpu-Tot.
003490           ADD       WS-Clus-Ram-Used (WS-Clus-Ix) TO WS-Grand-Ram-Used.
003500           ADD       WS-Clus-Cpu-Used (WS-Clus-Ix) TO WS-Grand-Cpu-Used.
003510           ADD       WS-Clus-Gpu-Used (WS-Clus-Ix) TO WS-Grand-Gpu-Used.
003520           ADD       WS-Avail-Ram                  TO WS-Grand-Ram-Avail.
003530           ADD       WS-Avail-Cpu                  TO WS-Grand-Cpu-Avail.
003540           ADD       WS-Avail-Gpu                  TO WS-Grand-Gpu-Avail.
003550           SET       WS-Clus-Ix UP BY 1.
003560*
003570       AA051-EXIT.
003580           EXIT.
003590*
003600       AA000-EXIT.
003610           GOBACK.
