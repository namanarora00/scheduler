000100*      *******************************************
000110*                                                *
000120*        Record Definition For Deployment File   *
000130*           Uses Dep-Id as key                   *
000140*      *******************************************
000150*        File size 120 bytes.
000160*      
000170*       THESE FIELD DEFINITIONS MAY NEED CHANGING
000180*      
000190*       04/01/26 vbc - Created.
000200*       12/01/26 vbc - Dep-Priority widened from x to 9, range is 1-5 only.
000210*       20/01/26 vbc - Added Dep-Retry-Cnt for cs100 bounded requeue cap,
000220*                      was going to hold this in the queue record instead
000230*                      but it needs to survive across queue cycles.
000235*       02/02/26 vbc - Dropped CS-Dep-Score-Alt, bb030 scores off the in
000236*                      memory WS-Dep table, not this record, and never had
000237*                      call to - the demand triplet sat there unused.
000240*
000250       01  CS-Deployment-Record.
000260           03  CS-Dep-Id             pic 9(6)   comp.
000270           03  CS-Dep-Name           pic x(20).
000280           03  CS-Dep-Clus-Id        pic 9(6)   comp.
000290           03  CS-Dep-Status         pic x(8).
000300               88  CS-Dep-Is-Pending      value "PENDING ".
000310               88  CS-Dep-Is-Running      value "RUNNING ".
000320               88  CS-Dep-Is-Evicted      value "EVICTED ".
000330               88  CS-Dep-Is-Deleted      value "DELETED ".
000340           03  CS-Dep-Priority       pic 9.
000350               88  CS-Dep-Prty-Lowest     value 1.
000360               88  CS-Dep-Prty-Medium     value 3.
000370               88  CS-Dep-Prty-Highest    value 5.
000380           03  CS-Dep-Demand.
000390               05  CS-Dep-Ram        pic 9(6).
000400               05  CS-Dep-Cpu        pic 9(6).
000410               05  CS-Dep-Gpu        pic 9(6).
000420           03  CS-Dep-Created-Ts     pic 9(14).
000430           03  CS-Dep-Updated-Ts     pic 9(14).
000440           03  CS-Dep-Retry-Cnt      binary-char unsigned.
000450           03  filler                pic x(25).
