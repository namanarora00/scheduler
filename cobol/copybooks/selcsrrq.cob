000100*       SELECT for the incoming Registration request file -
000110*       sequential, fixed, arrival order - see USER-ADMIN intake.
000120       select  CS-Reg-Request-File
000130               assign to       CSRRQ
000140               organization is sequential
000150               file status is  Rrq-Status.
