000100*      *******************************************
000110*                                                *
000120*        Record Definition For Inv Request File  *
000130*           Arrival order, no key                *
000140*      *******************************************
000150*        File size 54 bytes.
000160*      
000170*       08/01/26 vbc - Created.
000180*      
000190       01  CS-Inv-Request-Record.
000200           03  CS-Irq-Admin-User-Id  pic 9(6)   comp.
000210           03  CS-Irq-Email          pic x(40).
000220           03  CS-Irq-Role           pic x(8).
