000100       FD  CS-Queue-File.
000110       copy "wscsqueu.cob".
