000100*      *******************************************
000110*                                                *
000120*        Record Definition For Reg Request File  *
000130*           Arrival order, no key - registrations*
000140*      *******************************************
000150*        File size 106 bytes.
000160*      
000170*       08/01/26 vbc - Created.
000180*       18/01/26 vbc - Rrq-Password carried as plain text in from the
000190*                      request file and hashed on the way in to cs400 -
000200*                      SY-stamped digest only, never held as clear text
000210*                      on the User master - see cs400 bb012.
000220*      
000230       01  CS-Reg-Request-Record.
000240           03  CS-Rrq-Email          pic x(40).
000250           03  CS-Rrq-Password       pic x(40).
000260           03  CS-Rrq-Invite-Code    pic x(24).
000270           03  filler                pic x(2).
