000100*       SELECT for the Cs run-control parameter file - relative,
000110*       single record, RRN = 1 - same RRN convention as the old
000120*       payroll parameter file.
000130       select  CS-Param-File
000140               assign to         CSPARAM
000150               organization is   relative
000160               access mode is    random
000170               relative key is   Prm-Rrn
000180               file status is    Prm-Status.
