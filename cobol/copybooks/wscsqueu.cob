000100*      *******************************************
000110*                                                *
000120*        Record Definition For Queue File        *
000130*           Pending-deployment work queue, FIFO   *
000140*      *******************************************
000150*        File size 20 bytes padded by filler.
000160*      
000170*       06/01/26 vbc - Created.
000180*       15/01/26 vbc - Q-Delay kept as seconds marker only, cs100 does not
000190*                      actually sleep the batch - single stream, no point.
000200*      
000210       01  CS-Queue-Record.
000220           03  CS-Q-Dep-Id           pic 9(6)   comp.
000230           03  CS-Q-Delay            pic 9(4)   comp.
000240           03  filler                pic x(10).
