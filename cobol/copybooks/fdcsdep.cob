000100       FD  CS-Deployment-File.
000110       copy "wscsdep.cob".
