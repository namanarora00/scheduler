000100***************************************************************
000110*                                                             *
000120*              Run Timestamp Generator - CS-STAMP             *
000130*                                                             *
000140***************************************************************
000150*
000160       IDENTIFICATION           DIVISION.
000170*=================================
000180       PROGRAM-ID.              CS004.
000190       AUTHOR.                  V B COEN FBCS, FIDM, FIDPM.
000200       INSTALLATION.            APPLEWOOD COMPUTERS.
000210       DATE-WRITTEN.            04/01/1986.
000220       DATE-COMPILED.
000230       SECURITY.                COPYRIGHT (C) 1986-2026 AND LATER,
000240*                         VINCENT BRYAN COEN.  DISTRIBUTED UNDER
000250*                         THE GNU GENERAL PUBLIC LICENSE.  SEE
000260*                         THE FILE COPYING FOR DETAILS.
000270*
000280*    REMARKS.             RETURNS THE CURRENT RUN DATE/TIME AS A
000290*                         14 DIGIT CCYYMMDDHHMMSS STAMP FOR USE ON
000300*                         EVERY *-CREATED-TS AND *-UPDATED-TS FIELD
000310*                         ON THE CLUSTER/DEPLOYMENT/USER/INVITE
000320*                         MASTERS.  ADAPTED FROM MAPS04, THE OLD
000330*                         PAYROLL DATE VALIDATION/CONVERSION
000340*                         SUBPROGRAM - KEPT AS A CALLED MODULE
000350*                         RATHER THAN INLINE CODE SO EVERY CALLER
000360*                         STAMPS THE SAME WAY.
000370*
000380*    VERSION.             SEE PROG-NAME IN WS.
000390*
000400*    CALLED MODULES.      NONE.
000410*
000420*    FUNCTIONS USED.      NONE - USES ACCEPT FROM DATE/TIME ONLY,
000430*                         NOT THE INTRINSIC FUNCTIONS MAPS04 MOVED
000440*                         TO IN ITS 29/01/09 GNU COBOL MIGRATION.
000450*
000460* CHANGE-LOG -----------------------------------------------------
000470* 04/01/1986 VBC - 1.0.00 CREATED AS MAPS04, DATE VALIDATION AND
000480*                         CONVERSION FOR THE PAYROLL SUITE.
000490* 05/02/2002 VBC -        CONVERTED TO YEAR 2K USING DD/MM/YYYY.
000500* 29/01/2009 VBC - 1.10   MIGRATION TO GNU COBOL, INTRINSIC
000510*                         FUNCTIONS USED FOR MOST OF THE WORK.
000520* 19/10/2016 VBC -        NOTE ON BINARY DATE ORIGIN, NOT CARRIED
000530*                         FORWARD - SEE OLD MAPS04 HISTORY.
000540* 16/04/2024 VBC -        COPYRIGHT NOTICE UPDATE SUPERSEDING ALL
000550*                         PREVIOUS NOTICES.
000560* 04/01/2026 VBC - 1.0.00 RE-PURPOSED AS CS004/CS-STAMP FOR THE
000570*                         CLUSTER SCHEDULER SUITE - TICKET CS-004.
000580*                         DROPPED THE DD/MM/CCYY CONVERSION LOGIC,
000590*                         THAT LIVES ON IN MAPS04 FOR PAYROLL -
000600*                         THIS MODULE ONLY EVER RETURNS A RUN
000610*                         STAMP NOW, NEVER VALIDATES ONE.
000620* 12/01/2026 VBC -        REVERTED TO ACCEPT FROM DATE/TIME - NO
000630*                         INTRINSIC FUNCTIONS, THIS SHOP'S PRE-2009
000640*                         STYLE READS FINE AND ONE LESS DEPENDENCY.
000645* 02/02/2026 VBC -        WS-NOW-ALT WAS DECLARED BUT NEVER TESTED -
000646*                         NOW REJECTS A DUFF TIME ACCEPT THE SAME
000647*                         WAY WS-TODAY-ALT ALREADY DID FOR THE DATE.
000648*                         CS-STAMP-OUT-ALT NOW BUILDS THE OUTPUT
000649*                         STAMP IN ONE STRING INSTEAD OF SIX MOVES.
000650* END OF CHANGE-LOG ------------------------------------------------
000660*
000670***************************************************************
000680*
000690       ENVIRONMENT              DIVISION.
000700*=================================
000710       CONFIGURATION            SECTION.
000720*-------------------------------
000730       SOURCE-COMPUTER.         IBM-2086-A04-140.
000740       OBJECT-COMPUTER.         IBM-2086-A04-140.
000750       SPECIAL-NAMES.
000760           C01 IS TOP-OF-FORM.
000770*
000780       DATA                     DIVISION.
000790*=================================
000800       WORKING-STORAGE          SECTION.
000810*-------------------------------
000820       77  PROG-NAME             PIC X(17)  VALUE "CS004 (1.0.00)".
000830*
000840       01  WS-DATA.
000850           03  WS-TODAY-BLOCK.
000860               05  WS-TODAY-CCYY     PIC 9(4).
000870               05  WS-TODAY-MM       PIC 99.
000880               05  WS-TODAY-DD       PIC 99.
000890           03  WS-NOW-BLOCK.
000900               05  WS-NOW-HH         PIC 99.
000910               05  WS-NOW-MM         PIC 99.
000920               05  WS-NOW-SS         PIC 99.
000930               05  WS-NOW-HS         PIC 99.
000940           03  WS-RETRY-CNT          BINARY-CHAR UNSIGNED VALUE ZERO.
000950*
000960* Alternate, single-field view of the date block, used by AA000
000970* to reject a duff ACCEPT before it gets moved into the stamp -
000980* same trick the old MAPS04 used on TEST-DATE9.
000990*
001000       01  WS-TODAY-ALT REDEFINES WS-TODAY-BLOCK.
001010           03  WS-TODAY-ALT-CCYYMMDD PIC 9(8).
001020*
001030* Alternate, single-field view of the time block, dropping the
001040* hundredths - AA000 checks this for a duff TIME ACCEPT the same
001050* way it already checks WS-TODAY-ALT for the date.
001060*
001070       01  WS-NOW-ALT REDEFINES WS-NOW-BLOCK.
001080           03  WS-NOW-ALT-HHMMSS     PIC 9(6).
001090           03  FILLER                PIC 99.
001100*
001110       LINKAGE                  SECTION.
001120*-------------------------------
001130*
001140* CS-Stamp-Out is passed by the caller as a flat PIC 9(14) - this
001150* group merely gives AA000 named sub-fields for callers that want
001160* them, it lines up byte-for-byte with the caller's *-CREATED-TS /
001161* *-UPDATED-TS.
001170*
001180       01  CS-STAMP-OUT.
001190           03  CS-STAMP-CCYY         PIC 9(4).
001200           03  CS-STAMP-MM           PIC 99.
001210           03  CS-STAMP-DD           PIC 99.
001220           03  CS-STAMP-HH           PIC 99.
001230           03  CS-STAMP-MI           PIC 99.
001240           03  CS-STAMP-SS           PIC 99.
001250*
001251* Flat 14 digit view AA000 actually builds the stamp through, one
001252* STRING instead of six MOVEs into the sub-fields above.
001253*
001260       01  CS-STAMP-OUT-ALT REDEFINES CS-STAMP-OUT.
001270           03  CS-STAMP-ALT-FULL     PIC 9(14).
001280*
001290       PROCEDURE                DIVISION USING CS-STAMP-OUT.
001300*=======================================================
001310*
001320       AA000-MAIN                  SECTION.
001330***********************************
001340*
001350           ACCEPT    WS-TODAY-BLOCK FROM DATE YYYYMMDD.
001360           ACCEPT    WS-NOW-BLOCK   FROM TIME.
001370           IF        WS-TODAY-ALT-CCYYMMDD NOT NUMERIC
001380                     ADD 1 TO WS-RETRY-CNT
001390                     GO TO AA000-EXIT.
001395           IF        WS-NOW-ALT-HHMMSS NOT NUMERIC
001396                     ADD 1 TO WS-RETRY-CNT
001397                     GO TO AA000-EXIT.
001400*
001410           STRING    WS-TODAY-ALT-CCYYMMDD  DELIMITED BY SIZE
001415                     WS-NOW-ALT-HHMMSS      DELIMITED BY SIZE
001416                     INTO CS-STAMP-ALT-FULL.
001470*
001480       AA000-EXIT.
001490           GOBACK.
