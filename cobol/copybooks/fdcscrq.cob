000100       FD  CS-Clus-Request-File.
000110       copy "wscscrq.cob".
